000100*****************************************************************
000200* PROGRAM:      2-METRICS
000300* AUTHOR:       R. ESPARZA OCHOA
000400* INSTALLATION: UNIVERSITY SYSTEMS DATA CENTER
000500* DATE-WRITTEN: 08/02/1989
000600* SECURITY:     UNCLASSIFIED
000700*****************************************************************
000800* CHANGE LOG
000900* ----------------------------------------------------------
001000* DATE       BY   REQUEST   DESCRIPTION                           HDR-LOG 
001100* ---------- ---- --------- ---------------------------------     HDR-LOG 
001200* 08/02/1989 REO  IS-0237   ORIGINAL CODING - MERGES CURRENT      IS-0237 
001300*                           AND PRIOR-CYCLE REGION METRICS        IS-0237 
001400*                           INTO ONE CAMPUS-KEYED RECORD.         IS-0237 
001500* 11/14/1990 JLC  IS-0360   REGION-TO-CAMPUS DERIVATION ADDED -   IS-0360 
001600*                           PRIOR RELEASE REQUIRED AN EXACT       IS-0360 
001700*                           CAMPUS CODE IN COL 1 OF REGION.       IS-0360 
001800* 04/03/1992 JLC  IS-0421   PARENTHESIZED-CAMPUS-WORD CASE        IS-0421 
001900*                           ADDED AHEAD OF CODE/NAME SCAN -       IS-0421 
002000*                           REGIONAL OFFICE STARTED TAGGING       IS-0421 
002100*                           REGION TEXT WITH '(CAMPUS)'.          IS-0421 
002200* 06/21/1994 MTR  IS-0530   UNMATCHED PRIOR-CYCLE ROWS NOW        IS-0530 
002300*                           SILENTLY DROPPED INSTEAD OF           IS-0530 
002400*                           ABENDING - DATA SERVICES CONFIRMED    IS-0530 
002500*                           THESE ARE CLOSED CAMPUSES.            IS-0530 
002600* 01/11/1999 MTR  Y2K-014   YEAR 2000 REVIEW - NO DATE FIELDS     Y2K-014 
002700*                           ARE STORED OR COMPARED BY THIS        Y2K-014 
002800*                           PROGRAM.  NO CENTURY WINDOW           Y2K-014 
002900*                           EXPOSURE FOUND.                       Y2K-014 
003000* 09/18/2000 SRV  IS-0688   RUN REPORT NOW WARNS WHEN A           IS-0688 
003100*                           CURRENT-CYCLE REGION HAS NO           IS-0688 
003200*                           MATCHING PRIOR-CYCLE ROW.             IS-0688 
003300* 03/05/2001 SRV  IS-0712   REVIEWED SCAN LOOPS AFTER A           IS-0712 
003400*                           MISROUTED-REGION COMPLAINT - NO       IS-0712 
003500*                           CODE CHANGE, DOCUMENTATION ONLY.      IS-0712 
003600* 07/19/2002 JLC  IS-0755   ADDED CSF (SANTA FE) CAMPUS TO ALL    IS-0755 
003700*                           THREE LOOKUP TABLES BELOW.            IS-0755 
003800* 02/14/2003 MTR  IS-0761   RAISED PRIOR-CYCLE AND SUMMARY        IS-0761 
003900*                           TABLE CAPS FROM 50 TO 99 ENTRIES -    IS-0761 
004000*                           ENROLLMENT GROWTH OUTGREW THE OLD     IS-0761 
004100*                           LIMIT.                                IS-0761 
004200* 11/03/2004 JLC   IS-0792   FIXED 420/490 - SHORT PAREN WORD WAS IS-0792 
004300*                           SKIPPED; UNK TEST NOW USES THE REGION IS-0792 
004400*                           TEXT'S OWN TRIMMED LENGTH, NOT BYTE 3.IS-0792 
004500* 03/22/2006 JLC   IS-0804   ADDED 900-TRACE-LINE, CALLED         IS-0804 
004600*                           FROM 400-DERIVE-REGION SO THE         IS-0804 
004700*                           DERIVED CAMPUS CAN BE TRACED -        IS-0804 
004800*                           SWITCH WAS DECLARED BUT UNUSED.       IS-0804 
004900*****************************************************************
005000 IDENTIFICATION DIVISION.
005100 PROGRAM-ID.    2-METRICS.
005200 AUTHOR.        R. ESPARZA OCHOA.
005300 INSTALLATION.  UNIVERSITY SYSTEMS DATA CENTER.
005400 DATE-WRITTEN.  08/02/1989.
005500 DATE-COMPILED.
005600 SECURITY.      UNCLASSIFIED.
005700*****************************************************************
005800* THIS PROGRAM MERGES THE CURRENT REPORTING-CYCLE REGION METRICS
005900* FEED WITH THE PRIOR-CYCLE FEED, DERIVES THE OWNING CAMPUS FOR
006000* EACH REGION TEXT, AND WRITES ONE CAMPUS-KEYED RECORD CARRYING
006100* BOTH CYCLES' TOTALS FOR THE SCORECARD-PREP UNIT DOWNSTREAM.
006200*
006300* THE PRIOR-CYCLE FEED IS LOADED INTO MEMORY FIRST SO THE
006400* CURRENT-CYCLE PASS CAN LOOK EACH ROW UP DIRECTLY - NO SORT
006500* STEP IS NEEDED SINCE NEITHER FEED ARRIVES IN CAMPUS ORDER.
006600*****************************************************************
006700 ENVIRONMENT DIVISION.
006800 CONFIGURATION SECTION.
006900 SPECIAL-NAMES.
007000*    TOP-OF-FORM CARRIED FOR THE PRINTED COPY OF THE RUN REPORT,
007100*    THOUGH THIS RELEASE ONLY DISPLAYS IT TO THE CONSOLE.
007200     C01 IS TOP-OF-FORM
007300*    DIGIT-CHARS IS STANDARD BOILERPLATE IN EVERY PROGRAM THIS
007400*    SHOP WRITES - NOT ACTUALLY TESTED BY THIS PROGRAM'S LOGIC.
007500     CLASS DIGIT-CHARS   IS '0' THRU '9'
007600*    UPSI-TRACE-SW TURNS ON A DIAGNOSTIC TRACE OF THE CAMPUS ID
007700*    400-DERIVE-REGION SETTLES ON FOR EVERY REGION ROW - SEE
007800*    900-TRACE-LINE AND THE IS-0804 CHANGE LOG ENTRY.
007900     SWITCH-1 IS UPSI-TRACE-SW ON STATUS IS TRACE-RUN-REQUESTED
008000                               OFF STATUS IS TRACE-RUN-NOT-REQD.
008100*    LOGICAL FILE NAMES ONLY - THE JCL SUPPLIES THE ACTUAL
008200*    DATASET FOR EACH AT RUN TIME.
008300 INPUT-OUTPUT SECTION.
008400 FILE-CONTROL.
008500     SELECT METRICS-PREVIOUS-IN ASSIGN TO "METRICS-PREVIOUS-IN"
008600         ORGANIZATION IS LINE SEQUENTIAL.
008700
008800     SELECT METRICS-CURRENT-IN  ASSIGN TO "METRICS-CURRENT-IN"
008900         ORGANIZATION IS LINE SEQUENTIAL.
009000
009100     SELECT METRICS-OUT         ASSIGN TO "METRICS-OUT"
009200         ORGANIZATION IS LINE SEQUENTIAL.
009300*****************************************************************
009400 DATA DIVISION.
009500*    THREE LINE-SEQUENTIAL FILES, IN THE ORDER 000-MAIN-PROCEDURE
009600*    OPENS THEM - PRIOR-CYCLE, CURRENT-CYCLE, THEN THE MERGED
009700*    OUTPUT.
009800 FILE SECTION.
009900*    PRIOR-CYCLE REGION METRICS - LOADED INTO A TABLE BEFORE
010000*    THE CURRENT-CYCLE FEED IS READ.
010100 FD  METRICS-PREVIOUS-IN.
010200 01  MET-PREV-REC.
010300*    FREE-FORM TEXT FROM THE REGIONAL OFFICE - NOT A CAMPUS
010400*    CODE, WHICH IS WHY 400-DERIVE-REGION HAS TO WORK SO HARD.
010500     05  PREV-REGION             PIC X(40).
010600     05  PREV-POST-COMMENTS      PIC 9(07).
010700     05  PREV-REACH-TOTAL        PIC 9(09)V9(02).
010800*    SAME FIVE-DIGIT WIDTH AS THE PUBLICATION COUNTS CARRIED BY
010900*    THE UNIT-PUB RUN - A CAMPUS NEVER PUBLISHES MORE THAN
011000*    99999 ITEMS IN ONE CYCLE.
011100     05  PREV-PUB-VOLUME         PIC 9(05).
011200     05  PREV-INTERACTIONS-TOTAL PIC 9(07).
011300     05  FILLER                  PIC X(07).
011400*
011500*    CURRENT-CYCLE REGION METRICS - SAME LAYOUT AS THE PRIOR-
011600*    CYCLE FEED, A SEPARATE FD SINCE THIS SHOP DOES NOT COPY.
011700 FD  METRICS-CURRENT-IN.
011800 01  MET-CUR-REC.
011900*    SAME FREE-FORM TEXT PROBLEM AS PREV-REGION ABOVE - DERIVED
012000*    BY THE SAME 400-DERIVE-REGION CHAIN FOR THE CURRENT CYCLE.
012100     05  CUR-REGION              PIC X(40).
012200     05  CUR-POST-COMMENTS       PIC 9(07).
012300     05  CUR-REACH-TOTAL         PIC 9(09)V9(02).
012400     05  CUR-PUB-VOLUME          PIC 9(05).
012500     05  CUR-INTERACTIONS-TOTAL  PIC 9(07).
012600     05  FILLER                  PIC X(07).
012700*
012800*    MERGED OUTPUT - ONE RECORD PER CAMPUS DERIVED FROM THE
012900*    CURRENT-CYCLE FEED, CARRYING BOTH CYCLES' TOTALS.
013000 FD  METRICS-OUT.
013100 01  MET-OUT-REC.
013200*    DERIVED BY 400-DERIVE-REGION, NOT COPIED FROM EITHER
013300*    INPUT FEED DIRECTLY.
013400     05  MRG-CAMPUS-ID           PIC X(03).
013500*    SINGLE-SPACE FIELD SEPARATORS THROUGHOUT THIS RECORD -
013600*    THIS SHOP PRINTS THESE DIRECTLY, SO THE SPACING MATTERS.
013700     05  FILLER                  PIC X(01) VALUE SPACE.
013800     05  MRG-CAMPUS-NAME         PIC X(20).
013900     05  FILLER                  PIC X(01) VALUE SPACE.
014000*    CURRENT-CYCLE FIGURES - ALWAYS PRESENT, COPIED STRAIGHT
014100*    FROM MET-CUR-REC.
014200     05  MRG-CUR-POST-COMMENTS   PIC 9(07).
014300     05  FILLER                  PIC X(01) VALUE SPACE.
014400     05  MRG-CUR-REACH-TOTAL     PIC 9(09)V9(02).
014500     05  FILLER                  PIC X(01) VALUE SPACE.
014600     05  MRG-CUR-PUB-VOLUME      PIC 9(05).
014700     05  FILLER                  PIC X(01) VALUE SPACE.
014800     05  MRG-CUR-INTERACTIONS    PIC 9(07).
014900     05  FILLER                  PIC X(01) VALUE SPACE.
015000*    PRIOR-CYCLE FIGURES - ZERO WHEN 500-LOOKUP-PREVIOUS FOUND
015100*    NO MATCHING ROW (SEE IS-0530).
015200     05  MRG-PRV-POST-COMMENTS   PIC 9(07).
015300     05  FILLER                  PIC X(01) VALUE SPACE.
015400     05  MRG-PRV-REACH-TOTAL     PIC 9(09)V9(02).
015500     05  FILLER                  PIC X(01) VALUE SPACE.
015600     05  MRG-PRV-PUB-VOLUME      PIC 9(05).
015700     05  FILLER                  PIC X(01) VALUE SPACE.
015800     05  MRG-PRV-INTERACTIONS    PIC 9(07).
015900*    PADS THE RECORD OUT TO AN EVEN WIDTH FOR THE DOWNSTREAM
016000*    SCORECARD-PREP READ.
016100     05  FILLER                  PIC X(10).
016200*****************************************************************
016300 WORKING-STORAGE SECTION.
016400*    TABLES FIRST, THEN RUN COUNTERS AND SWITCHES, THEN THE
016500*    SCRATCH FIELDS USED BY THE REGION-TO-CAMPUS DERIVATION
016600*    CHAIN - ROUGHLY THE ORDER THE PROCEDURE DIVISION USES THEM.
016700
016800*    REFERENCE TABLE OF THE 20 CAMPUSES - CODE PLUS FULL NAME.
016900*    LOADED AS FILLER AND RE-MAPPED BY REDEFINES, THE WAY THIS
017000*    SHOP HAS ALWAYS BUILT SMALL FIXED TABLES.
017100 01  CAMPUS-TABLE-LOAD.
017200*    MTY - BORDER-ADJACENT TO CDJ IN REGION TEXT; OFTEN CONFUSED
017300*    WITH CCM IN A MISROUTED REGION, SEE IS-0712.
017400     05  FILLER              PIC X(23) VALUE
017500         "MTYMonterrey           ".
017600*    PUE - SMALLEST-VOLUME CAMPUS ON THE LIST, KEPT FOR
017700*    COMPLETENESS.
017800     05  FILLER              PIC X(23) VALUE
017900         "PUEPuebla              ".
018000*    GDL - SECOND LARGEST CAMPUS BY VOLUME, NO SPECIAL HANDLING.
018100     05  FILLER              PIC X(23) VALUE
018200         "GDLGuadalajara         ".
018300*    CDJ - LONGEST CAMPUS NAME ON THE LIST (SEE CAMPUS-NAME-LEN
018400*    TABLE BELOW, VALUE 13).
018500     05  FILLER              PIC X(23) VALUE
018600         "CDJCiudad Juarez       ".
018700*    TOL - STATE CAPITAL CAMPUS, NO SPECIAL HANDLING NEEDED.
018800     05  FILLER              PIC X(23) VALUE
018900         "TOLToluca              ".
019000*    CCM - THE CAMPUS MOST OFTEN TAGGED IN PARENTHESES BY THE
019100*    REGIONAL OFFICE, SEE IS-0421.
019200     05  FILLER              PIC X(23) VALUE
019300         "CCMCiudad de Mexico    ".
019400*    CEM - METRO-AREA CAMPUS, NOT TO BE CONFUSED WITH CCM ABOVE
019500*    DESPITE THE SIMILAR CODE.
019600     05  FILLER              PIC X(23) VALUE
019700         "CEMEstado de Mexico    ".
019800*    QRO - NAME TRIMS TO 09 CHARACTERS IN THE LEN TABLE BELOW.
019900     05  FILLER              PIC X(23) VALUE
020000         "QROQueretaro           ".
020100*    CHI - BORDER-STATE CAMPUS, SAME FAMILY OF CONFUSION AS MTY.
020200     05  FILLER              PIC X(23) VALUE
020300         "CHIChihuahua           ".
020400*    SIN - COASTAL CAMPUS, ADDED SAME RELEASE AS IS-0237.
020500     05  FILLER              PIC X(23) VALUE
020600         "SINSinaloa             ".
020700*    AGS - LONG NAME, BUT NOT THE LONGEST (SEE CDJ ABOVE).
020800     05  FILLER              PIC X(23) VALUE
020900         "AGSAguascalientes      ".
021000*    COB - NOT TO BE CONFUSED WITH CDJ OR CCM ABOVE DESPITE THE
021100*    SHARED "CIUDAD" PREFIX.
021200     05  FILLER              PIC X(23) VALUE
021300         "COBCiudad Obregon      ".
021400*    LEO - SHORTEST CAMPUS NAME ON THE LIST (LEN TABLE VALUE 04).
021500     05  FILLER              PIC X(23) VALUE
021600         "LEOLeon                ".
021700*    LAG - TWO-CAMPUS METRO AREA, NO SPECIAL SCAN HANDLING.
021800     05  FILLER              PIC X(23) VALUE
021900         "LAGLaguna              ".
022000*    SON - STATE-NAME CAMPUS, NOT TO BE CONFUSED WITH SIN ABOVE.
022100     05  FILLER              PIC X(23) VALUE
022200         "SONSonora              ".
022300*    HGO - STATE-NAME CAMPUS.
022400     05  FILLER              PIC X(23) VALUE
022500         "HGOHidalgo             ".
022600*    SLP - THREE-WORD NAME, LEN TABLE VALUE 15.
022700     05  FILLER              PIC X(23) VALUE
022800         "SLPSan Luis Potosi     ".
022900*    CVA - ADDED SAME RELEASE AS THE ORIGINAL TABLE, IS-0237.
023000     05  FILLER              PIC X(23) VALUE
023100         "CVACuernavaca          ".
023200*    CSF - ADDED BY IS-0755, NEWEST ENTRY IN ALL THREE TABLES.
023300     05  FILLER              PIC X(23) VALUE
023400         "CSFSanta Fe            ".
023500*    SAL - LAST ENTRY, NO SPECIAL HANDLING.
023600     05  FILLER              PIC X(23) VALUE
023700         "SALSaltillo            ".
023800*    INDEXED VIEW OF THE FILLER DATA ABOVE - CAMPUS-ID/NAME ARE
023900*    HOW THE PROCEDURE DIVISION ACTUALLY READS THE TABLE.
024000 01  CAMPUS-TABLE REDEFINES CAMPUS-TABLE-LOAD.
024100     05  CAMPUS-ENTRY OCCURS 20 TIMES INDEXED BY CT-IX.
024200         10  CAMPUS-ID           PIC X(03).
024300         10  CAMPUS-NAME         PIC X(20).
024400
024500*    UPPERCASE MIRROR OF CAMPUS-NAME, FOR CASE-INSENSITIVE
024600*    SUBSTRING SEARCHES - KEPT AS ITS OWN TABLE, NOT DERIVED,
024700*    SINCE THIS SHOP DOES NOT USE THE UPPER-CASE FUNCTION.
024800 01  CAMPUS-NAME-UPPER-LOAD.
024900*    CASE-FOLDED COUNTERPART OF THE MTY ENTRY ABOVE.
025000     05  FILLER              PIC X(20) VALUE
025100         "MONTERREY           ".
025200*    PUE UPPERCASE NAME.
025300     05  FILLER              PIC X(20) VALUE
025400         "PUEBLA              ".
025500*    GDL UPPERCASE NAME.
025600     05  FILLER              PIC X(20) VALUE
025700         "GUADALAJARA         ".
025800*    CASE-FOLDED COUNTERPART OF THE CDJ ENTRY ABOVE.
025900     05  FILLER              PIC X(20) VALUE
026000         "CIUDAD JUAREZ       ".
026100*    TOL UPPERCASE NAME.
026200     05  FILLER              PIC X(20) VALUE
026300         "TOLUCA              ".
026400*    CASE-FOLDED COUNTERPART OF THE CCM ENTRY ABOVE.
026500     05  FILLER              PIC X(20) VALUE
026600         "CIUDAD DE MEXICO    ".
026700*    CEM UPPERCASE NAME.
026800     05  FILLER              PIC X(20) VALUE
026900         "ESTADO DE MEXICO    ".
027000*    QRO UPPERCASE NAME.
027100     05  FILLER              PIC X(20) VALUE
027200         "QUERETARO           ".
027300*    CHI UPPERCASE NAME.
027400     05  FILLER              PIC X(20) VALUE
027500         "CHIHUAHUA           ".
027600*    SIN UPPERCASE NAME.
027700     05  FILLER              PIC X(20) VALUE
027800         "SINALOA             ".
027900*    AGS UPPERCASE NAME.
028000     05  FILLER              PIC X(20) VALUE
028100         "AGUASCALIENTES      ".
028200*    COB UPPERCASE NAME.
028300     05  FILLER              PIC X(20) VALUE
028400         "CIUDAD OBREGON      ".
028500*    LEO UPPERCASE NAME.
028600     05  FILLER              PIC X(20) VALUE
028700         "LEON                ".
028800*    LAG UPPERCASE NAME.
028900     05  FILLER              PIC X(20) VALUE
029000         "LAGUNA              ".
029100*    SON UPPERCASE NAME.
029200     05  FILLER              PIC X(20) VALUE
029300         "SONORA              ".
029400*    HGO UPPERCASE NAME.
029500     05  FILLER              PIC X(20) VALUE
029600         "HIDALGO             ".
029700*    SLP UPPERCASE NAME.
029800     05  FILLER              PIC X(20) VALUE
029900         "SAN LUIS POTOSI     ".
030000*    CVA UPPERCASE NAME.
030100     05  FILLER              PIC X(20) VALUE
030200         "CUERNAVACA          ".
030300*    CSF UPPERCASE NAME.
030400     05  FILLER              PIC X(20) VALUE
030500         "SANTA FE            ".
030600*    SAL UPPERCASE NAME.
030700     05  FILLER              PIC X(20) VALUE
030800         "SALTILLO            ".
030900*    INDEXED VIEW OF THE UPPERCASE-NAME FILLER DATA ABOVE, SAME
031000*    SUBSCRIPT RANGE AND ENTRY ORDER AS CAMPUS-TABLE.
031100 01  CAMPUS-NAME-UPPER-TABLE REDEFINES
031200                             CAMPUS-NAME-UPPER-LOAD.
031300     05  CNU-ENTRY PIC X(20) OCCURS 20 TIMES.
031400
031500*    LENGTH OF EACH CAMPUS-NAME ENTRY, FOR THE SUBSTRING SCAN -
031600*    NO WAY TO ASK A PIC X(20) ITS TRIMMED LENGTH WITHOUT ONE.
031700 01  CAMPUS-NAME-LEN-LOAD.
031800*    MTY NAME LENGTH.
031900     05  FILLER              PIC 9(02) VALUE 09.
032000*    PUE NAME LENGTH.
032100     05  FILLER              PIC 9(02) VALUE 06.
032200*    GDL NAME LENGTH.
032300     05  FILLER              PIC 9(02) VALUE 11.
032400*    13 - CIUDAD JUAREZ, THE LONGEST NAME ON THE LIST.
032500*    CDJ NAME LENGTH.
032600     05  FILLER              PIC 9(02) VALUE 13.
032700*    TOL NAME LENGTH.
032800     05  FILLER              PIC 9(02) VALUE 06.
032900*    CCM NAME LENGTH.
033000     05  FILLER              PIC 9(02) VALUE 16.
033100*    CEM NAME LENGTH.
033200     05  FILLER              PIC 9(02) VALUE 16.
033300*    QRO NAME LENGTH.
033400     05  FILLER              PIC 9(02) VALUE 09.
033500*    CHI NAME LENGTH.
033600     05  FILLER              PIC 9(02) VALUE 09.
033700*    SIN NAME LENGTH.
033800     05  FILLER              PIC 9(02) VALUE 07.
033900*    AGS NAME LENGTH.
034000     05  FILLER              PIC 9(02) VALUE 14.
034100*    COB NAME LENGTH.
034200     05  FILLER              PIC 9(02) VALUE 14.
034300*    04 - LEON, THE SHORTEST NAME ON THE LIST.
034400     05  FILLER              PIC 9(02) VALUE 04.
034500*    LAG NAME LENGTH.
034600     05  FILLER              PIC 9(02) VALUE 06.
034700*    SON NAME LENGTH.
034800     05  FILLER              PIC 9(02) VALUE 06.
034900*    HGO NAME LENGTH.
035000     05  FILLER              PIC 9(02) VALUE 07.
035100*    SLP NAME LENGTH.
035200     05  FILLER              PIC 9(02) VALUE 15.
035300*    CVA NAME LENGTH.
035400     05  FILLER              PIC 9(02) VALUE 10.
035500*    CSF NAME LENGTH.
035600     05  FILLER              PIC 9(02) VALUE 08.
035700*    SAL NAME LENGTH.
035800     05  FILLER              PIC 9(02) VALUE 08.
035900*    INDEXED VIEW OF THE LENGTH FILLER DATA ABOVE - ENTRY CT-IX
036000*    OF ALL THREE TABLES ALWAYS DESCRIBES THE SAME CAMPUS.
036100 01  CAMPUS-NAME-LEN-TABLE REDEFINES
036200                           CAMPUS-NAME-LEN-LOAD.
036300     05  CNL-ENTRY PIC 9(02) OCCURS 20 TIMES.
036400
036500*    RUN-WIDE TALLIES - HOW MANY PRIOR ROWS WERE LOADED, HOW
036600*    MANY CURRENT ROWS CAME THROUGH, HOW MANY MERGED RECORDS
036700*    WENT OUT, AND HOW MANY CURRENT ROWS HAD NO PRIOR MATCH.
036800*    ALL FOUR FEED THE RUN REPORT AT 800-WRITE-RUN-REPORT.
036900 01  WS-COUNTERS.
037000*    ONLY TWO DIGITS - THE PRIOR-CYCLE FEED NEVER HAS MORE THAN
037100*    99 ROWS (SEE WS-PREV-TABLE BELOW); THE OTHER THREE CAN RUN
037200*    TO FIVE DIGITS ACROSS A FULL REPORTING CYCLE.
037300     05  WS-PREV-COUNT           PIC 9(02) COMP.
037400     05  WS-CUR-COUNT            PIC 9(05) COMP.
037500     05  WS-MERGED-COUNT         PIC 9(05) COMP.
037600*    COULD EXCEED WS-MERGED-COUNT'S CAP IN A BAD CYCLE, SO IT
037700*    IS KEPT SEPARATE RATHER THAN DERIVED FROM THE SUMMARY TABLE.
037800     05  WS-UNMATCHED-COUNT      PIC 9(05) COMP.
037900     05  FILLER                  PIC X(01).
038000
038100*    END-OF-FILE FLAGS FOR THE TWO INPUT FEEDS.  THE MAIN
038200*    PROCEDURE PERFORMS ITS READ PARAGRAPHS UNTIL THE MATCHING
038300*    88-LEVEL GOES TRUE - THIS SHOP'S STANDARD READ-LOOP SHAPE.
038400 01  WS-EOF-SWITCHES.
038500*    HIGH-VALUE RATHER THAN 'Y' SO THE FLAG CAN NEVER COLLIDE
038600*    WITH A REAL DATA BYTE READ FROM EITHER FEED.
038700     05  WS-PREV-EOF-FLAG        PIC X(01) VALUE SPACE.
038800         88  PREV-EOF                      VALUE HIGH-VALUE.
038900     05  WS-CUR-EOF-FLAG         PIC X(01) VALUE SPACE.
039000         88  CUR-EOF                       VALUE HIGH-VALUE.
039100     05  FILLER                  PIC X(01).
039200
039300*    PRIOR-CYCLE ROWS, HELD IN MEMORY SO THE CURRENT-CYCLE PASS
039400*    CAN LOOK EACH REGION UP BY ITS RAW REGION TEXT.
039500 01  WS-PREV-TABLE.
039600     05  WS-PREV-ENTRY OCCURS 99 TIMES INDEXED BY PV-IX.
039700*    MIRRORS MET-PREV-REC FIELD FOR FIELD - HELD HERE SO
039800*    300-READ-CURRENT CAN LOOK EACH ROW UP WITHOUT RE-READING
039900*    THE PRIOR-CYCLE FILE.
040000         10  PV-REGION               PIC X(40).
040100         10  PV-POST-COMMENTS        PIC 9(07).
040200         10  PV-REACH-TOTAL          PIC 9(09)V9(02).
040300         10  PV-PUB-VOLUME           PIC 9(05).
040400         10  PV-INTERACTIONS-TOTAL   PIC 9(07).
040500     05  FILLER                      PIC X(01).
040600
040700*    STANDALONE SCRATCH FIELDS CARRIED AT THE 77 LEVEL, THE WAY
040800*    THIS SHOP HAS ALWAYS CARRIED ONE-OFF WORK VARIABLES.
040900 77  WS-REGION-UPPER            PIC X(40).
041000
041100*    PARENTHESIZED-CAMPUS-WORD SCAN FIELDS - SEE IS-0421.
041200 01  WS-PAREN-FIELDS.
041300*    ALL THREE ARE SUBSCRIPT-LIKE POSITIONS INTO THE 40-BYTE
041400*    REGION FIELD, SO THEY ARE CARRIED COMP LIKE ANY OTHER
041500*    SUBSCRIPT IN THIS PROGRAM.
041600     05  WS-SCAN-POS             PIC 9(02) COMP.
041700     05  WS-PAREN-START          PIC 9(02) COMP.
041800     05  WS-PAREN-LEN            PIC 9(02) COMP.
041900     05  WS-PAREN-WORD           PIC X(20).
042000*    PLAIN Y/N RATHER THAN HIGH-VALUE LIKE THE EOF FLAGS ABOVE -
042100*    THIS SWITCH IS RESET ON EVERY CALL TO 420, NOT JUST ONCE.
042200     05  WS-PAREN-FLAG           PIC X(01).
042300         88  PAREN-WORD-FOUND              VALUE 'Y'.
042400         88  PAREN-WORD-NOT-FOUND          VALUE 'N'.
042500     05  FILLER                  PIC X(01).
042600
042700*    THE CAMPUS 400-DERIVE-REGION SETTLED ON FOR THIS ROW - ALSO
042800*    CARRIED AT THE 77 LEVEL, NOT GROUPED WITH WS-PAREN-FIELDS
042900*    SINCE THEY OUTLIVE ANY ONE DERIVATION STEP.
043000 77  WS-DERIVED-ID              PIC X(03).
043100 77  WS-DERIVED-NAME            PIC X(20).
043200*    TRIMMED LENGTH OF CUR-REGION'S TEXT (TRAILING SPACES NOT
043300*    COUNTED), COMPUTED BY 485-FIND-REGION-LEN FOR 490-FALLBACK-
043400*    ID'S SHORTER-THAN-3-CHARACTERS TEST - SEE IS-0792.
043500 77  WS-REGION-LEN              PIC 9(02) COMP.
043600*    WORK AREA USED BY 900-TRACE-LINE TO BUILD THE DISPLAY TEXT -
043700*    A NO-OP FIELD UNLESS UPSI-1 IS SET ON, SEE SPECIAL-NAMES AND
043800*    THE IS-0804 CHANGE LOG ENTRY ABOVE.
043900 77  WS-TRACE-LINE-TEXT         PIC X(60).
044000
044100*    SCRATCH FIELDS SHARED BY THE CODE- AND NAME-SUBSTRING
044200*    SCANS BELOW - HOW FAR TO SCAN, WHERE THE SCAN STOPPED,
044300*    AND THE TABLE SUBSCRIPT THE SCAN LANDED ON.
044400 01  WS-SCAN-WORK.
044500     05  WS-NAME-LEN             PIC 9(02) COMP.
044600     05  WS-MAX-POS              PIC 9(02) COMP.
044700*    RESERVED FOR A FUTURE BINARY-SEARCH VARIANT OF 440/460 -
044800*    NOT NEEDED YET SINCE THE CAMPUS TABLE IS ONLY 20 ENTRIES.
044900     05  WS-FIND-IX              PIC 9(02) COMP.
045000     05  FILLER                  PIC X(01).
045100
045200*    FOUND/NOT-FOUND FLAGS FOR EACH STEP OF THE REGION-TO-
045300*    CAMPUS DERIVATION CHAIN (PAREN-WORD, CODE SUBSTRING, NAME
045400*    SUBSTRING, TABLE LOOKUP) PLUS THE PRIOR-CYCLE MATCH FLAG.
045500*    EACH PAIR OF 88S LETS THE CALLING PARAGRAPH TEST PLAIN
045600*    ENGLISH CONDITIONS INSTEAD OF COMPARING THE SWITCH BYTE.
045700 01  WS-LOOKUP-SWITCHES.
045800*    ONE SWITCH PER DERIVATION STEP - EACH IS SET BY ITS OWN
045900*    PARAGRAPH (440, 460, 480) AND TESTED ONLY BY 400 ITSELF.
046000     05  WS-CODE-SW              PIC X(01).
046100         88  CODE-SUBSTRING-FOUND           VALUE 'Y'.
046200         88  CODE-SUBSTRING-NOT-FOUND       VALUE 'N'.
046300     05  WS-NAME-SW              PIC X(01).
046400         88  NAME-SUBSTRING-FOUND           VALUE 'Y'.
046500         88  NAME-SUBSTRING-NOT-FOUND       VALUE 'N'.
046600     05  WS-ID-SW                PIC X(01).
046700         88  ID-FOUND-IN-TABLE              VALUE 'Y'.
046800         88  ID-NOT-FOUND-IN-TABLE          VALUE 'N'.
046900*    THE ONLY SWITCH OF THE FOUR THAT CROSSES A PARAGRAPH
047000*    BOUNDARY - SET BY 500, TESTED BY 600.
047100     05  WS-PREV-MATCH-SW        PIC X(01).
047200         88  PREV-MATCH-FOUND               VALUE 'Y'.
047300         88  PREV-MATCH-NOT-FOUND            VALUE 'N'.
047400     05  FILLER                  PIC X(01).
047500
047600*    PER-CAMPUS SUMMARY, ACCUMULATED IN CURRENT-READ ORDER FOR
047700*    THE RUN REPORT AT THE END OF THE CYCLE.
047800 01  WS-SUMMARY-TABLE.
047900     05  WS-SUMMARY-ENTRY OCCURS 99 TIMES INDEXED BY SUM-IX.
048000*    ONE ENTRY PER MERGED ROW WRITTEN, IN CURRENT-READ ORDER -
048100*    NOT A COPY OF CAMPUS-TABLE, WHICH IS WHY THEY ARE CARRIED
048200*    SEPARATELY RATHER THAN INDEXED BY CT-IX.
048300         10  SUM-CAMPUS-ID           PIC X(03).
048400         10  SUM-CAMPUS-NAME         PIC X(20).
048500*    SIX DIGITS HERE, NOT SEVEN LIKE THE FD FIELDS - THE RUN
048600*    REPORT DISPLAY LINE HAS NO ROOM FOR A SEVENTH COLUMN.
048700         10  SUM-CUR-INTER           PIC 9(06).
048800         10  SUM-PRV-INTER           PIC 9(06).
048900*    CARRIED FOR A POSSIBLE FUTURE REPORT CHANGE - NOT READ BY
049000*    800-WRITE-RUN-REPORT TODAY.
049100         10  SUM-MATCHED-SW          PIC X(01).
049200     05  FILLER                      PIC X(01).
049300
049400*    EDITED FIELDS FOR THE RUN-REPORT DISPLAY LINES - ZERO-
049500*    SUPPRESSED COUNT, AND THE PLAIN CAMPUS-ID/NAME/TOTALS
049600*    COLUMNS PRINTED ONE ROW PER MERGED CAMPUS.
049700 01  WS-REPORT-FIELDS.
049800*    ZERO-SUPPRESSED SO THE OPERATOR CONSOLE DISPLAY DOES NOT
049900*    SHOW LEADING ZEROS ON A SMALL COUNT.
050000     05  RPT-COUNT-FIELD         PIC ZZZZ9.
050100*    ONE BYTE WIDER THAN MRG-CAMPUS-ID FOR A TRAILING SEPARATOR
050200*    SPACE BEFORE THE NAME COLUMN.
050300     05  RPT-ID-FIELD            PIC X(04).
050400     05  RPT-NAME-FIELD          PIC X(20).
050500     05  RPT-CUR-FIELD           PIC 9(06).
050600     05  RPT-PRV-FIELD           PIC 9(06).
050700     05  FILLER                  PIC X(01).
050800*****************************************************************
050900 PROCEDURE DIVISION.
051000
051100*****************************************************************
051200*    DRIVER PARAGRAPH.  LOADS THE WHOLE PRIOR-CYCLE FEED INTO
051300*    WORKING STORAGE FIRST, THEN STREAMS THE CURRENT-CYCLE FEED
051400*    ONE ROW AT A TIME, DERIVING AND MERGING AS IT GOES - THE
051500*    PRIOR FEED IS SMALL ENOUGH TO HOLD IN THE 99-ENTRY TABLE
051600*    BELOW, SO NO SECOND PASS OR SORT STEP IS NEEDED.
051700*****************************************************************
051800 000-MAIN-PROCEDURE.
051900     PERFORM 100-INITIALIZE THRU 100-EXIT.
052000*    STAGE 1 - LOAD THE ENTIRE PRIOR-CYCLE FEED INTO MEMORY.
052100     PERFORM 200-LOAD-PREVIOUS-TABLE THRU 200-EXIT
052200         UNTIL PREV-EOF.
052300*    STAGE 2 - STREAM THE CURRENT-CYCLE FEED, DERIVING AND
052400*    MERGING AS EACH ROW IS READ.
052500     PERFORM 300-READ-CURRENT THRU 300-EXIT
052600         UNTIL CUR-EOF.
052700*    STAGE 3 - CONSOLE SUMMARY, THEN CLOSE DOWN.
052800     PERFORM 800-WRITE-RUN-REPORT THRU 800-EXIT.
052900     CLOSE METRICS-PREVIOUS-IN METRICS-CURRENT-IN METRICS-OUT.
053000     STOP RUN.
053100
053200*    CLEARS THE EOF SWITCHES AND COUNTERS AND OPENS THE THREE
053300*    FILES.  NOTHING DOWNSTREAM ASSUMES A PARTICULAR STARTING
053400*    VALUE FOR ANY COUNTER, SO THIS PARAGRAPH ALWAYS RUNS FIRST.
053500*****************************************************************
053600 100-INITIALIZE.
053700*    NOTHING DOWNSTREAM ASSUMES A STARTING VALUE FOR ANY SWITCH
053800*    OR COUNTER, BUT THIS SHOP CLEARS THEM EXPLICITLY ANYWAY.
053900     MOVE SPACE TO WS-PREV-EOF-FLAG WS-CUR-EOF-FLAG.
054000     MOVE ZERO  TO WS-PREV-COUNT WS-CUR-COUNT
054100                WS-MERGED-COUNT WS-UNMATCHED-COUNT.
054200*    BOTH INPUTS OPEN BEFORE THE OUTPUT, THE ORDER THIS SHOP
054300*    HAS ALWAYS USED.
054400     OPEN INPUT  METRICS-PREVIOUS-IN.
054500     OPEN INPUT  METRICS-CURRENT-IN.
054600     OPEN OUTPUT METRICS-OUT.
054700 100-EXIT.
054800     EXIT.
054900
055000*    ONE READ OF THE PRIOR-CYCLE FEED PER CALL.  PERFORMED BY
055100*    000-MAIN-PROCEDURE UNTIL PREV-EOF, SO BY THE TIME THIS
055200*    PARAGRAPH STOPS BEING CALLED THE WHOLE PRIOR FEED IS SITTING
055300*    IN WS-PREV-TABLE.
055400*****************************************************************
055500 200-LOAD-PREVIOUS-TABLE.
055600     READ METRICS-PREVIOUS-IN
055700         AT END
055800*    PRIOR-CYCLE FEED EXHAUSTED - THE TABLE IN MEMORY IS NOW
055900*    COMPLETE.
056000             SET PREV-EOF TO TRUE
056100         NOT AT END
056200             PERFORM 220-STORE-PREVIOUS-ENTRY THRU 220-EXIT
056300     END-READ.
056400 200-EXIT.
056500     EXIT.
056600
056700*    COPIES THE JUST-READ PRIOR-CYCLE ROW INTO THE NEXT FREE SLOT
056800*    OF WS-PREV-TABLE.  THE 99-ENTRY CAP MATCHES THE REGENTS
056900*    DIRECTORY'S CEILING ON REPORTING REGIONS - IF THAT EVER
057000*    GROWS PAST 99 THE EXCESS ROWS ARE SIMPLY NOT AVAILABLE FOR
057100*    THE PRIOR-CYCLE LOOKUP AND THE CURRENT ROW FALLS THROUGH TO
057200*    THE UNMATCHED PATH IN 600-WRITE-MERGED.
057300 220-STORE-PREVIOUS-ENTRY.
057400*    TABLE IS ALREADY FULL - SEE THE COMMENT ABOVE FOR WHAT
057500*    HAPPENS TO THE EXCESS ROWS.
057600     IF WS-PREV-COUNT NOT < 99
057700         GO TO 220-EXIT.
057800     ADD 1 TO WS-PREV-COUNT.
057900     SET PV-IX TO WS-PREV-COUNT.
058000*    ENTIRE FD RECORD COPIED IN ONE MOVE - THE TABLE ENTRY AND
058100*    MET-PREV-REC SHARE AN IDENTICAL FIELD LAYOUT.
058200     MOVE MET-PREV-REC TO WS-PREV-ENTRY (PV-IX).
058300 220-EXIT.
058400     EXIT.
058500
058600*    ONE READ OF THE CURRENT-CYCLE FEED PER CALL, DRIVING THE
058700*    FULL DERIVE/LOOKUP/WRITE CHAIN FOR EACH ROW READ.  PERFORMED
058800*    BY 000-MAIN-PROCEDURE UNTIL CUR-EOF.
058900*****************************************************************
059000 300-READ-CURRENT.
059100*    THE FULL CHAIN FOR ONE ROW: DERIVE ITS CAMPUS, LOOK UP THE
059200*    MATCHING PRIOR-CYCLE ROW, THEN WRITE THE MERGED OUTPUT.
059300     READ METRICS-CURRENT-IN
059400         AT END
059500*    NO FURTHER ROWS TO MERGE - 000-MAIN-PROCEDURE'S PERFORM
059600*    UNTIL CLAUSE STOPS CALLING THIS PARAGRAPH ON THE NEXT TEST.
059700             SET CUR-EOF TO TRUE
059800         NOT AT END
059900             ADD 1 TO WS-CUR-COUNT
060000             PERFORM 400-DERIVE-REGION THRU 400-EXIT
060100             PERFORM 500-LOOKUP-PREVIOUS THRU 500-EXIT
060200             PERFORM 600-WRITE-MERGED THRU 600-EXIT
060300     END-READ.
060400 300-EXIT.
060500     EXIT.
060600
060700*****************************************************************
060800*    DERIVES THE OWNING CAMPUS FOR ONE CURRENT-CYCLE REGION ROW.
060900*    THE FOUR STEPS BELOW ARE TRIED IN STRICT ORDER AND THE
061000*    FIRST ONE THAT HITS WINS - A PARENTHESIZED CAMPUS WORD (THE
061100*    REGIONAL OFFICE'S OWN TAG), THEN A THREE-CHARACTER CAMPUS
061200*    CODE SOMEWHERE IN THE TEXT, THEN A FULL CAMPUS NAME SOMEWHERE
061300*    IN THE TEXT, AND FINALLY A FALLBACK THAT MANUFACTURES AN ID
061400*    FROM THE REGION TEXT ITSELF SO NO ROW EVER GOES OUT BLANK.
061500* 04/03/1992 JLC - PAREN-WORD CASE TRIED FIRST, SEE CHANGE LOG    IS-0421 
061600 400-DERIVE-REGION.
061700*    UPPERCASED SCRATCH COPY SO EVERY SCAN BELOW IS CASE-
061800*    INSENSITIVE WITHOUT TOUCHING THE ORIGINAL CUR-REGION FIELD,
061900*    WHICH STILL HAS TO GO OUT ON THE MERGED RECORD AS READ.
062000     MOVE CUR-REGION TO WS-REGION-UPPER.
062100     INSPECT WS-REGION-UPPER CONVERTING
062200         "abcdefghijklmnopqrstuvwxyz" TO
062300         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
062400*    NOTE - ACCENTED CHARACTERS IN REGION TEXT ARE NOT FOLDED BY
062500*    THE ABOVE CONVERT LIST.  THIS SHOP'S TERMINALS HAVE NEVER
062600*    RELIABLY COVERED ACCENTED LETTERS, SO THE CAMPUS TABLE
062700*    CARRIES UNACCENTED NAMES ONLY - SEE CAMPUS-TABLE BELOW.
062800*    STEP 1 - A REGION TAGGED "...(CAMPUS)" NAMES ITS OWNER
062900*    DIRECTLY; THE FIRST THREE LETTERS OF THE PARENTHESIZED WORD
063000*    ARE TREATED AS THE CAMPUS CODE.
063100     PERFORM 420-FIND-PAREN-WORD THRU 420-EXIT.
063200     IF PAREN-WORD-FOUND
063300*    ONLY THE FIRST THREE LETTERS OF THE PARENTHESIZED WORD ARE
063400*    TAKEN AS THE ID, EVEN WHEN THE REGIONAL OFFICE TAGGED A
063500*    LONGER PHRASE - THE CAMPUS CODES THEMSELVES ARE ALWAYS
063600*    THREE LETTERS.
063700         MOVE WS-PAREN-WORD (1:3) TO WS-DERIVED-ID
063800         PERFORM 480-LOOKUP-NAME-BY-ID THRU 480-EXIT
063900         GO TO 400-EXIT.
064000*    STEP 2 - NO PARENTHESIZED TAG, SO LOOK FOR A BARE THREE-
064100*    LETTER CAMPUS CODE SITTING SOMEWHERE IN THE REGION TEXT.
064200     PERFORM 440-FIND-CODE-SUBSTRING THRU 440-EXIT.
064300     IF CODE-SUBSTRING-FOUND
064400*    TABLE ENTRY CT-IX IS STILL SET FROM 440'S SUCCESSFUL SCAN -
064500*    PULL BOTH THE ID AND THE FULL NAME FROM IT DIRECTLY.
064600         MOVE CAMPUS-ID (CT-IX)   TO WS-DERIVED-ID
064700         MOVE CAMPUS-NAME (CT-IX) TO WS-DERIVED-NAME
064800         GO TO 400-EXIT.
064900*    STEP 3 - NO BARE CODE EITHER, SO LOOK FOR THE CAMPUS'S FULL
065000*    NAME SOMEWHERE IN THE REGION TEXT (E.G. A REGION CALLED
065100*    "MONTERREY METRO NORTE" MATCHES CAMPUS MTY THIS WAY).
065200     PERFORM 460-FIND-NAME-SUBSTRING THRU 460-EXIT.
065300     IF NAME-SUBSTRING-FOUND
065400*    TABLE ENTRY CT-IX IS STILL SET FROM 460'S SUCCESSFUL SCAN.
065500         MOVE CAMPUS-ID (CT-IX)   TO WS-DERIVED-ID
065600         MOVE CAMPUS-NAME (CT-IX) TO WS-DERIVED-NAME
065700         GO TO 400-EXIT.
065800*    STEP 4 - NONE OF THE ABOVE MATCHED A KNOWN CAMPUS.  RATHER
065900*    THAN DROP THE ROW, MANUFACTURE A BEST-EFFORT ID SO THE ROW
066000*    STILL GOES OUT - SEE 490-FALLBACK-ID BELOW.
066100     PERFORM 490-FALLBACK-ID THRU 490-EXIT.
066200 400-EXIT.
066300*    TRACE IS A NO-OP UNLESS UPSI-1 IS ON - SEE SPECIAL-NAMES AND
066400*    THE IS-0804 CHANGE LOG ENTRY ABOVE.  PLACED HERE SO EVERY
066500*    EXIT PATH OUT OF THE FOUR STEPS ABOVE PASSES THROUGH IT.
066600     PERFORM 900-TRACE-LINE THRU 900-EXIT.
066700     EXIT.
066800
066900*****************************************************************
067000*    SCANS WS-REGION-UPPER FOR A "(" FOLLOWED BY ANY NUMBER OF
067100*    LETTERS AND A CLOSING ")".  IF FOUND, THE ENCLOSED WORD IS
067200*    RETURNED IN WS-PAREN-WORD AND PAREN-WORD-FOUND IS SET TRUE,
067300*    WHATEVER THE WORD'S LENGTH - SEE IS-0792.
067400*****************************************************************
067500 420-FIND-PAREN-WORD.
067600     SET PAREN-WORD-NOT-FOUND TO TRUE.
067700     MOVE SPACES TO WS-PAREN-WORD.
067800     MOVE 1 TO WS-SCAN-POS.
067900*    HUNTS FOR THE OPENING PAREN, ONE BYTE AT A TIME.  BAILS OUT
068000*    WITH PAREN-WORD-NOT-FOUND STILL SET IF NONE TURNS UP BY
068100*    COLUMN 40, THE END OF THE REGION-TEXT FIELD.
068200 420-OPEN-LOOP.
068300     IF WS-SCAN-POS > 40
068400         GO TO 420-EXIT.
068500     IF WS-REGION-UPPER (WS-SCAN-POS:1) NOT = "("
068600         ADD 1 TO WS-SCAN-POS
068700         GO TO 420-OPEN-LOOP.
068800*    THE WORD STARTS RIGHT AFTER THE OPEN PAREN - RESUME THE
068900*    SCAN FROM THERE LOOKING FOR THE CLOSE PAREN.
069000     COMPUTE WS-PAREN-START = WS-SCAN-POS + 1.
069100     MOVE WS-PAREN-START TO WS-SCAN-POS.
069200*    HUNTS FOR THE MATCHING CLOSE PAREN FROM WHERE THE OPEN ONE
069300*    LEFT OFF.  WHATEVER TEXT SITS BETWEEN THE PARENS IS THE WORD -
069400*    SEE IS-0792 BELOW, ONLY A TRULY EMPTY "()" IS REJECTED.
069500 420-CLOSE-LOOP.
069600     IF WS-SCAN-POS > 40
069700         GO TO 420-EXIT.
069800     IF WS-REGION-UPPER (WS-SCAN-POS:1) NOT = ")"
069900         ADD 1 TO WS-SCAN-POS
070000         GO TO 420-CLOSE-LOOP.
070100*    IS-0792 - SPEC CALLS FOR THE FIRST PARENTHESIZED WORD AS-IS,
070200*    HOWEVER SHORT - A "()" WITH NOTHING BETWEEN THE PARENS IS THE
070300*    ONLY CASE STILL TREATED AS NOISE, SINCE THERE IS NO WORD TO
070400*    RETURN.
070500     COMPUTE WS-PAREN-LEN = WS-SCAN-POS - WS-PAREN-START.
070600     IF WS-PAREN-LEN = 0
070700         GO TO 420-EXIT.
070800*    CAPTURE THE BRACKETED TEXT AND SIGNAL SUCCESS TO THE
070900*    CALLING PARAGRAPH.
071000     MOVE WS-REGION-UPPER (WS-PAREN-START:WS-PAREN-LEN)
071100                                          TO WS-PAREN-WORD.
071200     SET PAREN-WORD-FOUND TO TRUE.
071300 420-EXIT.
071400     EXIT.
071500
071600*****************************************************************
071700*    SLIDES A 3-BYTE WINDOW ACROSS WS-REGION-UPPER LOOKING FOR AN
071800*    EXACT MATCH TO ANY CAMPUS-ID IN THE TABLE.  OUTER LOOP WALKS
071900*    THE 20 TABLE ENTRIES; INNER LOOP SLIDES THE WINDOW FOR EACH.
072000*****************************************************************
072100 440-FIND-CODE-SUBSTRING.
072200*    START PESSIMISTIC AND START AT THE FIRST TABLE ENTRY.
072300     SET CODE-SUBSTRING-NOT-FOUND TO TRUE.
072400     SET CT-IX TO 1.
072500*    ONE CAMPUS CODE AT A TIME; GIVES UP ONCE ALL 20 ARE TRIED.
072600 440-TABLE-LOOP.
072700     IF CT-IX > 20
072800         GO TO 440-EXIT.
072900     MOVE 1 TO WS-SCAN-POS.
073000*    38 IS THE LAST STARTING BYTE A 3-CHARACTER WINDOW CAN TAKE
073100*    IN A 40-BYTE FIELD.
073200 440-POS-LOOP.
073300     IF WS-SCAN-POS > 38
073400         SET CT-IX UP BY 1
073500         GO TO 440-TABLE-LOOP.
073600*    A HIT - STOP SCANNING IMMEDIATELY, CT-IX STILL POINTS AT
073700*    THE MATCHING CAMPUS.
073800     IF WS-REGION-UPPER (WS-SCAN-POS:3) = CAMPUS-ID (CT-IX)
073900         SET CODE-SUBSTRING-FOUND TO TRUE
074000         GO TO 440-EXIT.
074100*    NO HIT AT THIS POSITION - SLIDE THE WINDOW ONE BYTE RIGHT.
074200     ADD 1 TO WS-SCAN-POS.
074300     GO TO 440-POS-LOOP.
074400 440-EXIT.
074500     EXIT.
074600
074700*****************************************************************
074800*    SAME SLIDING-WINDOW IDEA AS 440 ABOVE, BUT AGAINST THE FULL
074900*    UPPERCASE CAMPUS NAME RATHER THAN THE 3-BYTE CODE - THE
075000*    WINDOW WIDTH VARIES PER ENTRY, FROM CAMPUS-NAME-LEN-TABLE,
075100*    SINCE CAMPUS NAMES ARE NOT ALL THE SAME LENGTH.
075200*****************************************************************
075300 460-FIND-NAME-SUBSTRING.
075400*    START PESSIMISTIC AND START AT THE FIRST TABLE ENTRY.
075500     SET NAME-SUBSTRING-NOT-FOUND TO TRUE.
075600     SET CT-IX TO 1.
075700*    ONE CAMPUS NAME AT A TIME; GIVES UP ONCE ALL 20 ARE TRIED.
075800 460-TABLE-LOOP.
075900     IF CT-IX > 20
076000         GO TO 460-EXIT.
076100*    PULL THIS ENTRY'S TRIMMED LENGTH BEFORE SLIDING THE WINDOW -
076200*    A SHORT NAME LIKE LEON HAS A VERY DIFFERENT MAX-POS THAN A
076300*    LONG ONE LIKE CIUDAD JUAREZ.
076400     MOVE CNL-ENTRY (CT-IX) TO WS-NAME-LEN.
076500*    LAST STARTING BYTE THIS ENTRY'S WINDOW CAN TAKE IN THE
076600*    40-BYTE REGION FIELD.
076700     COMPUTE WS-MAX-POS = 41 - WS-NAME-LEN.
076800     MOVE 1 TO WS-SCAN-POS.
076900 460-POS-LOOP.
077000     IF WS-SCAN-POS > WS-MAX-POS
077100         SET CT-IX UP BY 1
077200         GO TO 460-TABLE-LOOP.
077300*    A HIT - STOP SCANNING, CT-IX STILL POINTS AT THE MATCHING
077400*    CAMPUS NAME.
077500     IF WS-REGION-UPPER (WS-SCAN-POS:WS-NAME-LEN) =
077600             CNU-ENTRY (CT-IX) (1:WS-NAME-LEN)
077700         SET NAME-SUBSTRING-FOUND TO TRUE
077800         GO TO 460-EXIT.
077900*    NO HIT AT THIS POSITION - SLIDE THE WINDOW ONE BYTE RIGHT.
078000     ADD 1 TO WS-SCAN-POS.
078100     GO TO 460-POS-LOOP.
078200 460-EXIT.
078300     EXIT.
078400
078500*****************************************************************
078600*    THE PAREN-WORD STEP FOUND A WORD BUT IT STILL HAS TO BE
078700*    TRANSLATED TO A REAL CAMPUS-ID - THIS PARAGRAPH MATCHES IT
078800*    AGAINST THE UPPERCASE NAME TABLE AND RETURNS THE CODE.
078900*****************************************************************
079000 480-LOOKUP-NAME-BY-ID.
079100     SET ID-NOT-FOUND-IN-TABLE TO TRUE.
079200     SET CT-IX TO 1.
079300 480-LOOP.
079400     IF CT-IX > 20
079500         GO TO 480-NOT-FOUND.
079600     IF CAMPUS-ID (CT-IX) = WS-DERIVED-ID
079700         SET ID-FOUND-IN-TABLE TO TRUE
079800         MOVE CAMPUS-NAME (CT-IX) TO WS-DERIVED-NAME
079900         GO TO 480-EXIT.
080000*    NOT THIS SLOT - ADVANCE AND KEEP LOOKING.
080100     SET CT-IX UP BY 1.
080200     GO TO 480-LOOP.
080300*    PAREN WORD DID NOT MATCH A REAL CAMPUS NAME - TREAT THE
080400*    LOOKUP AS A MISS AND LET THE CALLER FALL THROUGH.
080500 480-NOT-FOUND.
080600     MOVE WS-DERIVED-ID TO WS-DERIVED-NAME.
080700 480-EXIT.
080800     EXIT.
080900
081000*****************************************************************
081100*    IS-0792 - WALKS WS-REGION-UPPER BACKWARD FROM BYTE 40 TO THE
081200*    FIRST NON-BLANK BYTE, GIVING THE TRUE LENGTH OF THE REGION
081300*    TEXT WITH TRAILING SPACE PADDING DISCOUNTED.  AN ALL-BLANK
081400*    FIELD COMES BACK AS LENGTH ZERO.
081500*****************************************************************
081600 485-FIND-REGION-LEN.
081700     MOVE 40 TO WS-SCAN-POS.
081800 485-LEN-LOOP.
081900     IF WS-SCAN-POS = 0
082000         MOVE 0 TO WS-REGION-LEN
082100         GO TO 485-EXIT.
082200     IF WS-REGION-UPPER (WS-SCAN-POS:1) NOT = SPACE
082300         MOVE WS-SCAN-POS TO WS-REGION-LEN
082400         GO TO 485-EXIT.
082500     SUBTRACT 1 FROM WS-SCAN-POS.
082600     GO TO 485-LEN-LOOP.
082700 485-EXIT.
082800     EXIT.
082900
083000*****************************************************************
083100*    LAST RESORT WHEN NONE OF THE THREE SCANS ABOVE PRODUCED A
083200*    CAMPUS - BUILDS A STAND-IN ID FROM THE FIRST THREE LETTERS
083300*    OF THE REGION TEXT SO DOWNSTREAM REPORTS STILL HAVE SOMETHING
083400*    TO GROUP ON.
083500*    IS-0792 - UNK NOW TURNS ON THE REGION TEXT'S OWN TRIMMED
083600*    LENGTH, NOT ON WHETHER BYTE 3 HAPPENS TO BE BLANK - A SHORT
083700*    FIRST WORD LIKE "NW ZONE" OR "EL PASO METRO" IS LONGER THAN
083800*    3 CHARACTERS OVERALL AND MUST NOT FALL BACK TO UNK.
083900*****************************************************************
084000 490-FALLBACK-ID.
084100     PERFORM 485-FIND-REGION-LEN THRU 485-EXIT.
084200     IF WS-REGION-LEN < 3
084300         MOVE "UNK" TO WS-DERIVED-ID
084400     ELSE
084500         MOVE WS-REGION-UPPER (1:3) TO WS-DERIVED-ID.
084600*    NO CAMPUS NAME COULD BE DERIVED EITHER - REPORT THE RAW
084700*    REGION TEXT AS-IS SO THE ROW IS STILL TRACEABLE BY HAND.
084800     MOVE CUR-REGION TO WS-DERIVED-NAME.
084900 490-EXIT.
085000     EXIT.
085100
085200*****************************************************************
085300*    SEARCHES THE IN-MEMORY PRIOR-CYCLE TABLE (LOADED BY 200/220
085400*    ABOVE) FOR A ROW WHOSE REGION TEXT MATCHES THE CURRENT-CYCLE
085500*    RECORD EXACTLY - NO DERIVATION IS DONE ON THE PRIOR SIDE.
085600*****************************************************************
085700 500-LOOKUP-PREVIOUS.
085800     SET PREV-MATCH-NOT-FOUND TO TRUE.
085900     SET PV-IX TO 1.
086000 500-LOOP.
086100     IF PV-IX > WS-PREV-COUNT
086200         GO TO 500-EXIT.
086300     IF PV-REGION (PV-IX) = CUR-REGION
086400         SET PREV-MATCH-FOUND TO TRUE
086500         GO TO 500-EXIT.
086600*    NO MATCH YET - ADVANCE TO THE NEXT PRIOR-CYCLE ROW AND
086700*    KEEP LOOKING.
086800     SET PV-IX UP BY 1.
086900     GO TO 500-LOOP.
087000 500-EXIT.
087100     EXIT.
087200
087300* 06/21/1994 MTR - UNMATCHED ROWS DROPPED, NOT ABENDED            IS-0530 
087400* 09/18/2000 SRV - AND NOW FLAGGED FOR THE RUN REPORT             IS-0688 
087500*****************************************************************
087600*    BUILDS THE OUTPUT RECORD FROM THE DERIVED CAMPUS AND THE
087700*    CURRENT-CYCLE FIGURES, ADDS THE PRIOR-CYCLE FIGURES WHEN A
087800*    MATCH WAS FOUND (ZERO OTHERWISE), AND MIRRORS THE ROW INTO
087900*    THE SUMMARY TABLE FOR THE RUN REPORT.  SEE IS-0530/IS-0688
088000*    IN THE CHANGE LOG FOR WHY UNMATCHED ROWS STILL WRITE.
088100*****************************************************************
088200 600-WRITE-MERGED.
088300*    CAMPUS COMES FROM 400-DERIVE-REGION, NOT FROM EITHER FEED
088400*    DIRECTLY.
088500     MOVE WS-DERIVED-ID    TO MRG-CAMPUS-ID.
088600     MOVE WS-DERIVED-NAME  TO MRG-CAMPUS-NAME.
088700*    CURRENT-CYCLE FIGURES ARE A STRAIGHT COPY - ALWAYS PRESENT
088800*    REGARDLESS OF WHETHER A PRIOR-CYCLE MATCH TURNS UP BELOW.
088900     MOVE CUR-POST-COMMENTS      TO MRG-CUR-POST-COMMENTS.
089000     MOVE CUR-REACH-TOTAL        TO MRG-CUR-REACH-TOTAL.
089100     MOVE CUR-PUB-VOLUME         TO MRG-CUR-PUB-VOLUME.
089200     MOVE CUR-INTERACTIONS-TOTAL TO MRG-CUR-INTERACTIONS.
089300*    CARRY THE MATCHING PRIOR-CYCLE ROW'S FIGURES FORWARD SO THE
089400*    OUTPUT RECORD SHOWS BOTH CYCLES SIDE BY SIDE.
089500     IF PREV-MATCH-FOUND
089600         MOVE PV-POST-COMMENTS (PV-IX)
089700                             TO MRG-PRV-POST-COMMENTS
089800         MOVE PV-REACH-TOTAL (PV-IX)   TO MRG-PRV-REACH-TOTAL
089900         MOVE PV-PUB-VOLUME (PV-IX)    TO MRG-PRV-PUB-VOLUME
090000         MOVE PV-INTERACTIONS-TOTAL (PV-IX)
090100                             TO MRG-PRV-INTERACTIONS
090200*    NO PRIOR-CYCLE ROW FOR THIS CAMPUS - ZERO-FILL RATHER THAN
090300*    SKIP THE ROW, AND COUNT IT FOR THE RUN REPORT.
090400     ELSE
090500         MOVE ZERO TO MRG-PRV-POST-COMMENTS MRG-PRV-REACH-TOTAL
090600                      MRG-PRV-PUB-VOLUME MRG-PRV-INTERACTIONS
090700         ADD 1 TO WS-UNMATCHED-COUNT
090800         DISPLAY "*** NO PRIOR-CYCLE ROW FOR CAMPUS "
090900                                            WS-DERIVED-ID.
091000*    OUTPUT RECORD COMPLETE - WRITE IT REGARDLESS OF WHETHER A
091100*    PRIOR-CYCLE MATCH WAS FOUND (SEE IS-0530 ABOVE).
091200     WRITE MET-OUT-REC.
091300*    THE SUMMARY TABLE ONLY HOLDS 99 ENTRIES - ONCE FULL, LATER
091400*    ROWS STILL WRITE TO MET-OUT-REC BUT DROP OUT OF THE REPORT.
091500     IF WS-MERGED-COUNT NOT < 99
091600         GO TO 600-EXIT.
091700     ADD 1 TO WS-MERGED-COUNT.
091800     SET SUM-IX TO WS-MERGED-COUNT.
091900*    MIRROR THE SAME ROW INTO THE SUMMARY TABLE FOR THE CONSOLE
092000*    REPORT - THESE FOUR FIELDS ARE ALL 800-WRITE-RUN-REPORT
092100*    ACTUALLY READS BACK.
092200     MOVE WS-DERIVED-ID    TO SUM-CAMPUS-ID (SUM-IX).
092300     MOVE WS-DERIVED-NAME  TO SUM-CAMPUS-NAME (SUM-IX).
092400     MOVE CUR-INTERACTIONS-TOTAL TO SUM-CUR-INTER (SUM-IX).
092500     IF PREV-MATCH-FOUND
092600         MOVE PV-INTERACTIONS-TOTAL (PV-IX)
092700                                TO SUM-PRV-INTER (SUM-IX)
092800         MOVE 'Y' TO SUM-MATCHED-SW (SUM-IX)
092900     ELSE
093000         MOVE ZERO TO SUM-PRV-INTER (SUM-IX)
093100         MOVE 'N' TO SUM-MATCHED-SW (SUM-IX).
093200 600-EXIT.
093300     EXIT.
093400
093500*****************************************************************
093600*    PRINTS A SIMPLE CONSOLE SUMMARY OF THE RUN - ROW COUNTS AND
093700*    A CAMPUS-BY-CAMPUS BREAKDOWN FROM THE SUMMARY TABLE.  THIS
093800*    IS NOT THE SPOOLED REPORT, JUST AN OPERATOR CHECK.
093900*****************************************************************
094000 800-WRITE-RUN-REPORT.
094100     DISPLAY "=======================================".
094200     DISPLAY "RUN REPORT - UNIT-MET - REGION METRICS MERGE".
094300     DISPLAY "=======================================".
094400*    THREE HEADLINE COUNTS - LOADED, READ, WRITTEN.
094500     MOVE WS-PREV-COUNT   TO RPT-COUNT-FIELD.
094600     DISPLAY "PRIOR-CYCLE ROWS LOADED .: " RPT-COUNT-FIELD.
094700     MOVE WS-CUR-COUNT    TO RPT-COUNT-FIELD.
094800     DISPLAY "CURRENT-CYCLE ROWS READ .: " RPT-COUNT-FIELD.
094900     MOVE WS-MERGED-COUNT TO RPT-COUNT-FIELD.
095000     DISPLAY "MERGED ROWS WRITTEN .....: " RPT-COUNT-FIELD.
095100*    FLAG THE RUN IF ANY CURRENT-CYCLE ROW COULD NOT BE MATCHED
095200*    BACK TO A PRIOR-CYCLE ROW.
095300     IF WS-UNMATCHED-COUNT > 0
095400         MOVE WS-UNMATCHED-COUNT TO RPT-COUNT-FIELD
095500         DISPLAY "*** ROWS WITH NO PRIOR CYCLE MATCH: "
095600                                               RPT-COUNT-FIELD.
095700*    COLUMN HEADER FOR THE CAMPUS-BY-CAMPUS BREAKDOWN BELOW.
095800     DISPLAY "ID   NAME                 CUR-INT  PRV-INT".
095900     SET SUM-IX TO 1.
096000*    ONE SUMMARY-TABLE ROW PER DISPLAY LINE.
096100 800-REPORT-LOOP.
096200     IF SUM-IX > WS-MERGED-COUNT
096300         GO TO 800-EXIT.
096400*    ONE ROW OF SUM-TABLE FIGURES MOVED TO THE EDITED REPORT
096500*    FIELDS BEFORE THE DISPLAY BELOW.
096600     MOVE SUM-CAMPUS-ID (SUM-IX)   TO RPT-ID-FIELD.
096700     MOVE SUM-CAMPUS-NAME (SUM-IX) TO RPT-NAME-FIELD.
096800     MOVE SUM-CUR-INTER (SUM-IX)   TO RPT-CUR-FIELD.
096900     MOVE SUM-PRV-INTER (SUM-IX)   TO RPT-PRV-FIELD.
097000     DISPLAY RPT-ID-FIELD " " RPT-NAME-FIELD " "
097100                          RPT-CUR-FIELD " " RPT-PRV-FIELD.
097200*    NEXT SUMMARY ROW, IF ANY.
097300     SET SUM-IX UP BY 1.
097400     GO TO 800-REPORT-LOOP.
097500 800-EXIT.
097600     EXIT.
097700*****************************************************************
097800* 03/22/2006 JLC - ADDED FOR A CAMPUS-DERIVATION QUESTION OUT OF   IS-0804
097900* THE MONTERREY OFFICE, SEE CHANGE LOG.  A NO-OP UNLESS UPSI-1 IS  IS-0804
098000* SET ON AT RUN TIME.
098100*    BUILDS AND DISPLAYS ONE TRACE LINE SHOWING THE REGION TEXT
098200*    AS READ AND THE CAMPUS ID 400-DERIVE-REGION SETTLED ON FOR
098300*    IT - USED TO WALK A SINGLE REGION'S DERIVATION BY HAND WHEN
098400*    A CAMPUS OFFICE QUESTIONS WHY A ROW CAME OUT UNDER THE WRONG
098500*    ID, OR UNDER UNK.  LEFT OFF FOR NORMAL PRODUCTION RUNS, SEE
098600*    FILE-CONTROL.
098700 900-TRACE-LINE.
098800     IF TRACE-RUN-REQUESTED
098900         MOVE SPACES TO WS-TRACE-LINE-TEXT
099000         STRING "TRACE REGION=" CUR-REGION
099100                " ID=" WS-DERIVED-ID
099200                DELIMITED BY SIZE INTO WS-TRACE-LINE-TEXT
099300         DISPLAY WS-TRACE-LINE-TEXT.
099400 900-EXIT.
099500     EXIT.
