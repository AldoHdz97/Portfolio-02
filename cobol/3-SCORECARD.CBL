000100*****************************************************************
000200* PROGRAM:      3-SCORECARD
000300* AUTHOR:       M. TREVINO RIOS
000400* INSTALLATION: UNIVERSITY SYSTEMS DATA CENTER
000500* DATE-WRITTEN: 03/11/1992
000600* SECURITY:     UNCLASSIFIED
000700*****************************************************************
000800* CHANGE LOG
000900* ----------------------------------------------------------
001000* DATE       BY   REQUEST   DESCRIPTION                           HDR-LOG 
001100* ---------- ---- --------- ---------------------------------     HDR-LOG 
001200* 03/11/1992 MTR  IS-0415   ORIGINAL CODING - TURNS THE           IS-0415 
001300*                           SALUD-DE-MARCA WORKSHEET FEED         IS-0415 
001400*                           INTO ONE SCORECARD ROW PER            IS-0415 
001500*                           CAMPUS, PLATFORM BY PLATFORM.         IS-0415 
001600* 10/05/1993 MTR  IS-0470   CATEGORY BANDS ADDED - REGENTS        IS-0470 
001700*                           OFFICE WANTS DEFICIENTE THRU          IS-0470 
001800*                           EXCEPCIONAL ON THE SCORECARD,         IS-0470 
001900*                           NOT THE RAW NUMBER ALONE.             IS-0470 
002000* 02/22/1996 JLC  IS-0549   CALIFICACIONES PLACEHOLDER ROWS       IS-0549 
002100*                           NOW RECOGNIZED AND TREATED AS         IS-0549 
002200*                           ABSENT, NOT AS A BAD SCORE.           IS-0549 
002300* 01/11/1999 MTR  Y2K-014   YEAR 2000 REVIEW - NO DATE FIELDS     Y2K-014 
002400*                           ARE STORED OR COMPARED BY THIS        Y2K-014 
002500*                           PROGRAM.  NO CENTURY WINDOW           Y2K-014 
002600*                           EXPOSURE FOUND.                       Y2K-014 
002700* 07/14/2001 SRV  IS-0726   RUN REPORT NOW SHOWS SALUD-DE-        IS-0726 
002800*                           MARCA BY PLATFORM PER DATA            IS-0726 
002900*                           SERVICES REQUEST OF 06/2001.          IS-0726 
003000* 08/19/1996 JLC  IS-0558    REPORT TABLE WIDENED TO 40 ENTRIES - IS-0558 
003100*                           20 WAS TOO TIGHT ONCE A WORKSHEET     IS-0558 
003200*                           NAME FAILED TO MATCH THE TABLE AND    IS-0558 
003300*                           FELL BACK TO A DERIVED ID.            IS-0558 
003400* 04/02/1998 MTR  IS-0612    CSF (SANTA FE) ADDED TO ALL THREE    IS-0612 
003500*                           CAMPUS TABLES FOR THE NEW CAMPUS      IS-0612 
003600*                           OPENING THAT FALL.                    IS-0612 
003700* 11/21/2003 SRV  IS-0791  ADDED 920-TRACE-LINE UNDER THE UPSI    IS-0791 
003800*                          SWITCH - SAME PATTERN AS THE ONE       IS-0791 
003900*                          WIRED INTO 1-PUBLICATIONS LAST         IS-0791 
004000*                          MONTH, SO EACH JOB CAN TOGGLE ONE      IS-0791 
004100*                          SWITCH REGARDLESS OF WHICH PROGRAM     IS-0791 
004200*                          IS RUNNING THAT SHIFT.                 IS-0791 
004300* 03/09/2004 JLC  IS-0803  TWO WORKING COUNTERS MOVED TO          IS-0803 
004400*                          77-LEVEL, MATCHING THE REFERENCE-      IS-0803 
004500*                          FILE STYLE - NO LOGIC CHANGE.          IS-0803 
004600*********************************************************************
004700 IDENTIFICATION DIVISION.
004800 PROGRAM-ID.    3-SCORECARD.
004900 AUTHOR.        M. TREVINO RIOS.
005000 INSTALLATION.  UNIVERSITY SYSTEMS DATA CENTER.
005100 DATE-WRITTEN.  03/11/1992.
005200 DATE-COMPILED.
005300 SECURITY.      UNCLASSIFIED.
005400*****************************************************************
005500* THIS PROGRAM READS THE SALUD-DE-MARCA WORKSHEET FEED, A
005600* SEQUENCE OF TAGGED TWO-COLUMN ROWS (CAMPUS/PLATFORM/SCORE
005700* NAME TAGS FOLLOWED BY THEIR VALUE ROWS), AND WRITES ONE
005800* SCORECARD RECORD PER CAMPUS WITH EACH PLATFORM'S FIVE
005900* SCORES CATEGORIZED INTO A BAND FROM DEFICIENTE TO
006000* EXCEPCIONAL.
006100*
006200* THE WORKSHEET HAS NO RECORD TYPE BYTE - THE LEFT COLUMN
006300* ITSELF TELLS US WHAT KIND OF ROW FOLLOWS.  A CAMPUS TAG
006400* OPENS A NEW GROUP, A PLATFORM TAG POINTS THE NEXT FIVE
006500* SCORE TAGS AT ONE OF THE FOUR SC-PLATFORM-GROUP SLOTS, AND
006600* A SCORE TAG'S VALUE ROW LANDS IN ONE OF THE FIVE
006700* SC-SCORE-GROUP SLOTS UNDER WHICHEVER PLATFORM IS CURRENT.
006800*****************************************************************
006900 ENVIRONMENT DIVISION.
007000 CONFIGURATION SECTION.
007100*    C01 RESERVED FOR THE RUN REPORT PRINTER, NOT CURRENTLY
007200*    USED SINCE THE REPORT GOES TO DISPLAY - KEPT FOR WHEN IT
007300*    MOVES TO A PRINT FILE.  DIGIT-CHARS SUPPORTS A NUMERIC-
007400*    CHARACTER CLASS TEST IF ONE IS EVER NEEDED HERE.  UPSI-
007500*    TRACE-SW IS THE SAME JOB-CARD TRACE SWITCH EVERY PROGRAM
007600*    IN THIS SYSTEM USES - SEE 920-TRACE-LINE, ADDED IS-0791.
007700 SPECIAL-NAMES.
007800     C01 IS TOP-OF-FORM
007900     CLASS DIGIT-CHARS   IS '0' THRU '9'
008000     SWITCH-1 IS UPSI-TRACE-SW ON STATUS IS TRACE-RUN-REQUESTED
008100                               OFF STATUS IS TRACE-RUN-NOT-REQD.
008200 INPUT-OUTPUT SECTION.
008300*    LOGICAL NAMES ONLY, NOT PATHS - OPERATIONS MAPS THEM TO
008400*    REAL DATASETS THROUGH THE JCL, THE SAME AS EVERY OTHER
008500*    PROGRAM IN THIS SYSTEM.
008600 FILE-CONTROL.
008700     SELECT SCORECARD-IN  ASSIGN TO "SCORECARD-IN"
008800         ORGANIZATION IS LINE SEQUENTIAL.
008900
009000     SELECT SCORECARD-OUT ASSIGN TO "SCORECARD-OUT"
009100         ORGANIZATION IS LINE SEQUENTIAL.
009200*****************************************************************
009300 DATA DIVISION.
009400 FILE SECTION.
009500*    INPUT - ONE TAGGED TWO-COLUMN WORKSHEET ROW PER RECORD.
009600*    LEFT COLUMN IS A TAG (CAMPUS/PLATFORM/SCORE NAME), RIGHT
009700*    COLUMN IS THE TAG'S VALUE ON A CAMPUS/PLATFORM ROW, OR
009800*    THE SCORE ITSELF ON A SCORE-NAME ROW.
009900 FD  SCORECARD-IN.
010000 01  SDM-IN-REC.
010100*    TAG OR BLANK - COMPARED AGAINST WS-TAG-LITERALS ABOVE
010200*    AFTER BEING FOLDED TO UPPERCASE IN 300-PROCESS-ROW.
010300     05  SDM-LEFT                PIC X(20).
010400*    VALUE COLUMN - A CAMPUS NAME, A SCORE, OR BLANK ON A
010500*    PLATFORM-TAG ROW, WHICH CARRIES NO VALUE OF ITS OWN.
010600     05  SDM-RIGHT               PIC X(20).
010700     05  FILLER                  PIC X(10).
010800*
010900*    OUTPUT - ONE SCORECARD PER CAMPUS, FOUR PLATFORM GROUPS
011000*    (FACEBOOK/TWITTER/INSTAGRAM/TOTALES) EACH CARRYING FIVE
011100*    SCORE GROUPS (VISIBILIDAD/RESONANCIA/PERMANENCIA/
011200*    SENTIMIENTO/SALUD DE MARCA).
011300 FD  SCORECARD-OUT.
011400 01  SDM-OUT-REC.
011500*    DERIVED BY 360-DERIVE-CAMPUS-ID - FROM THE TABLE LOOKUP
011600*    WHEN THE NAME MATCHES, OR THE FIRST THREE LETTERS WHEN
011700*    IT DOES NOT.
011800     05  SC-CAMPUS-ID            PIC X(03).
011900     05  FILLER                  PIC X(01) VALUE SPACE.
012000     05  SC-CAMPUS-NAME          PIC X(20).
012100     05  FILLER                  PIC X(01) VALUE SPACE.
012200*    4 PLATFORMS (FACEBOOK/TWITTER/INSTAGRAM/TOTALES) BY 5
012300*    SCORES (VISIBILIDAD/RESONANCIA/PERMANENCIA/SENTIMIENTO/
012400*    SALUD DE MARCA) - 380-CLEAR-SCORE-SLOTS ZEROES ALL 20
012500*    SLOTS BEFORE EACH CAMPUS GROUP SO AN UNSCORED SLOT COMES
012600*    OUT 'N' RATHER THAN CARRYING THE PRIOR CAMPUS'S VALUE.
012700     05  SC-PLATFORM-GROUP OCCURS 4 TIMES INDEXED BY SC-PF-IX.
012800         10  SC-SCORE-GROUP OCCURS 5 TIMES INDEXED BY SC-SC-IX.
012900             15  SC-VALUE            PIC 9(04).
013000             15  SC-PRESENT          PIC X(01).
013100             15  SC-CATEGORY         PIC X(13).
013200*    TRAILING PAD - ROUNDS SDM-OUT-REC OUT TO A COMMON FILE
013300*    RECORD LENGTH ACROSS THIS SYSTEM'S BATCH OUTPUTS.
013400     05  FILLER                  PIC X(15).
013500*****************************************************************
013600 WORKING-STORAGE SECTION.
013700*    FIVE GROUPS OF ITEMS FOLLOW: THE THREE REFERENCE TABLES AND
013800*    THEIR REDEFINES (CAMPUS CODE/NAME/UPPERCASE/LENGTH), THE
013900*    TAG LITERALS COMPARED AGAINST EACH WORKSHEET ROW, THE STATE-
014000*    MACHINE SWITCHES AND POSITION POINTERS, THE SCORE-PARSING
014100*    SCRATCH AREA, AND THE RUN-REPORT SNAPSHOT TABLE.
014200
014300*    REFERENCE TABLE OF THE 20 CAMPUSES - CODE PLUS FULL NAME.
014400*    LOADED AS FILLER AND RE-MAPPED BY REDEFINES, THE WAY THIS
014500*    SHOP HAS ALWAYS BUILT SMALL FIXED TABLES.
014600 01  CAMPUS-TABLE-LOAD.
014700*    MTY - INDUSTRIAL CAMPUS, ALWAYS TOP OF THE RUN REPORT BY VOLUME.
014800     05  FILLER              PIC X(23) VALUE
014900         "MTYMonterrey           ".
015000*    PUE - SECOND-OLDEST CAMPUS IN THE SYSTEM, NAME NEVER ABBREVIATED.
015100     05  FILLER              PIC X(23) VALUE
015200         "PUEPuebla              ".
015300*    GDL - LONGEST PLAIN NAME IN THE TABLE BEFORE CDJ WAS ADDED.
015400     05  FILLER              PIC X(23) VALUE
015500         "GDLGuadalajara         ".
015600*    CDJ - BORDER CAMPUS, LONGEST NAME IN THE TABLE (13 CHARS).
015700     05  FILLER              PIC X(23) VALUE
015800         "CDJCiudad Juarez       ".
015900*    TOL - SHORT NAME, FREQUENTLY TYPED AS 'TOLUCA DE LERDO' ON PAPER.
016000     05  FILLER              PIC X(23) VALUE
016100         "TOLToluca              ".
016200*    CCM - CAPITAL CAMPUS, OFTEN MISTYPED AS 'CDMX' ON WORKSHEETS.
016300     05  FILLER              PIC X(23) VALUE
016400         "CCMCiudad de Mexico    ".
016500*    CEM - METRO-AREA CAMPUS, DISTINCT FROM CCM ON THE WORKSHEET.
016600     05  FILLER              PIC X(23) VALUE
016700         "CEMEstado de Mexico    ".
016800*    QRO - NAME CARRIES AN ACCENTED E, STORED PLAIN HERE AS ELSEWHERE.
016900     05  FILLER              PIC X(23) VALUE
017000         "QROQueretaro           ".
017100*    CHI - NORTHERN CAMPUS, UNRELATED TO THE U.S. CITY OF THE SAME NAME.
017200     05  FILLER              PIC X(23) VALUE
017300         "CHIChihuahua           ".
017400*    SIN - COASTAL CAMPUS, CODE READS LIKE THE ENGLISH WORD - NO ISSUE.
017500     05  FILLER              PIC X(23) VALUE
017600         "SINSinaloa             ".
017700*    AGS - NAME RUNS 16 CHARACTERS, TIED FOR LONGEST WITH CCM.
017800     05  FILLER              PIC X(23) VALUE
017900         "AGSAguascalientes      ".
018000*    COB - SONORA-AREA CAMPUS, NOT TO BE CONFUSED WITH CODE COB-2.
018100     05  FILLER              PIC X(23) VALUE
018200         "COBCiudad Obregon      ".
018300*    LEO - SHORTEST NAME IN THE TABLE (4 CHARS).
018400     05  FILLER              PIC X(23) VALUE
018500         "LEOLeon                ".
018600*    LAG - REGION NAME, NOT A SINGLE CITY - KEPT AS ONE CAMPUS ENTRY.
018700     05  FILLER              PIC X(23) VALUE
018800         "LAGLaguna              ".
018900*    SON - STATE-NAME CAMPUS, SAME PATTERN AS LAG ABOVE.
019000     05  FILLER              PIC X(23) VALUE
019100         "SONSonora              ".
019200*    HGO - SHORT CODE, NAME RUNS ONLY 7 CHARACTERS.
019300     05  FILLER              PIC X(23) VALUE
019400         "HGOHidalgo             ".
019500*    SLP - THREE-WORD NAME, LONGEST AFTER CDJ AND CCM/AGS.
019600     05  FILLER              PIC X(23) VALUE
019700         "SLPSan Luis Potosi     ".
019800*    CVA - RESORT-AREA CAMPUS, ADDED WELL BEFORE CSF BELOW.
019900     05  FILLER              PIC X(23) VALUE
020000         "CVACuernavaca          ".
020100*    CSF - ADDED PER IS-0755-STYLE REQUEST, NEWEST ENTRY BEFORE SAL.
020200     05  FILLER              PIC X(23) VALUE
020300         "CSFSanta Fe            ".
020400*    SAL - LAST ENTRY IN ALL THREE TABLES, KEEP NEW CODES AFTER THIS ONE.
020500     05  FILLER              PIC X(23) VALUE
020600         "SALSaltillo            ".
020700*    INDEXED VIEW OF THE 20-ENTRY TABLE ABOVE - CAMPUS-ID/NAME
020800*    PAIRS, SEARCHED LINEARLY BY CT-IX IN 900-FIND-NAME-SUBSTRING.
020900 01  CAMPUS-TABLE REDEFINES CAMPUS-TABLE-LOAD.
021000     05  CAMPUS-ENTRY OCCURS 20 TIMES INDEXED BY CT-IX.
021100         10  CAMPUS-ID           PIC X(03).
021200         10  CAMPUS-NAME         PIC X(20).
021300
021400*    UPPERCASE MIRROR OF CAMPUS-NAME, FOR CASE-INSENSITIVE
021500*    SUBSTRING SEARCHES - KEPT AS ITS OWN TABLE, NOT DERIVED,
021600*    SINCE THIS SHOP DOES NOT USE THE UPPER-CASE FUNCTION.
021700 01  CAMPUS-NAME-UPPER-LOAD.
021800*    MTY UPPERCASE NAME, MATCHES THE ENTRY IN CAMPUS-TABLE-LOAD.
021900*    SCANNED BY 900-FIND-NAME-SUBSTRING AGAINST WS-NAME-UPPER
022000*    WHEN MTY'S CNL-ENTRY LENGTH FITS THE REMAINING FIELD.
022100     05  FILLER              PIC X(20) VALUE
022200         "MONTERREY           ".
022300*    PUE UPPERCASE NAME, MATCHES THE ENTRY IN CAMPUS-TABLE-LOAD.
022400*    SCANNED BY 900-FIND-NAME-SUBSTRING AGAINST WS-NAME-UPPER
022500*    WHEN PUE'S CNL-ENTRY LENGTH FITS THE REMAINING FIELD.
022600     05  FILLER              PIC X(20) VALUE
022700         "PUEBLA              ".
022800*    GDL UPPERCASE NAME, MATCHES THE ENTRY IN CAMPUS-TABLE-LOAD.
022900*    SCANNED BY 900-FIND-NAME-SUBSTRING AGAINST WS-NAME-UPPER
023000*    WHEN GDL'S CNL-ENTRY LENGTH FITS THE REMAINING FIELD.
023100     05  FILLER              PIC X(20) VALUE
023200         "GUADALAJARA         ".
023300*    CDJ UPPERCASE NAME, MATCHES THE ENTRY IN CAMPUS-TABLE-LOAD.
023400*    SCANNED BY 900-FIND-NAME-SUBSTRING AGAINST WS-NAME-UPPER
023500*    WHEN CDJ'S CNL-ENTRY LENGTH FITS THE REMAINING FIELD.
023600     05  FILLER              PIC X(20) VALUE
023700         "CIUDAD JUAREZ       ".
023800*    TOL UPPERCASE NAME, MATCHES THE ENTRY IN CAMPUS-TABLE-LOAD.
023900*    SCANNED BY 900-FIND-NAME-SUBSTRING AGAINST WS-NAME-UPPER
024000*    WHEN TOL'S CNL-ENTRY LENGTH FITS THE REMAINING FIELD.
024100     05  FILLER              PIC X(20) VALUE
024200         "TOLUCA              ".
024300*    CCM UPPERCASE NAME, MATCHES THE ENTRY IN CAMPUS-TABLE-LOAD.
024400*    SCANNED BY 900-FIND-NAME-SUBSTRING AGAINST WS-NAME-UPPER
024500*    WHEN CCM'S CNL-ENTRY LENGTH FITS THE REMAINING FIELD.
024600     05  FILLER              PIC X(20) VALUE
024700         "CIUDAD DE MEXICO    ".
024800*    CEM UPPERCASE NAME, MATCHES THE ENTRY IN CAMPUS-TABLE-LOAD.
024900*    SCANNED BY 900-FIND-NAME-SUBSTRING AGAINST WS-NAME-UPPER
025000*    WHEN CEM'S CNL-ENTRY LENGTH FITS THE REMAINING FIELD.
025100     05  FILLER              PIC X(20) VALUE
025200         "ESTADO DE MEXICO    ".
025300*    QRO UPPERCASE NAME, MATCHES THE ENTRY IN CAMPUS-TABLE-LOAD.
025400*    SCANNED BY 900-FIND-NAME-SUBSTRING AGAINST WS-NAME-UPPER
025500*    WHEN QRO'S CNL-ENTRY LENGTH FITS THE REMAINING FIELD.
025600     05  FILLER              PIC X(20) VALUE
025700         "QUERETARO           ".
025800*    CHI UPPERCASE NAME, MATCHES THE ENTRY IN CAMPUS-TABLE-LOAD.
025900*    SCANNED BY 900-FIND-NAME-SUBSTRING AGAINST WS-NAME-UPPER
026000*    WHEN CHI'S CNL-ENTRY LENGTH FITS THE REMAINING FIELD.
026100     05  FILLER              PIC X(20) VALUE
026200         "CHIHUAHUA           ".
026300*    SIN UPPERCASE NAME, MATCHES THE ENTRY IN CAMPUS-TABLE-LOAD.
026400*    SCANNED BY 900-FIND-NAME-SUBSTRING AGAINST WS-NAME-UPPER
026500*    WHEN SIN'S CNL-ENTRY LENGTH FITS THE REMAINING FIELD.
026600     05  FILLER              PIC X(20) VALUE
026700         "SINALOA             ".
026800*    AGS UPPERCASE NAME, MATCHES THE ENTRY IN CAMPUS-TABLE-LOAD.
026900*    SCANNED BY 900-FIND-NAME-SUBSTRING AGAINST WS-NAME-UPPER
027000*    WHEN AGS'S CNL-ENTRY LENGTH FITS THE REMAINING FIELD.
027100     05  FILLER              PIC X(20) VALUE
027200         "AGUASCALIENTES      ".
027300*    COB UPPERCASE NAME, MATCHES THE ENTRY IN CAMPUS-TABLE-LOAD.
027400*    SCANNED BY 900-FIND-NAME-SUBSTRING AGAINST WS-NAME-UPPER
027500*    WHEN COB'S CNL-ENTRY LENGTH FITS THE REMAINING FIELD.
027600     05  FILLER              PIC X(20) VALUE
027700         "CIUDAD OBREGON      ".
027800*    LEO UPPERCASE NAME, MATCHES THE ENTRY IN CAMPUS-TABLE-LOAD.
027900*    SCANNED BY 900-FIND-NAME-SUBSTRING AGAINST WS-NAME-UPPER
028000*    WHEN LEO'S CNL-ENTRY LENGTH FITS THE REMAINING FIELD.
028100     05  FILLER              PIC X(20) VALUE
028200         "LEON                ".
028300*    LAG UPPERCASE NAME, MATCHES THE ENTRY IN CAMPUS-TABLE-LOAD.
028400*    SCANNED BY 900-FIND-NAME-SUBSTRING AGAINST WS-NAME-UPPER
028500*    WHEN LAG'S CNL-ENTRY LENGTH FITS THE REMAINING FIELD.
028600     05  FILLER              PIC X(20) VALUE
028700         "LAGUNA              ".
028800*    SON UPPERCASE NAME, MATCHES THE ENTRY IN CAMPUS-TABLE-LOAD.
028900*    SCANNED BY 900-FIND-NAME-SUBSTRING AGAINST WS-NAME-UPPER
029000*    WHEN SON'S CNL-ENTRY LENGTH FITS THE REMAINING FIELD.
029100     05  FILLER              PIC X(20) VALUE
029200         "SONORA              ".
029300*    HGO UPPERCASE NAME, MATCHES THE ENTRY IN CAMPUS-TABLE-LOAD.
029400*    SCANNED BY 900-FIND-NAME-SUBSTRING AGAINST WS-NAME-UPPER
029500*    WHEN HGO'S CNL-ENTRY LENGTH FITS THE REMAINING FIELD.
029600     05  FILLER              PIC X(20) VALUE
029700         "HIDALGO             ".
029800*    SLP UPPERCASE NAME, MATCHES THE ENTRY IN CAMPUS-TABLE-LOAD.
029900*    SCANNED BY 900-FIND-NAME-SUBSTRING AGAINST WS-NAME-UPPER
030000*    WHEN SLP'S CNL-ENTRY LENGTH FITS THE REMAINING FIELD.
030100     05  FILLER              PIC X(20) VALUE
030200         "SAN LUIS POTOSI     ".
030300*    CVA UPPERCASE NAME, MATCHES THE ENTRY IN CAMPUS-TABLE-LOAD.
030400*    SCANNED BY 900-FIND-NAME-SUBSTRING AGAINST WS-NAME-UPPER
030500*    WHEN CVA'S CNL-ENTRY LENGTH FITS THE REMAINING FIELD.
030600     05  FILLER              PIC X(20) VALUE
030700         "CUERNAVACA          ".
030800*    CSF UPPERCASE NAME, MATCHES THE ENTRY IN CAMPUS-TABLE-LOAD.
030900*    SCANNED BY 900-FIND-NAME-SUBSTRING AGAINST WS-NAME-UPPER
031000*    WHEN CSF'S CNL-ENTRY LENGTH FITS THE REMAINING FIELD.
031100     05  FILLER              PIC X(20) VALUE
031200         "SANTA FE            ".
031300*    SAL UPPERCASE NAME, MATCHES THE ENTRY IN CAMPUS-TABLE-LOAD.
031400*    SCANNED BY 900-FIND-NAME-SUBSTRING AGAINST WS-NAME-UPPER
031500*    WHEN SAL'S CNL-ENTRY LENGTH FITS THE REMAINING FIELD.
031600     05  FILLER              PIC X(20) VALUE
031700         "SALTILLO            ".
031800*    INDEXED VIEW OF THE UPPERCASE-NAME TABLE, ONE ENTRY PER
031900*    CAMPUS-TABLE ROW, SAME ORDER - CT-IX SERVES BOTH TABLES.
032000 01  CAMPUS-NAME-UPPER-TABLE REDEFINES
032100                             CAMPUS-NAME-UPPER-LOAD.
032200     05  CNU-ENTRY PIC X(20) OCCURS 20 TIMES.
032300
032400*    LENGTH OF EACH CAMPUS-NAME ENTRY, FOR THE SUBSTRING SCAN -
032500*    NO WAY TO ASK A PIC X(20) ITS TRIMMED LENGTH WITHOUT ONE.
032600 01  CAMPUS-NAME-LEN-LOAD.
032700*    MTY NAME LENGTH.
032800*    USED AS THE WINDOW WIDTH WHEN MTY IS THE CANDIDATE IN
032900*    900-FIND-NAME-SUBSTRING'S TABLE SCAN.
033000     05  FILLER              PIC 9(02) VALUE 09.
033100*    PUE NAME LENGTH.
033200*    USED AS THE WINDOW WIDTH WHEN PUE IS THE CANDIDATE IN
033300*    900-FIND-NAME-SUBSTRING'S TABLE SCAN.
033400     05  FILLER              PIC 9(02) VALUE 06.
033500*    GDL NAME LENGTH.
033600*    USED AS THE WINDOW WIDTH WHEN GDL IS THE CANDIDATE IN
033700*    900-FIND-NAME-SUBSTRING'S TABLE SCAN.
033800     05  FILLER              PIC 9(02) VALUE 11.
033900*    CDJ NAME LENGTH.
034000*    USED AS THE WINDOW WIDTH WHEN CDJ IS THE CANDIDATE IN
034100*    900-FIND-NAME-SUBSTRING'S TABLE SCAN.
034200     05  FILLER              PIC 9(02) VALUE 13.
034300*    TOL NAME LENGTH.
034400*    USED AS THE WINDOW WIDTH WHEN TOL IS THE CANDIDATE IN
034500*    900-FIND-NAME-SUBSTRING'S TABLE SCAN.
034600     05  FILLER              PIC 9(02) VALUE 06.
034700*    CCM NAME LENGTH.
034800*    USED AS THE WINDOW WIDTH WHEN CCM IS THE CANDIDATE IN
034900*    900-FIND-NAME-SUBSTRING'S TABLE SCAN.
035000     05  FILLER              PIC 9(02) VALUE 16.
035100*    CEM NAME LENGTH.
035200*    USED AS THE WINDOW WIDTH WHEN CEM IS THE CANDIDATE IN
035300*    900-FIND-NAME-SUBSTRING'S TABLE SCAN.
035400     05  FILLER              PIC 9(02) VALUE 16.
035500*    QRO NAME LENGTH.
035600*    USED AS THE WINDOW WIDTH WHEN QRO IS THE CANDIDATE IN
035700*    900-FIND-NAME-SUBSTRING'S TABLE SCAN.
035800     05  FILLER              PIC 9(02) VALUE 09.
035900*    CHI NAME LENGTH.
036000*    USED AS THE WINDOW WIDTH WHEN CHI IS THE CANDIDATE IN
036100*    900-FIND-NAME-SUBSTRING'S TABLE SCAN.
036200     05  FILLER              PIC 9(02) VALUE 09.
036300*    SIN NAME LENGTH.
036400*    USED AS THE WINDOW WIDTH WHEN SIN IS THE CANDIDATE IN
036500*    900-FIND-NAME-SUBSTRING'S TABLE SCAN.
036600     05  FILLER              PIC 9(02) VALUE 07.
036700*    AGS NAME LENGTH.
036800*    USED AS THE WINDOW WIDTH WHEN AGS IS THE CANDIDATE IN
036900*    900-FIND-NAME-SUBSTRING'S TABLE SCAN.
037000     05  FILLER              PIC 9(02) VALUE 14.
037100*    COB NAME LENGTH.
037200*    USED AS THE WINDOW WIDTH WHEN COB IS THE CANDIDATE IN
037300*    900-FIND-NAME-SUBSTRING'S TABLE SCAN.
037400     05  FILLER              PIC 9(02) VALUE 14.
037500*    LEO NAME LENGTH.
037600*    USED AS THE WINDOW WIDTH WHEN LEO IS THE CANDIDATE IN
037700*    900-FIND-NAME-SUBSTRING'S TABLE SCAN.
037800     05  FILLER              PIC 9(02) VALUE 04.
037900*    LAG NAME LENGTH.
038000*    USED AS THE WINDOW WIDTH WHEN LAG IS THE CANDIDATE IN
038100*    900-FIND-NAME-SUBSTRING'S TABLE SCAN.
038200     05  FILLER              PIC 9(02) VALUE 06.
038300*    SON NAME LENGTH.
038400*    USED AS THE WINDOW WIDTH WHEN SON IS THE CANDIDATE IN
038500*    900-FIND-NAME-SUBSTRING'S TABLE SCAN.
038600     05  FILLER              PIC 9(02) VALUE 06.
038700*    HGO NAME LENGTH.
038800*    USED AS THE WINDOW WIDTH WHEN HGO IS THE CANDIDATE IN
038900*    900-FIND-NAME-SUBSTRING'S TABLE SCAN.
039000     05  FILLER              PIC 9(02) VALUE 07.
039100*    SLP NAME LENGTH.
039200*    USED AS THE WINDOW WIDTH WHEN SLP IS THE CANDIDATE IN
039300*    900-FIND-NAME-SUBSTRING'S TABLE SCAN.
039400     05  FILLER              PIC 9(02) VALUE 15.
039500*    CVA NAME LENGTH.
039600*    USED AS THE WINDOW WIDTH WHEN CVA IS THE CANDIDATE IN
039700*    900-FIND-NAME-SUBSTRING'S TABLE SCAN.
039800     05  FILLER              PIC 9(02) VALUE 10.
039900*    CSF NAME LENGTH.
040000*    USED AS THE WINDOW WIDTH WHEN CSF IS THE CANDIDATE IN
040100*    900-FIND-NAME-SUBSTRING'S TABLE SCAN.
040200     05  FILLER              PIC 9(02) VALUE 08.
040300*    SAL NAME LENGTH.
040400*    USED AS THE WINDOW WIDTH WHEN SAL IS THE CANDIDATE IN
040500*    900-FIND-NAME-SUBSTRING'S TABLE SCAN.
040600     05  FILLER              PIC 9(02) VALUE 08.
040700*    INDEXED VIEW OF THE LENGTH TABLE, ONE ENTRY PER CAMPUS-
040800*    TABLE ROW, SAME ORDER AGAIN - SEE 900-FIND-NAME-SUBSTRING.
040900 01  CAMPUS-NAME-LEN-TABLE REDEFINES
041000                           CAMPUS-NAME-LEN-LOAD.
041100     05  CNL-ENTRY PIC 9(02) OCCURS 20 TIMES.
041200
041300*    TAG-COMPARE LITERALS - EACH PADDED TO 20 CHARS TO MATCH
041400*    SDM-LEFT, UPPERCASED SINCE 300-PROCESS-ROW FOLDS CASE
041500*    BEFORE COMPARING.
041600 01  WS-TAG-LITERALS.
041700*    CAMPUS/PLATFORM TAGS - A CAMPUS ROW STARTS A NEW GROUP AND
041800*    A PLATFORM ROW SELECTS WHICH SC-PLATFORM-GROUP FOLLOWS.
041900     05  WS-TAG-CAMPUS       PIC X(20) VALUE
042000         "CAMPUS              ".
042100     05  WS-TAG-FACEBOOK     PIC X(20) VALUE
042200         "FACEBOOK            ".
042300     05  WS-TAG-TWITTER      PIC X(20) VALUE
042400         "TWITTER             ".
042500     05  WS-TAG-INSTAGRAM    PIC X(20) VALUE
042600         "INSTAGRAM           ".
042700     05  WS-TAG-TOTALES      PIC X(20) VALUE
042800         "TOTALES             ".
042900*    SCORE-NAME TAGS - EACH SELECTS WHICH SC-SCORE-GROUP THE
043000*    NEXT VALUE ROW BELONGS TO, VISIBILIDAD THROUGH SALUD BELOW.
043100     05  WS-TAG-VISIBILIDAD  PIC X(20) VALUE
043200         "VISIBILIDAD         ".
043300     05  WS-TAG-RESONANCIA   PIC X(20) VALUE
043400         "RESONANCIA          ".
043500     05  WS-TAG-PERMANENCIA  PIC X(20) VALUE
043600         "PERMANENCIA         ".
043700     05  WS-TAG-SENTIMIENTO  PIC X(20) VALUE
043800         "SENTIMIENTO         ".
043900     05  WS-TAG-SALUD        PIC X(20) VALUE
044000         "SALUD DE MARCA      ".
044100*    CALIFICACIONES - A PLACEHOLDER VALUE THE WORKSHEET USES
044200*    WHEN A CAMPUS HAS NOT YET BEEN GRADED, SEE IS-0549.
044300     05  WS-TAG-CALIF        PIC X(14) VALUE
044400         "CALIFICACIONES".
044500     05  FILLER              PIC X(01).
044600
044700*    END-OF-FILE SWITCH FOR SCORECARD-IN - HIGH-VALUE RATHER
044800*    THAN 'Y' SO IT CANNOT COLLIDE WITH A REAL TAG VALUE.
044900 01  WS-EOF-FLAG                PIC X(01) VALUE SPACE.
045000     88  SDM-EOF                           VALUE HIGH-VALUE.
045100
045200*    UPPERCASE COPIES OF THE TWO INPUT COLUMNS, BUILT FRESH BY
045300*    300-PROCESS-ROW AND 400-PARSE-SCORE SO THE COMPARE LOGIC
045400*    NEVER DEPENDS ON HOW THE WORKSHEET WAS KEYED.
045500 01  WS-LEFT-UPPER              PIC X(20).
045600 01  WS-RIGHT-UPPER             PIC X(20).
045700
045800*    TRUE WHILE A CAMPUS GROUP IS OPEN BETWEEN ITS CAMPUS ROW
045900*    AND THE NEXT ONE (OR EOF) - GUARDS 340-ON-SCORE-TAG AGAINST
046000*    SCORE ROWS ARRIVING BEFORE ANY CAMPUS ROW HAS BEEN SEEN.
046100 01  WS-CAMPUS-ACTIVE-SW        PIC X(01) VALUE 'N'.
046200     88  CAMPUS-ACTIVE                     VALUE 'Y'.
046300     88  CAMPUS-INACTIVE                   VALUE 'N'.
046400
046500*    PLATFORM/SCORE POSITION POINTERS - 77-LEVEL, MATCHING THE
046600*    REFERENCE-FILE STYLE FOR A STANDALONE SCRATCH COUNTER.      IS-0803
046700 77  WS-CURRENT-PLATFORM-IX     PIC 9(01) COMP.
046800 77  WS-SCORE-IX                PIC 9(01) COMP.
046900
047000 01  WS-PARSE-FIELDS.
047100*    WS-PARSED-SCORE HOLDS THE SCORE ONCE 400-PARSE-SCORE HAS
047200*    STRIPPED ANY COMMA AND CONFIRMED ALL DIGITS ARE NUMERIC.
047300     05  WS-PARSED-SCORE         PIC 9(04) COMP.
047400     05  WS-SCORE-PRESENT-SW     PIC X(01).
047500         88  SCORE-PRESENT                 VALUE 'Y'.
047600         88  SCORE-ABSENT                   VALUE 'N'.
047700*    WS-CATEGORY HOLDS THE BAND NAME SET BY 420-CATEGORIZE-
047800*    SCORE - WIDE ENOUGH FOR 'SOBRESALIENTE', THE LONGEST BAND.
047900     05  WS-CATEGORY             PIC X(13).
048000*    SCRATCH AREA 400-PARSE-SCORE COMPACTS THE DIGITS INTO
048100*    BEFORE VALIDATING AND ACCUMULATING THEM.
048200     05  WS-DIGITS-ONLY          PIC X(20).
048300*    WS-DIGIT-COUNT IS HOW MANY DIGITS LANDED IN WS-DIGITS-
048400*    ONLY; WS-ONE-DIGIT IS THE SINGLE-CHARACTER VIEW USED TO
048500*    ACCUMULATE EACH ONE IN TURN; WS-SCAN-POS DRIVES BOTH THE
048600*    COMPACT LOOP AND THE DIGIT LOOP, REUSED RATHER THAN GIVEN
048700*    A SECOND SUBSCRIPT NAME.
048800     05  WS-DIGIT-COUNT          PIC 9(02) COMP.
048900     05  WS-ONE-DIGIT            PIC 9(01).
049000     05  WS-SCAN-POS             PIC 9(02) COMP.
049100     05  FILLER                  PIC X(01).
049200
049300*    COUNT OF CAMPUSES EMITTED SO FAR - 77-LEVEL PER IS-0803,
049400*    SAME AS THE POINTERS ABOVE.
049500 77  WS-CAMPUS-COUNT            PIC 9(02) COMP.
049600*    360-DERIVE-CAMPUS-ID'S WORKING COPY AND RESULT - KEPT
049700*    SEPARATE FROM SC-CAMPUS-ID SO A FAILED LOOKUP STILL LEAVES
049800*    A VALUE TO FALL BACK ON (THE FIRST THREE LETTERS).
049900 01  WS-NAME-UPPER              PIC X(20).
050000 01  WS-DERIVED-ID              PIC X(03).
050100
050200 01  WS-SCAN-WORK.
050300*    900-FIND-NAME-SUBSTRING'S OWN SCRATCH - THE NAME LENGTH
050400*    PULLED FROM CNL-ENTRY AND THE LAST VALID STARTING POSITION
050500*    FOR A SUBSTRING OF THAT LENGTH IN A 20-BYTE FIELD.
050600     05  WS-NAME-LEN             PIC 9(02) COMP.
050700     05  WS-MAX-POS              PIC 9(02) COMP.
050800     05  FILLER                  PIC X(01).
050900
051000*    RESULT SWITCH FOR 900-FIND-NAME-SUBSTRING - SET BEFORE THE
051100*    SCAN STARTS AND CHECKED BY 360-DERIVE-CAMPUS-ID ON RETURN.
051200 01  WS-NAME-SW                 PIC X(01).
051300     88  NAME-SUBSTRING-FOUND              VALUE 'Y'.
051400     88  NAME-SUBSTRING-NOT-FOUND          VALUE 'N'.
051500
051600*    PER-CAMPUS REPORT SNAPSHOT, CAPTURED AT EMIT TIME FOR THE
051700*    RUN REPORT - FB/IG/TOT SALUD-DE-MARCA ONLY (SCORE 5).
051800 01  WS-REPORT-TABLE.
051900*    40 ENTRIES IS HEADROOM OVER THE 20 CAMPUSES THE TABLE
052000*    LOADS ABOVE KNOW ABOUT - A DERIVED-ID FALLBACK CAN STILL
052100*    ADD A CAMPUS THE TABLE DOES NOT RECOGNIZE.
052200     05  WS-RPT-ENTRY OCCURS 40 TIMES INDEXED BY RPT-IX.
052300         10  RPT-CAMPUS-ID           PIC X(03).
052400         10  RPT-CAMPUS-NAME         PIC X(20).
052500*    FACEBOOK SALUD-DE-MARCA (PLATFORM 1, SCORE 5) SNAPSHOT.
052600         10  RPT-FB-VALUE            PIC 9(04) COMP.
052700         10  RPT-FB-PRESENT          PIC X(01).
052800         10  RPT-FB-CATEGORY         PIC X(13).
052900*    INSTAGRAM SALUD-DE-MARCA (PLATFORM 3, SCORE 5) SNAPSHOT.
053000         10  RPT-IG-VALUE            PIC 9(04) COMP.
053100         10  RPT-IG-PRESENT          PIC X(01).
053200         10  RPT-IG-CATEGORY         PIC X(13).
053300*    TOTALES SALUD-DE-MARCA (PLATFORM 4, SCORE 5) SNAPSHOT -
053400*    THE BLENDED NUMBER DATA SERVICES ASKED FOR PER IS-0726.
053500         10  RPT-TOT-VALUE           PIC 9(04) COMP.
053600         10  RPT-TOT-PRESENT         PIC X(01).
053700         10  RPT-TOT-CATEGORY        PIC X(13).
053800     05  FILLER                      PIC X(01).
053900
054000*    ZERO-SUPPRESSED DISPLAY COPY OF WS-CAMPUS-COUNT FOR THE
054100*    RUN REPORT HEADLINE.
054200 01  RPT-COUNT-FIELD            PIC ZZZ9.
054300
054400*    WORK AREA FOR 920-TRACE-LINE, SEE IS-0791 - SAME TRICK AS
054500*    1-PUBLICATIONS, A SINGLE 77 BUILT FRESH BY STRING EACH TIME
054600*    RATHER THAN A GROUP OF FILLER-PADDED PIECES.
054700 77  WS-TRACE-LINE-TEXT         PIC X(60).
054800*****************************************************************
054900 PROCEDURE DIVISION.
055000
055100*    TOP OF THE RUN - OPEN, DRAIN THE WORKSHEET ONE ROW AT A
055200*    TIME, FLUSH THE LAST CAMPUS IF ONE IS STILL OPEN AT EOF,
055300*    THEN THE RUN REPORT AND CLOSE.
055400 000-MAIN-PROCEDURE.
055500     PERFORM 100-INITIALIZE THRU 100-EXIT.
055600     PERFORM 200-READ-SCORECARD THRU 200-EXIT
055700         UNTIL SDM-EOF.
055800*    THE LAST CAMPUS GROUP ON THE WORKSHEET HAS NO FOLLOWING
055900*    CAMPUS ROW TO CLOSE IT, SO 000-MAIN-PROCEDURE EMITS IT
056000*    HERE INSTEAD OF WAITING ON 320-ON-CAMPUS-TAG.
056100     IF CAMPUS-ACTIVE
056200         PERFORM 440-EMIT-CAMPUS THRU 440-EXIT.
056300     PERFORM 800-WRITE-RUN-REPORT THRU 800-EXIT.
056400     CLOSE SCORECARD-IN SCORECARD-OUT.
056500     STOP RUN.
056600
056700*    CLEAR SWITCHES, ZERO THE POSITION POINTERS, OPEN BOTH
056800*    FILES.
056900 100-INITIALIZE.
057000*    NO ROW READ YET - EOF CLEAR, NO CAMPUS GROUP OPEN.
057100     MOVE SPACE TO WS-EOF-FLAG.
057200     SET CAMPUS-INACTIVE TO TRUE.
057300*    PLATFORM POINTER AND EMIT COUNT BOTH START AT ZERO.
057400     MOVE ZERO TO WS-CURRENT-PLATFORM-IX WS-CAMPUS-COUNT.
057500     OPEN INPUT  SCORECARD-IN.
057600     OPEN OUTPUT SCORECARD-OUT.
057700 100-EXIT.
057800     EXIT.
057900
058000*    ONE WORKSHEET ROW PER CALL - THE CAMPUS/PLATFORM/SCORE
058100*    STATE MACHINE LIVES ENTIRELY IN 300-PROCESS-ROW AND BELOW.
058200 200-READ-SCORECARD.
058300     READ SCORECARD-IN
058400         AT END
058500             SET SDM-EOF TO TRUE
058600         NOT AT END
058700             PERFORM 300-PROCESS-ROW THRU 300-EXIT
058800     END-READ.
058900 200-EXIT.
059000     EXIT.
059100
059200 300-PROCESS-ROW.
059300*    IS-0791 - ONE LINE PER INPUT ROW WHEN THE OPERATOR HAS SET
059400*    UPSI-TRACE-SW ON IN THE JOB CARD.  A NO-OP OTHERWISE.
059500     PERFORM 920-TRACE-LINE THRU 920-EXIT.
059600     MOVE SDM-LEFT TO WS-LEFT-UPPER.
059700     INSPECT WS-LEFT-UPPER CONVERTING
059800         "abcdefghijklmnopqrstuvwxyz" TO
059900         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
060000*    A CAMPUS ROW CLOSES THE PRIOR GROUP (IF ANY) AND OPENS A
060100*    NEW ONE - HANDLED ENTIRELY IN 320-ON-CAMPUS-TAG.
060200     IF WS-LEFT-UPPER = WS-TAG-CAMPUS
060300         PERFORM 320-ON-CAMPUS-TAG THRU 320-EXIT
060400         GO TO 300-EXIT.
060500*    A PLATFORM ROW JUST REMEMBERS WHICH OF THE FOUR
060600*    SC-PLATFORM-GROUP SLOTS THE NEXT FIVE SCORE ROWS BELONG
060700*    TO - NO VALUE OF ITS OWN TO STORE.
060800     IF WS-LEFT-UPPER = WS-TAG-FACEBOOK
060900         MOVE 1 TO WS-CURRENT-PLATFORM-IX
061000         GO TO 300-EXIT.
061100*    PLATFORM 2.
061200     IF WS-LEFT-UPPER = WS-TAG-TWITTER
061300         MOVE 2 TO WS-CURRENT-PLATFORM-IX
061400         GO TO 300-EXIT.
061500*    PLATFORM 3.
061600     IF WS-LEFT-UPPER = WS-TAG-INSTAGRAM
061700         MOVE 3 TO WS-CURRENT-PLATFORM-IX
061800         GO TO 300-EXIT.
061900*    PLATFORM 4 - THE BLENDED TOTALES COLUMN, NOT A FIFTH
062000*    SOCIAL NETWORK.
062100     IF WS-LEFT-UPPER = WS-TAG-TOTALES
062200         MOVE 4 TO WS-CURRENT-PLATFORM-IX
062300         GO TO 300-EXIT.
062400*    A SCORE ROW CARRIES THE VALUE ITSELF - PARSED, CATEGORIZED
062500*    AND STORED BY 340-ON-SCORE-TAG FOR WHICHEVER PLATFORM IS
062600*    CURRENT.
062700     IF WS-LEFT-UPPER = WS-TAG-VISIBILIDAD
062800         MOVE 1 TO WS-SCORE-IX
062900         PERFORM 340-ON-SCORE-TAG THRU 340-EXIT
063000         GO TO 300-EXIT.
063100*    SCORE 2.
063200     IF WS-LEFT-UPPER = WS-TAG-RESONANCIA
063300         MOVE 2 TO WS-SCORE-IX
063400         PERFORM 340-ON-SCORE-TAG THRU 340-EXIT
063500         GO TO 300-EXIT.
063600*    SCORE 3.
063700     IF WS-LEFT-UPPER = WS-TAG-PERMANENCIA
063800         MOVE 3 TO WS-SCORE-IX
063900         PERFORM 340-ON-SCORE-TAG THRU 340-EXIT
064000         GO TO 300-EXIT.
064100*    SCORE 4.
064200     IF WS-LEFT-UPPER = WS-TAG-SENTIMIENTO
064300         MOVE 4 TO WS-SCORE-IX
064400         PERFORM 340-ON-SCORE-TAG THRU 340-EXIT
064500         GO TO 300-EXIT.
064600*    SCORE 5 - SALUD DE MARCA, THE NUMBER THIS WHOLE PROGRAM
064700*    EXISTS TO ROLL UP.
064800     IF WS-LEFT-UPPER = WS-TAG-SALUD
064900         MOVE 5 TO WS-SCORE-IX
065000         PERFORM 340-ON-SCORE-TAG THRU 340-EXIT
065100         GO TO 300-EXIT.
065200 300-EXIT.
065300     EXIT.
065400
065500*    EMIT THE PRIOR CAMPUS (IF ONE WAS OPEN), THEN START A
065600*    FRESH ONE - CLEAR ALL 20 SCORE SLOTS AND DERIVE THE ID
065700*    FROM THE CAMPUS NAME ON THIS ROW.
065800 320-ON-CAMPUS-TAG.
065900     IF CAMPUS-ACTIVE
066000         PERFORM 440-EMIT-CAMPUS THRU 440-EXIT.
066100     SET CAMPUS-ACTIVE TO TRUE.
066200     MOVE ZERO TO WS-CURRENT-PLATFORM-IX.
066300     MOVE SPACES TO SC-CAMPUS-ID.
066400     MOVE SDM-RIGHT TO SC-CAMPUS-NAME.
066500     PERFORM 360-DERIVE-CAMPUS-ID THRU 360-EXIT.
066600     MOVE WS-DERIVED-ID TO SC-CAMPUS-ID.
066700     PERFORM 380-CLEAR-SCORE-SLOTS THRU 380-EXIT.
066800 320-EXIT.
066900     EXIT.
067000
067100*    A SCORE ROW ARRIVING WITH NO CAMPUS OR PLATFORM OPEN IS A
067200*    WORKSHEET ORDERING PROBLEM - IGNORED RATHER THAN ABENDED,
067300*    SINCE THE NEXT CAMPUS ROW WILL RESYNC THE FEED.
067400 340-ON-SCORE-TAG.
067500*    BAIL OUT QUIETLY - NO CAMPUS OPEN, OR A SCORE TAG SHOWED
067600*    UP BEFORE ANY PLATFORM TAG SET A SLOT TO WRITE INTO.
067700     IF CAMPUS-INACTIVE OR WS-CURRENT-PLATFORM-IX = 0
067800         GO TO 340-EXIT.
067900*    AN ABSENT SCORE (CALIFICACIONES, OR SOMETHING THAT DID NOT
068000*    PARSE) LEAVES THE SLOT AT ITS 380-CLEAR-SCORE-SLOTS DEFAULT
068100*    OF 'N' RATHER THAN CATEGORIZING A ZERO.
068200     PERFORM 400-PARSE-SCORE THRU 400-EXIT.
068300     IF SCORE-ABSENT
068400         GO TO 340-EXIT.
068500     PERFORM 420-CATEGORIZE-SCORE THRU 420-EXIT.
068600*    SC-PF-IX/SC-SC-IX ADDRESS THE ONE SLOT THIS ROW FILLS -
068700*    CURRENT PLATFORM, CURRENT SCORE POSITION.
068800     SET SC-PF-IX TO WS-CURRENT-PLATFORM-IX.
068900     SET SC-SC-IX TO WS-SCORE-IX.
069000     MOVE WS-PARSED-SCORE TO SC-VALUE (SC-PF-IX SC-SC-IX).
069100     MOVE 'Y'             TO SC-PRESENT (SC-PF-IX SC-SC-IX).
069200     MOVE WS-CATEGORY     TO SC-CATEGORY (SC-PF-IX SC-SC-IX).
069300 340-EXIT.
069400     EXIT.
069500
069600*    TRIES THE 20-CAMPUS TABLE FIRST VIA A CASE-FOLDED
069700*    SUBSTRING SEARCH; FALLS BACK TO THE FIRST THREE LETTERS
069800*    OF THE NAME AS TYPED WHEN NOTHING MATCHES.
069900 360-DERIVE-CAMPUS-ID.
070000*    FOLD THE WORKSHEET NAME TO UPPERCASE BEFORE THE SEARCH -
070100*    THE TABLE ITSELF IS ALREADY UPPERCASE.
070200     MOVE SC-CAMPUS-NAME TO WS-NAME-UPPER.
070300     INSPECT WS-NAME-UPPER CONVERTING
070400         "abcdefghijklmnopqrstuvwxyz" TO
070500         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
070600     PERFORM 900-FIND-NAME-SUBSTRING THRU 900-EXIT.
070700*    TABLE HIT - USE THE TABLE'S CODE.  NO HIT - FALL BACK TO
070800*    THE FIRST THREE LETTERS AS TYPED ON THE WORKSHEET.
070900     IF NAME-SUBSTRING-FOUND
071000         MOVE CAMPUS-ID (CT-IX) TO WS-DERIVED-ID
071100     ELSE
071200         MOVE WS-NAME-UPPER (1:3) TO WS-DERIVED-ID.
071300 360-EXIT.
071400     EXIT.
071500
071600*    RESETS ALL 20 SCORE SLOTS (4 PLATFORMS BY 5 SCORES) TO
071700*    ABSENT BEFORE A NEW CAMPUS GROUP STARTS COLLECTING ROWS.
071800 380-CLEAR-SCORE-SLOTS.
071900*    OUTER LOOP - ONE PASS PER PLATFORM.
072000     SET SC-PF-IX TO 1.
072100 380-PLAT-LOOP.
072200     IF SC-PF-IX > 4
072300         GO TO 380-EXIT.
072400     SET SC-SC-IX TO 1.
072500*    INNER LOOP - ONE PASS PER SCORE WITHIN THE CURRENT
072600*    PLATFORM.
072700 380-SCORE-LOOP.
072800     IF SC-SC-IX > 5
072900         SET SC-PF-IX UP BY 1
073000         GO TO 380-PLAT-LOOP.
073100     MOVE 0 TO SC-VALUE (SC-PF-IX SC-SC-IX).
073200     MOVE 'N' TO SC-PRESENT (SC-PF-IX SC-SC-IX).
073300     MOVE SPACES TO SC-CATEGORY (SC-PF-IX SC-SC-IX).
073400     SET SC-SC-IX UP BY 1.
073500     GO TO 380-SCORE-LOOP.
073600 380-EXIT.
073700     EXIT.
073800
073900* 02/22/1996 JLC - CALIFICACIONES PLACEHOLDER ROWS TREATED AS     IS-0549 
074000* ABSENT, SEE CHANGE LOG.                                         IS-0549 
074100*    STRIPS ANY COMMA FROM THE RAW VALUE, VALIDATES THE
074200*    REMAINING CHARACTERS ARE ALL NUMERIC, AND ACCUMULATES
074300*    THEM INTO WS-PARSED-SCORE DIGIT BY DIGIT - NO INTRINSIC
074400*    NUMERIC-EDIT FUNCTION IS USED FOR THIS.
074500 400-PARSE-SCORE.
074600*    DEFAULT TO ABSENT UNTIL THE DIGIT LOOP BELOW PROVES A
074700*    VALID NUMBER CAME THROUGH.
074800     SET SCORE-ABSENT TO TRUE.
074900     MOVE ZERO TO WS-PARSED-SCORE.
075000     MOVE SDM-RIGHT TO WS-RIGHT-UPPER.
075100     INSPECT WS-RIGHT-UPPER CONVERTING
075200         "abcdefghijklmnopqrstuvwxyz" TO
075300         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
075400*    A BLANK VALUE ROW IS ABSENT, NOT ZERO.
075500     IF WS-RIGHT-UPPER = SPACES
075600         GO TO 400-EXIT.
075700*    CALIFICACIONES IS THE WORKSHEET'S UNGRADED PLACEHOLDER -
075800*    TREATED AS ABSENT, NOT AS A ZERO SCORE, PER IS-0549.
075900     IF WS-RIGHT-UPPER (1:14) = WS-TAG-CALIF
076000         GO TO 400-EXIT.
076100     MOVE SPACES TO WS-DIGITS-ONLY.
076200     MOVE ZERO TO WS-DIGIT-COUNT.
076300     MOVE 1 TO WS-SCAN-POS.
076400*    COPIES EACH NON-COMMA CHARACTER LEFT INTO WS-DIGITS-ONLY
076500*    UNTIL A BLANK OR THE END OF THE 20-BYTE FIELD IS HIT.
076600 400-COMPACT-LOOP.
076700     IF WS-SCAN-POS > 20
076800         GO TO 400-VALIDATE.
076900     IF WS-RIGHT-UPPER (WS-SCAN-POS:1) = SPACE
077000         GO TO 400-VALIDATE.
077100     IF WS-RIGHT-UPPER (WS-SCAN-POS:1) = ","
077200         ADD 1 TO WS-SCAN-POS
077300         GO TO 400-COMPACT-LOOP.
077400     IF WS-DIGIT-COUNT NOT < 4
077500         SET SCORE-ABSENT TO TRUE
077600         GO TO 400-EXIT.
077700     ADD 1 TO WS-DIGIT-COUNT.
077800     MOVE WS-RIGHT-UPPER (WS-SCAN-POS:1)
077900              TO WS-DIGITS-ONLY (WS-DIGIT-COUNT:1).
078000     ADD 1 TO WS-SCAN-POS.
078100     GO TO 400-COMPACT-LOOP.
078200*    AN ALL-BLANK VALUE LEAVES NO DIGITS - ABSENT RATHER THAN
078300*    A PARSE ERROR.
078400 400-VALIDATE.
078500     IF WS-DIGIT-COUNT = 0
078600         GO TO 400-EXIT.
078700     MOVE 1 TO WS-SCAN-POS.
078800*    ACCUMULATES THE COMPACTED DIGITS LEFT TO RIGHT - ANY NON-
078900*    NUMERIC CHARACTER THAT SLIPPED THROUGH (A STRAY LETTER ON
079000*    THE WORKSHEET) ABORTS THE SCORE AS ABSENT RATHER THAN
079100*    STORING A GARBAGE VALUE.
079200 400-DIGIT-LOOP.
079300     IF WS-SCAN-POS > WS-DIGIT-COUNT
079400         SET SCORE-PRESENT TO TRUE
079500         GO TO 400-EXIT.
079600     IF WS-DIGITS-ONLY (WS-SCAN-POS:1) NOT NUMERIC
079700         SET SCORE-ABSENT TO TRUE
079800         MOVE ZERO TO WS-PARSED-SCORE
079900         GO TO 400-EXIT.
080000     MOVE WS-DIGITS-ONLY (WS-SCAN-POS:1) TO WS-ONE-DIGIT.
080100     COMPUTE WS-PARSED-SCORE =
080200             WS-PARSED-SCORE * 10 + WS-ONE-DIGIT.
080300     ADD 1 TO WS-SCAN-POS.
080400     GO TO 400-DIGIT-LOOP.
080500 400-EXIT.
080600     EXIT.
080700
080800* 10/05/1993 MTR - CATEGORY BANDS ADDED, SEE CHANGE LOG           IS-0470 
080900*    REGENTS-OFFICE BANDS, SEE CHANGE LOG - DEFICIENTE (0-75)
081000*    THROUGH EXCEPCIONAL (141 AND UP), EACH CUT INCLUSIVE OF
081100*    ITS UPPER BOUND.
081200 420-CATEGORIZE-SCORE.
081300*    0-75.
081400     IF WS-PARSED-SCORE NOT > 75
081500         MOVE "DEFICIENTE   " TO WS-CATEGORY
081600*    76-100.
081700     ELSE IF WS-PARSED-SCORE NOT > 100
081800         MOVE "REGULAR      " TO WS-CATEGORY
081900*    101-120.
082000     ELSE IF WS-PARSED-SCORE NOT > 120
082100         MOVE "SATISFACTORIO" TO WS-CATEGORY
082200*    121-140.
082300     ELSE IF WS-PARSED-SCORE NOT > 140
082400         MOVE "SOBRESALIENTE" TO WS-CATEGORY
082500*    141 AND UP.
082600     ELSE
082700         MOVE "EXCEPCIONAL  " TO WS-CATEGORY.
082800 420-EXIT.
082900     EXIT.
083000
083100*    WRITES THE COMPLETED SCORECARD ROW AND, WHEN ROOM REMAINS
083200*    IN WS-REPORT-TABLE, MIRRORS THE SALUD-DE-MARCA SLICE OF IT
083300*    INTO THE TABLE FOR 800-WRITE-RUN-REPORT.
083400 440-EMIT-CAMPUS.
083500*    TABLE FULL - SKIP THE SNAPSHOT, STILL WRITE THE RECORD.
083600     IF WS-CAMPUS-COUNT NOT < 40
083700         GO TO 440-WRITE.
083800     ADD 1 TO WS-CAMPUS-COUNT.
083900     SET RPT-IX TO WS-CAMPUS-COUNT.
084000     MOVE SC-CAMPUS-ID         TO RPT-CAMPUS-ID (RPT-IX).
084100     MOVE SC-CAMPUS-NAME       TO RPT-CAMPUS-NAME (RPT-IX).
084200*    PLATFORM 1 = FACEBOOK, SCORE 5 = SALUD DE MARCA.
084300     MOVE SC-VALUE (1 5)       TO RPT-FB-VALUE (RPT-IX).
084400     MOVE SC-PRESENT (1 5)     TO RPT-FB-PRESENT (RPT-IX).
084500     MOVE SC-CATEGORY (1 5)    TO RPT-FB-CATEGORY (RPT-IX).
084600*    PLATFORM 3 = INSTAGRAM, SCORE 5 = SALUD DE MARCA.
084700     MOVE SC-VALUE (3 5)       TO RPT-IG-VALUE (RPT-IX).
084800     MOVE SC-PRESENT (3 5)     TO RPT-IG-PRESENT (RPT-IX).
084900     MOVE SC-CATEGORY (3 5)    TO RPT-IG-CATEGORY (RPT-IX).
085000*    PLATFORM 4 = TOTALES, SCORE 5 = SALUD DE MARCA - THE
085100*    BLENDED NUMBER DATA SERVICES ASKED FOR PER IS-0726.
085200     MOVE SC-VALUE (4 5)       TO RPT-TOT-VALUE (RPT-IX).
085300     MOVE SC-PRESENT (4 5)     TO RPT-TOT-PRESENT (RPT-IX).
085400     MOVE SC-CATEGORY (4 5)    TO RPT-TOT-CATEGORY (RPT-IX).
085500*    COMMON EXIT FOR BOTH PATHS ABOVE - WRITE THE RECORD AND
085600*    CLOSE THE CAMPUS GROUP REGARDLESS OF WHETHER ROOM REMAINED
085700*    IN THE REPORT TABLE.
085800 440-WRITE.
085900     WRITE SDM-OUT-REC.
086000     SET CAMPUS-INACTIVE TO TRUE.
086100 440-EXIT.
086200     EXIT.
086300
086400*    SLIDES EACH CAMPUS-NAME-UPPER ENTRY ACROSS WS-NAME-UPPER
086500*    LOOKING FOR A SUBSTRING MATCH - NEEDED SINCE THE CAMPUS
086600*    ROW'S FULL NAME MAY CARRY EXTRA WORDS THE TABLE DOES NOT
086700*    (E.G. A STATE NAME APPENDED ON THE WORKSHEET).
086800 900-FIND-NAME-SUBSTRING.
086900*    START FROM ENTRY 1, ASSUME NO MATCH UNTIL ONE TURNS UP.
087000     SET NAME-SUBSTRING-NOT-FOUND TO TRUE.
087100     SET CT-IX TO 1.
087200*    ONE PASS PER CAMPUS TABLE ENTRY - WS-MAX-POS IS THE LAST
087300*    STARTING POSITION IN THE 20-BYTE FIELD WHERE A NAME OF
087400*    THIS ENTRY'S LENGTH COULD STILL FIT.
087500 900-TABLE-LOOP.
087600     IF CT-IX > 20
087700         GO TO 900-EXIT.
087800     MOVE CNL-ENTRY (CT-IX) TO WS-NAME-LEN.
087900     COMPUTE WS-MAX-POS = 21 - WS-NAME-LEN.
088000     SET WS-SCAN-POS TO 1.
088100*    SLIDES THE CANDIDATE WINDOW ONE BYTE AT A TIME ACROSS
088200*    WS-NAME-UPPER UNTIL IT MATCHES OR RUNS OUT OF ROOM.
088300 900-POS-LOOP.
088400     IF WS-SCAN-POS > WS-MAX-POS
088500         SET CT-IX UP BY 1
088600         GO TO 900-TABLE-LOOP.
088700     IF WS-NAME-UPPER (WS-SCAN-POS:WS-NAME-LEN) =
088800             CNU-ENTRY (CT-IX) (1:WS-NAME-LEN)
088900         SET NAME-SUBSTRING-FOUND TO TRUE
089000         GO TO 900-EXIT.
089100     ADD 1 TO WS-SCAN-POS.
089200     GO TO 900-POS-LOOP.
089300 900-EXIT.
089400     EXIT.
089500
089600* 07/14/2001 SRV - REPORT NOW SHOWS SALUD-DE-MARCA BY             IS-0726 
089700* PLATFORM, SEE CHANGE LOG.                                       IS-0726 
089800*    ONE DISPLAY PER SCORED CAMPUS, SHOWING THE SALUD-DE-MARCA
089900*    SCORE BY PLATFORM - THE NUMBER DATA SERVICES WATCHES MOST
090000*    CLOSELY, PER IS-0726.
090100 800-WRITE-RUN-REPORT.
090200     DISPLAY "=======================================".
090300     DISPLAY "RUN REPORT - UNIT-SDM - BRAND HEALTH SCORECARD".
090400     DISPLAY "=======================================".
090500*    ZERO-SUPPRESSED HEADLINE COUNT, THEN ONE BLOCK PER CAMPUS
090600*    IN WS-REPORT-TABLE.
090700     MOVE WS-CAMPUS-COUNT TO RPT-COUNT-FIELD.
090800     DISPLAY "CAMPUSES SCORED .........: " RPT-COUNT-FIELD.
090900     SET RPT-IX TO 1.
091000*    WALKS THE REPORT TABLE IN THE ORDER CAMPUSES WERE EMITTED -
091100*    NOT ALPHABETICAL, NOT THE CAMPUS-TABLE ORDER.
091200 800-REPORT-LOOP.
091300     IF RPT-IX > WS-CAMPUS-COUNT
091400         GO TO 800-EXIT.
091500     DISPLAY "CAMPUS " RPT-CAMPUS-ID (RPT-IX) " "
091600                      RPT-CAMPUS-NAME (RPT-IX).
091700     PERFORM 820-DISPLAY-SALUD THRU 820-EXIT.
091800     SET RPT-IX UP BY 1.
091900     GO TO 800-REPORT-LOOP.
092000 800-EXIT.
092100     EXIT.
092200
092300*    ONE BLOCK PER PLATFORM (FACEBOOK/INSTAGRAM/TOTALES) -
092400*    N/A RATHER THAN A ZERO WHEN THE CAMPUS WAS NEVER SCORED
092500*    ON THAT PLATFORM.
092600 820-DISPLAY-SALUD.
092700     IF RPT-FB-PRESENT (RPT-IX) = 'Y'
092800         DISPLAY "  FACEBOOK  SALUD DE MARCA: "
092900             RPT-FB-VALUE (RPT-IX) " " RPT-FB-CATEGORY (RPT-IX)
093000     ELSE
093100         DISPLAY "  FACEBOOK  SALUD DE MARCA: N/A".
093200     IF RPT-IG-PRESENT (RPT-IX) = 'Y'
093300         DISPLAY "  INSTAGRAM SALUD DE MARCA: "
093400             RPT-IG-VALUE (RPT-IX) " " RPT-IG-CATEGORY (RPT-IX)
093500     ELSE
093600         DISPLAY "  INSTAGRAM SALUD DE MARCA: N/A".
093700     IF RPT-TOT-PRESENT (RPT-IX) = 'Y'
093800         DISPLAY "  TOTALES   SALUD DE MARCA: "
093900             RPT-TOT-VALUE (RPT-IX) " " RPT-TOT-CATEGORY (RPT-IX)
094000     ELSE
094100         DISPLAY "  TOTALES   SALUD DE MARCA: N/A".
094200 820-EXIT.
094300     EXIT.
094400
094500*    IS-0791 - BUILDS ONE DISPLAY LINE FROM THE RAW WORKSHEET ROW,
094600*    SAME IDEA AS THE 900-TRACE-LINE ADDED TO 1-PUBLICATIONS -
094700*    GUARDED BY THE SWITCH SO IT COSTS NOTHING WHEN OFF.
094800 920-TRACE-LINE.
094900     IF TRACE-RUN-REQUESTED
095000*        BUILT FRESH EACH CALL RATHER THAN KEPT AROUND BETWEEN
095100*        ROWS - THE LEFT/RIGHT COLUMNS ARE ALL IT NEEDS.
095200         MOVE SPACES TO WS-TRACE-LINE-TEXT
095300         STRING "ROW: " SDM-LEFT DELIMITED BY SIZE
095400             " = " DELIMITED BY SIZE
095500             SDM-RIGHT DELIMITED BY SIZE
095600             INTO WS-TRACE-LINE-TEXT
095700         DISPLAY WS-TRACE-LINE-TEXT.
095800 920-EXIT.
095900     EXIT.
