000100*****************************************************************
000200* PROGRAM:      1-PUBLICATIONS
000300* AUTHOR:       R. ESPARZA OCHOA
000400* INSTALLATION: UNIVERSITY SYSTEMS DATA CENTER
000500* DATE-WRITTEN: 06/14/1989
000600* SECURITY:     UNCLASSIFIED
000700*****************************************************************
000800* CHANGE LOG
000900* ----------------------------------------------------------
001000* DATE       BY   REQUEST   DESCRIPTION                           HDR-LOG
001100* ---------- ---- --------- ---------------------------------     HDR-LOG
001200* 06/14/1989 REO  IS-0231   ORIGINAL CODING - MONTHLY SOCIAL      IS-0231
001300*                           MEDIA PUBLICATION FILTER, ONE UNIT    IS-0231
001400*                           PER CAMPUS REPORTING CYCLE.           IS-0231
001500* 09/02/1989 REO  IS-0244   ADDED FACEBOOK PLATFORM - WAS         IS-0244
001600*                           INSTAGRAM ONLY AT FIRST CODING.       IS-0244
001700* 02/11/1991 JLC  IS-0390   CAMPUS TAG SCAN MADE CASE             IS-0390
001800*                           INSENSITIVE - GDL FEED STARTED        IS-0390
001900*                           SENDING LOWERCASE ACCOUNT TEXT.       IS-0390
002000* 05/19/1993 JLC  IS-0458   TOP-N CAP RAISED FROM 3 TO 4 PER      IS-0458
002100*                           CAMPUS/PLATFORM PER REGENTS OFFICE    IS-0458
002200*                           REQUEST OF 04/1993.                   IS-0458
002300* 07/30/1996 MTR  IS-0602   TOP-4 INSERT REWORKED TO STOP         IS-0602
002400*                           RE-SCANNING THE WHOLE BUCKET ON       IS-0602
002500*                           EVERY INCOMING RECORD.                IS-0602
002600* 01/11/1999 MTR  Y2K-014   YEAR 2000 REVIEW - NO DATE FIELDS     Y2K-014
002700*                           ARE STORED OR COMPARED BY THIS        Y2K-014
002800*                           PROGRAM. PUBLISHEDTIME IS CARRIED     Y2K-014
002900*                           AS OPAQUE TEXT ONLY. NO CENTURY       Y2K-014
003000*                           WINDOW EXPOSURE FOUND.                Y2K-014
003100* 03/06/2001 SRV  IS-0711   RUN REPORT NOW SHOWS KEPT COUNT       IS-0711
003200*                           BY PLATFORM, NOT JUST CAMPUS          IS-0711
003300*                           TOTAL, PER DATA SERVICES REQUEST.     IS-0711
003400* 11/14/2003 SRV  IS-0788   ADDED 900-TRACE-LINE UNDER THE UPSI   IS-0788
003500*                           TRACE SWITCH FOR USE WHEN DATA        IS-0788
003600*                           SERVICES IS CHASING A SCORING         IS-0788
003700*                           COMPLAINT FROM A CAMPUS OFFICE.        IS-0788
003800*****************************************************************
003900 IDENTIFICATION DIVISION.
004000 PROGRAM-ID.    1-PUBLICATIONS.
004100 AUTHOR.        R. ESPARZA OCHOA.
004200 INSTALLATION.  UNIVERSITY SYSTEMS DATA CENTER.
004300 DATE-WRITTEN.  06/14/1989.
004400 DATE-COMPILED.
004500 SECURITY.      UNCLASSIFIED.
004600*****************************************************************
004700* THIS PROGRAM READS THE MONTHLY SOCIAL-MEDIA PUBLICATION FEED
004800* FOR ALL CAMPUSES, KEEPS THE TOP 4 INSTAGRAM AND TOP 4 FACEBOOK
004900* POSTS PER CAMPUS BY ENGAGEMENT SCORE, AND WRITES THE SURVIVORS
005000* GROUPED BY CAMPUS FOR THE DOWNSTREAM REPORTING UNIT.
005100*
005200* A POST IS KEPT ONLY WHEN THE ACCOUNT TEXT CARRIES A RECOGNIZABLE
005300* "CAMPUS xxx [" TAG AND THE NETWORK TEXT IS INSTAGRAM OR FACEBOOK.
005400* ANYTHING ELSE IS COUNTED AS READ BUT NOT CARRIED FORWARD - THIS
005500* IS BY DESIGN, NOT AN OVERSIGHT, SEE 300-PROCESS-RECORD BELOW.
005600*****************************************************************
005700 ENVIRONMENT DIVISION.
005800 CONFIGURATION SECTION.
005900 SPECIAL-NAMES.
006000     C01 IS TOP-OF-FORM
006100     CLASS DIGIT-CHARS   IS '0' THRU '9'
006200     SWITCH-1 IS UPSI-TRACE-SW ON STATUS IS TRACE-RUN-REQUESTED
006300                               OFF STATUS IS TRACE-RUN-NOT-REQD.
006400 INPUT-OUTPUT SECTION.
006500 FILE-CONTROL.
006600*    UPSI-1 ON (SET AT JCL //SYSIN OR OPERATOR PANEL) TURNS ON
006700*    THE 900-TRACE-LINE DISPLAY FOR EVERY RECORD. LEAVE IT OFF
006800*    FOR NORMAL PRODUCTION RUNS - IT IS NOISY ON A FULL MONTH.
006900*    LOGICAL NAME MATCHES THE DD/FILE STATEMENT THE OPERATOR
007000*    JCL SUPPLIES FOR THIS STEP - NOT A PHYSICAL PATH.
007100     SELECT PUBLICATIONS-IN  ASSIGN TO "PUBLICATIONS-IN"
007200         ORGANIZATION IS LINE SEQUENTIAL.
007300
007400*    SAME CONVENTION FOR THE OUTPUT SIDE.
007500     SELECT PUBLICATIONS-OUT ASSIGN TO "PUBLICATIONS-OUT"
007600         ORGANIZATION IS LINE SEQUENTIAL.
007700*****************************************************************
007800 DATA DIVISION.
007900 FILE SECTION.
008000*    INPUT - ONE SOCIAL-MEDIA POST PER RECORD
008100 FD  PUBLICATIONS-IN.
008200 01  PUB-IN-REC.
008300*    PUB-PUBLISHEDTIME IS CARRIED AS-IS - SEE Y2K-014 ABOVE, THIS
008400*    PROGRAM NEVER PARSES OR COMPARES IT, ONLY COPIES IT THROUGH.
008500     05  PUB-PUBLISHEDTIME       PIC X(20).
008600*    RAW NETWORK NAME AS THE FEED SENDS IT - MIXED CASE UNTIL
008700*    340-CLASSIFY-PLATFORM UPPERCASES A WORKING COPY OF IT.
008800     05  PUB-SOCIAL-NETWORK      PIC X(15).
008900*    ACCOUNT DISPLAY NAME - THIS IS WHERE THE "CAMPUS xxx [" TAG
009000*    LIVES, BURIED IN FREE TEXT SOMEWHERE IN THE FIRST 40 BYTES.
009100     05  PUB-ACCOUNT             PIC X(40).
009200*    INTERACTIONS AND REACH ARRIVE AS TEXT, NOT PACKED OR ZONED
009300*    NUMERIC, BECAUSE THE VENDOR FEED LEAVES THEM BLANK WHEN THE
009400*    PLATFORM DID NOT REPORT A COUNT FOR THAT POST. SEE THE
009500*    REDEFINES BELOW AND 360-COMPUTE-ENGAGEMENT.
009600*    7 BYTES IS ENOUGH FOR ANY INTERACTION COUNT THE PLATFORMS
009700*    HAVE EVER REPORTED - A COUNT WIDER THAN THAT WOULD TRUNCATE.
009800     05  PUB-INTERACTIONS-TXT    PIC X(07).
009900*    9 BYTES FOR REACH - REACH RUNS HIGHER THAN INTERACTIONS
010000*    SINCE IT COUNTS IMPRESSIONS, NOT JUST CLICKS OR LIKES.
010100     05  PUB-REACH-TXT           PIC X(09).
010200     05  PUB-OUTBOUND-POST       PIC X(80).
010300     05  FILLER                  PIC X(09).
010400*    NUMERIC OVERLAY OF THE TEXT COUNTS ABOVE - SOME FEEDS SEND
010500*    BLANK COUNTS, SO 300-PROCESS-RECORD CHECKS NUMERIC FIRST.
010600*    THE FILLER ON EITHER SIDE OF THE NUMERIC FIELDS JUST BURNS
010700*    PAST THE BYTES THAT ARE NOT PART OF THE COUNT - IT IS NOT
010800*    REFERENCED BY NAME ANYWHERE IN THE PROCEDURE DIVISION.
010900 01  PUB-IN-REC-NUM REDEFINES PUB-IN-REC.
011000     05  FILLER                  PIC X(75).
011100     05  PUB-INTERACTIONS-NUM    PIC 9(07).
011200     05  PUB-REACH-NUM           PIC 9(09).
011300     05  FILLER                  PIC X(89).
011400*
011500*    OUTPUT - SELECTED POSTS, GROUPED BY CAMPUS
011600*    ONE-BYTE FILLER SPACES ARE INSERTED BETWEEN EVERY FIELD SO
011700*    THE FILE CAN BE EYEBALLED ON A TERMINAL WITHOUT A COPYBOOK
011800*    HANDY - THIS MATCHES HOW THE OLD STUDENT-DIRECTORY FEEDS
011900*    WERE LAID OUT AND DATA SERVICES ASKED FOR THE SAME STYLE.
012000 FD  PUBLICATIONS-OUT.
012100 01  PUB-OUT-REC.
012200     05  OUT-CAMPUS-ID           PIC X(03).
012300     05  FILLER                  PIC X(01) VALUE SPACE.
012400     05  OUT-PUBLISHEDTIME       PIC X(20).
012500     05  FILLER                  PIC X(01) VALUE SPACE.
012600     05  OUT-SOCIAL-NETWORK      PIC X(15).
012700     05  FILLER                  PIC X(01) VALUE SPACE.
012800     05  OUT-ACCOUNT             PIC X(40).
012900     05  FILLER                  PIC X(01) VALUE SPACE.
013000*    NUMERIC NOW, NOT TEXT - THE DOWNSTREAM UNIT NEVER HAS TO
013100*    REPEAT THE NUMERIC-TEST 360-COMPUTE-ENGAGEMENT ALREADY DID.
013200     05  OUT-INTERACTIONS        PIC 9(07).
013300     05  FILLER                  PIC X(01) VALUE SPACE.
013400*    SAME WIDTH AS PUB-REACH-TXT ABOVE, NOW ZONED NUMERIC.
013500     05  OUT-REACH               PIC 9(09).
013600     05  FILLER                  PIC X(01) VALUE SPACE.
013700     05  OUT-OUTBOUND-POST       PIC X(80).
013800     05  FILLER                  PIC X(01) VALUE SPACE.
013900*    SCORE IS WRITTEN OUT SO THE NEXT UNIT DOWNSTREAM CAN RE-SORT
014000*    OR RE-RANK IF A LATER REQUEST EVER ASKS FOR THAT - IT IS NOT
014100*    RE-READ BY ANYTHING IN THIS PROGRAM'S OWN MODULE.
014200     05  OUT-ENGAGEMENT-SCORE    PIC 9(10).
014300     05  FILLER                  PIC X(14).
014400*****************************************************************
014500 WORKING-STORAGE SECTION.
014600
014700*    RUN-LEVEL COUNTERS, DISPLAYED BY 800-WRITE-RUN-REPORT AT THE
014800*    END OF THE JOB STEP. ALL FOUR ARE COMP SINCE THEY ARE PURE
014900*    COUNTERS AND NEVER PRINTED DIRECTLY (RPT-COUNT-FIELD HOLDS
015000*    THE EDITED COPY FOR DISPLAY).
015100 01  WS-COUNTERS.
015200*    READ COUNT - INCREMENTED IN 200-READ-PUBLICATIONS FOR
015300*    EVERY RECORD, KEPT OR NOT.
015400     05  WS-INPUT-COUNT          PIC 9(07) COMP.
015500*    WRITE COUNT - INCREMENTED ONLY IN 720-WRITE-ONE-RECORD,
015600*    SO IT COUNTS SURVIVORS, NOT ALL POSTS READ.
015700     05  WS-OUTPUT-COUNT         PIC 9(07) COMP.
015800*    HOW MANY DISTINCT CAMPUSES HAVE BEEN SEEN SO FAR THIS RUN -
015900*    ALSO DOUBLES AS THE HIGH-WATER SUBSCRIPT INTO WS-BUCKET-TABLE.
016000     05  WS-CAMPUS-COUNT         PIC 9(02) COMP.
016100*    POSTS DROPPED BECAUSE A 41ST DISTINCT CAMPUS SHOWED UP -
016200*    SEE 400-MAYBE-ADD. SHOULD STAY AT ZERO IN PRACTICE.
016300     05  WS-OVERFLOW-COUNT       PIC 9(05) COMP.
016400     05  FILLER                  PIC X(01).
016500
016600 01  WS-EOF-SWITCH.
016700*    SET TO HIGH-VALUE ON END OF FILE - SPACE IS THE NORMAL
016800*    "MORE TO READ" STATE, NOT A THIRD VALUE OF ITS OWN.
016900     05  WS-EOF-FLAG             PIC X(01) VALUE SPACE.
017000         88  PUB-EOF                       VALUE HIGH-VALUE.
017100     05  FILLER                  PIC X(01).
017200
017300*    STANDALONE SCRATCH FIELDS, ONE PER INCOMING RECORD - NOT
017400*    PART OF ANY LARGER GROUP, SO CARRIED AT THE 77 LEVEL THE
017500*    WAY THE SHOP HAS ALWAYS CARRIED ONE-OFF SCRATCH VARIABLES.
017600 77  WS-ACCOUNT-WORK             PIC X(40).
017700 77  WS-NETWORK-WORK             PIC X(15).
017800
017900*    WORK AREA USED BY 900-TRACE-LINE TO BUILD THE DISPLAY TEXT -
018000*    ALSO A 77, SAME REASONING AS ABOVE.
018100 77  WS-TRACE-LINE-TEXT          PIC X(60).
018200
018300*    POSITION/FLAG FIELDS SHARED BY BOTH THE CAMPUS-TAG SCAN
018400*    (320-EXTRACT-CAMPUS-TAG) AND THE PLATFORM SCAN
018500*    (340-CLASSIFY-PLATFORM) - THEY ARE RESET AT THE TOP OF
018600*    WHICHEVER SCAN USES THEM, SO SHARING IS SAFE.
018700 01  WS-SCAN-FIELDS.
018800*    CURRENT SCAN POSITION, 1-RELATIVE, REUSED BY BOTH THE
018900*    CAMPUS-TAG SCAN AND THE PLATFORM SCAN - NEVER BY BOTH AT
019000*    THE SAME TIME.
019100     05  WS-SCAN-POS             PIC 9(02) COMP.
019200     05  WS-TAG-FOUND-SW         PIC X(01).
019300         88  TAG-FOUND                     VALUE 'Y'.
019400         88  TAG-NOT-FOUND                 VALUE 'N'.
019500*    WS-WORD-START/WS-WORD-END BOUND THE EXTRACTED CAMPUS ID
019600*    TEXT ONCE THE BRACKET SCAN IN 320-BRACKET-LOOP FINDS IT.
019700     05  WS-WORD-START           PIC 9(02) COMP.
019800     05  WS-WORD-END             PIC 9(02) COMP.
019900*    20 BYTES IS GENEROUS - REAL CAMPUS IDS ARE 3 CHARACTERS,
020000*    BUT THE FIELD IS LEFT WIDE IN CASE A FEED EVER SENDS A
020100*    LONGER TAG THAT STILL NEEDS TO BE CAUGHT AS "FOUND".
020200     05  WS-EXTRACTED-ID         PIC X(20).
020300     05  FILLER                  PIC X(01).
020400
020500*    1 = NO PLATFORM RECOGNIZED, 2 = INSTAGRAM, 3 = FACEBOOK.
020600*    (THE 88-LEVELS BELOW READ NONE/INSTAGRAM/FACEBOOK FOR
020700*    CLARITY BUT THE UNDERLYING VALUES ARE 0/1/2.)
020800 01  WS-PLATFORM-SWITCH.
020900     05  WS-PLATFORM-CODE        PIC 9(01) COMP.
021000         88  PLATFORM-NONE                 VALUE 0.
021100         88  PLATFORM-INSTAGRAM            VALUE 1.
021200         88  PLATFORM-FACEBOOK             VALUE 2.
021300*    SINGLE-BYTE VIEW OF THE SWITCH ABOVE - USED BY 900-TRACE-LINE
021400*    UNDER THE UPSI TRACE SWITCH, SINCE COMP FIELDS DO NOT DISPLAY.
021500 01  WS-PLATFORM-SWITCH-ALPHA REDEFINES WS-PLATFORM-SWITCH.
021600     05  WS-PLATFORM-CODE-ALPHA      PIC X(01).
021700
021800*    INTERACTIONS, REACH AND THE COMPUTED SCORE FOR THE POST
021900*    CURRENTLY BEING PROCESSED - RECOMPUTED EVERY RECORD BY
022000*    360-COMPUTE-ENGAGEMENT, NEVER CARRIED OVER FROM THE LAST ONE.
022100 01  WS-INTERACTIONS-VALUE       PIC 9(07) COMP.
022200 01  WS-REACH-VALUE              PIC 9(09) COMP.
022300 01  WS-ENGAGEMENT-SCORE         PIC 9(10) COMP.
022400*    ALPHA VIEW OF THE SCORE ABOVE, FOR 900-TRACE-LINE - SAME
022500*    REASON AS THE PLATFORM-CODE-ALPHA REDEFINES ABOVE.
022600 01  WS-ENGAGEMENT-SCORE-ALPHA REDEFINES WS-ENGAGEMENT-SCORE
022700                                         PIC X(10).
022800
022900*    PER-CAMPUS, PER-PLATFORM TOP-4 RANKING TABLE - PLATFORM 1 IS
023000*    INSTAGRAM, PLATFORM 2 IS FACEBOOK. SLOT 1 IS ALWAYS THE
023100*    HIGHEST-SCORING POST HELD FOR THAT CAMPUS/PLATFORM.
023200*    40 CAMPUS SLOTS IS THE BOUND BECAUSE THE REGENTS DIRECTORY
023300*    HAS NEVER CARRIED MORE THAN THE LOW 30S OF REPORTING CAMPUSES
023400*    - SEE WS-OVERFLOW-COUNT FOR WHAT HAPPENS IF THAT EVER CHANGES.
023500 01  WS-BUCKET-TABLE.
023600     05  WS-BUCKET OCCURS 40 TIMES INDEXED BY WS-BK-IX.
023700         10  WS-BK-CAMPUS-ID         PIC X(03).
023800         10  WS-BK-PLATFORM OCCURS 2 TIMES INDEXED BY WS-PL-IX.
023900*            HOW MANY OF THE 4 SLOTS BELOW ARE ACTUALLY IN USE -
024000*            0 UNTIL THE FIRST POST FOR THIS CAMPUS/PLATFORM ARRIVES.
024100             15  WS-BK-SLOT-COUNT        PIC 9(01) COMP.
024200             15  WS-BK-SLOT OCCURS 4 TIMES INDEXED BY WS-SL-IX.
024300*                THE RANKING KEY - HIGHER ENGAGEMENT SORTS FIRST.
024400                 20  WS-BK-SCORE           PIC 9(10) COMP.
024500*                CARRIED THROUGH UNCHANGED FOR THE OUTPUT RECORD.
024600                 20  WS-BK-PUBLISHEDTIME   PIC X(20).
024700*                UPPERCASED NETWORK NAME, CARRIED THROUGH FOR
024800*                THE OUTPUT RECORD AND THE RUN REPORT.
024900                 20  WS-BK-SOCIAL-NETWORK  PIC X(15).
025000*                FULL ACCOUNT TEXT INCLUDING THE "CAMPUS xxx ["
025100*                TAG ITSELF - NOT JUST THE EXTRACTED CAMPUS ID.
025200                 20  WS-BK-ACCOUNT         PIC X(40).
025300*                NUMERIC INTERACTIONS COUNT USED IN THE ENGAGE-
025400*                MENT FORMULA, CARRIED THROUGH FOR THE OUTPUT ROW.
025500                 20  WS-BK-INTERACTIONS    PIC 9(07).
025600*                NUMERIC REACH COUNT, SAME TREATMENT AS ABOVE.
025700                 20  WS-BK-REACH           PIC 9(09).
025800*                FULL POST TEXT, CARRIED THROUGH VERBATIM.
025900                 20  WS-BK-OUTBOUND-POST   PIC X(80).
026000     05  FILLER                  PIC X(01).
026100
026200*    SCRATCH SLOT, SAME LAYOUT AS WS-BK-SLOT, FOR BUILDING A NEW
026300*    ENTRY AND FOR THE SWAP STEP OF THE BUBBLE-UP RANKING.
026400 01  WS-SLOT-SCRATCH.
026500*    MIRRORS WS-BK-SLOT FIELD FOR FIELD SO A SINGLE MOVE CAN
026600*    COPY THE WHOLE SLOT IN EITHER DIRECTION.
026700     05  WS-SCR-SCORE            PIC 9(10) COMP.
026800     05  WS-SCR-PUBLISHEDTIME    PIC X(20).
026900     05  WS-SCR-SOCIAL-NETWORK   PIC X(15).
027000*    SCRATCH COPIES OF THE ACCOUNT/NETWORK/POST TEXT - THESE
027100*    THREE ARE THE WIDEST FIELDS IN THE SLOT AND THE REASON THE
027200*    SWAP IN 460-BUBBLE-UP GOES THROUGH A WHOLE-SLOT SCRATCH
027300*    AREA RATHER THAN FIELD-BY-FIELD MOVES.
027400     05  WS-SCR-ACCOUNT          PIC X(40).
027500     05  WS-SCR-INTERACTIONS     PIC 9(07).
027600     05  WS-SCR-REACH            PIC 9(09).
027700     05  WS-SCR-OUTBOUND-POST    PIC X(80).
027800     05  FILLER                  PIC X(01).
027900
028000*    WS-ORDER-IDX(n) HOLDS THE BUCKET SUBSCRIPT OF THE N-TH CAMPUS
028100*    IN ASCENDING CAMPUS-ID ORDER ONCE 600-BUILD-CAMPUS-ORDER HAS
028200*    RUN - THE BUCKET TABLE ITSELF STAYS IN ARRIVAL ORDER.
028300 01  WS-ORDER-TABLE.
028400*    40 ENTRIES TO MATCH WS-BUCKET-TABLE ONE FOR ONE.
028500     05  WS-ORDER-IDX PIC 9(02) COMP OCCURS 40 TIMES.
028600     05  FILLER                  PIC X(01).
028700
028800*    SHARED SUBSCRIPTS/WORK COUNTERS FOR THE BUCKET SEARCH, THE
028900*    INSERT-AND-BUBBLE LOGIC AND THE SELECTION SORT - ALL COMP
029000*    SINCE THEY ARE NEVER DISPLAYED, ONLY COMPARED AND INCREMENTED.
029100 01  WS-WORK-INDEXES.
029200*    DOUBLES AS THE BUCKET-SEARCH RESULT AND AS A SCRATCH INDEX
029300*    INSIDE THE BUBBLE-UP LOGIC - NEVER NEEDED BY BOTH AT ONCE.
029400     05  WS-FIND-IX              PIC 9(02) COMP.
029500*    OUTER-LOOP SUBSCRIPT FOR THE SELECTION SORT IN
029600*    600-BUILD-CAMPUS-ORDER.
029700     05  WS-SORT-I               PIC 9(02) COMP.
029800*    INNER-LOOP SUBSCRIPT FOR THE SAME SORT.
029900     05  WS-SORT-J               PIC 9(02) COMP.
030000*    SUBSCRIPT OF THE SMALLEST CAMPUS-ID FOUND SO FAR DURING
030100*    THE CURRENT OUTER-LOOP PASS.
030200     05  WS-SORT-MIN             PIC 9(02) COMP.
030300*    TEMPORARY HOLD DURING A SWAP - USED BY BOTH THE SELECTION
030400*    SORT AND 420/460'S BUBBLE-UP, NEVER AT THE SAME TIME.
030500     05  WS-SAVE-IX              PIC 9(02) COMP.
030600     05  FILLER                  PIC X(01).
030700
030800 01  WS-WRITE-FIELDS.
030900*    DRIVE THE GROUPED-OUTPUT WRITE AND THE RUN REPORT, BOTH OF
031000*    WHICH WALK THE SORTED CAMPUS ORDER THE SAME WAY.
031100     05  WS-WRITE-CAMPUS-IX      PIC 9(02) COMP.
031200*    1 = INSTAGRAM, 2 = FACEBOOK - SAME CODING AS WS-PLATFORM-CODE.
031300     05  WS-WRITE-PLAT-IX        PIC 9(01) COMP.
031400*    1 THROUGH 4, WALKS THE SLOTS ACTUALLY IN USE FOR A GIVEN
031500*    CAMPUS/PLATFORM PAIR, NOT ALWAYS ALL FOUR.
031600     05  WS-WRITE-SLOT-IX        PIC 9(01) COMP.
031700     05  FILLER                  PIC X(01).
031800
031900*    EDITED FIELDS FOR THE RUN REPORT ONLY - NOTHING HERE FEEDS
032000*    BACK INTO THE OUTPUT FILE OR ANY BUSINESS DECISION.
032100 01  WS-REPORT-FIELDS.
032200*    ZERO-SUPPRESSED EDIT FIELD REUSED FOR EVERY COUNT DISPLAYED
032300*    BELOW - NOT JUST THE INPUT COUNT.
032400     05  RPT-COUNT-FIELD         PIC ZZZZZZ9.
032500*    REPORT COPY OF THE CAMPUS ID - KEPT SEPARATE FROM
032600*    WS-BK-CAMPUS-ID SO THE REPORT LAYOUT IS SELF-CONTAINED.
032700     05  RPT-CAMPUS-ID           PIC X(03).
032800     05  RPT-KEPT-TOTAL          PIC 9.
032900     05  RPT-KEPT-IG             PIC 9.
033000     05  RPT-KEPT-FB             PIC 9.
033100     05  FILLER                  PIC X(01).
033200*****************************************************************
033300 PROCEDURE DIVISION.
033400
033500*    DRIVER PARAGRAPH - OPEN, READ-PROCESS UNTIL END OF FEED,
033600*    SORT THE CAMPUS LIST, WRITE THE SURVIVORS, REPORT, CLOSE.
033700*    NOTHING ELSE IN THE PROGRAM IS PERFORMED FROM OUTSIDE THIS
033800*    PARAGRAPH EXCEPT 900-TRACE-LINE, WHICH IS CALLED FROM
033900*    360-COMPUTE-ENGAGEMENT WHEN THE TRACE SWITCH IS ON.
034000 000-MAIN-PROCEDURE.
034100*    STEP 1 - OPEN FILES, ZERO THE COUNTERS.
034200     PERFORM 100-INITIALIZE THRU 100-EXIT.
034300*    STEP 2 - READ AND FILTER EVERY INCOMING POST.
034400     PERFORM 200-READ-PUBLICATIONS THRU 200-EXIT
034500         UNTIL PUB-EOF.
034600*    STEP 3 - SORT THE CAMPUS LIST ONCE, AFTER THE FEED IS
034700*    EXHAUSTED, RATHER THAN KEEPING IT SORTED RECORD BY RECORD.
034800     PERFORM 600-BUILD-CAMPUS-ORDER THRU 600-EXIT.
034900*    STEP 4 - WRITE SURVIVORS IN SORTED CAMPUS ORDER.
035000     PERFORM 700-WRITE-GROUPED-OUTPUT THRU 700-EXIT.
035100*    STEP 5 - OPERATOR LOG SUMMARY.
035200     PERFORM 800-WRITE-RUN-REPORT THRU 800-EXIT.
035300*    CLOSE BOTH FILES BEFORE STOPPING - LINE SEQUENTIAL FILES
035400*    STILL NEED AN EXPLICIT CLOSE TO FLUSH THE LAST BLOCK.
035500     CLOSE PUBLICATIONS-IN PUBLICATIONS-OUT.
035600     STOP RUN.
035700
035800* 07/30/1996 MTR - 100-INITIALIZE ZEROES THE OVERFLOW COUNTER     IS-0602
035900*    ONE-TIME SETUP - CLEAR THE EOF SWITCH, ZERO EVERY COUNTER SO
036000*    A RERUN IN THE SAME REGION OF STORAGE NEVER INHERITS A STALE
036100*    VALUE, AND OPEN BOTH FILES.
036200 100-INITIALIZE.
036300*    SPACE, NOT HIGH-VALUE - SEE THE 88-LEVEL ON WS-EOF-FLAG.
036400     MOVE SPACE TO WS-EOF-FLAG.
036500*    ZERO ALL FOUR RUN COUNTERS IN ONE STATEMENT.
036600     MOVE ZERO  TO WS-INPUT-COUNT WS-OUTPUT-COUNT
036700                WS-CAMPUS-COUNT WS-OVERFLOW-COUNT.
036800*    INPUT FIRST, THEN OUTPUT, MATCHING THE ORDER THEY ARE
036900*    CLOSED IN AT 000-MAIN-PROCEDURE.
037000     OPEN INPUT  PUBLICATIONS-IN.
037100*    OUTPUT FILE IS ALWAYS CREATED FRESH - THIS UNIT NEVER
037200*    APPENDS TO A PRIOR MONTH'S SURVIVORS.
037300     OPEN OUTPUT PUBLICATIONS-OUT.
037400 100-EXIT.
037500     EXIT.
037600
037700*    SEQUENTIAL READ OF ONE POST. AT END SETS THE 88-LEVEL THAT
037800*    DRIVES THE PERFORM ... UNTIL IN 000-MAIN-PROCEDURE; OTHERWISE
037900*    BUMPS THE INPUT COUNT AND HANDS THE RECORD TO 300-PROCESS-
038000*    RECORD FOR FILTERING.
038100 200-READ-PUBLICATIONS.
038200     READ PUBLICATIONS-IN
038300         AT END
038400*            NORMAL END OF A MONTHLY FEED - NOT AN ERROR.
038500             SET PUB-EOF TO TRUE
038600         NOT AT END
038700*            COUNT EVERY RECORD READ, WHETHER OR NOT IT SURVIVES
038800*            THE FILTER CHAIN IN 300-PROCESS-RECORD.
038900             ADD 1 TO WS-INPUT-COUNT
039000             PERFORM 300-PROCESS-RECORD THRU 300-EXIT
039100     END-READ.
039200 200-EXIT.
039300     EXIT.
039400
039500*    FILTER CHAIN FOR ONE POST - CAMPUS TAG, THEN PLATFORM, THEN
039600*    ENGAGEMENT SCORE, THEN THE TOP-4 INSERT. A GO TO 300-EXIT AT
039700*    EITHER OF THE FIRST TWO GATES DROPS THE POST WITHOUT COUNTING
039800*    IT AS KEPT - THIS IS THE "READ BUT NOT CARRIED FORWARD" CASE
039900*    THE PROGRAM HEADER COMMENT WARNS ABOUT.
040000 300-PROCESS-RECORD.
040100     PERFORM 320-EXTRACT-CAMPUS-TAG THRU 320-EXIT.
040200*        NO RECOGNIZABLE CAMPUS TAG - DROP THE POST, SEE THE
040300*        PARAGRAPH BANNER ABOVE.
040400     IF TAG-NOT-FOUND
040500*        NO "CAMPUS xxx [" TEXT ANYWHERE IN THE ACCOUNT FIELD -
040600*        NOTHING TO GROUP THIS POST UNDER, SO IT IS DROPPED HERE.
040700         GO TO 300-EXIT.
040800     PERFORM 340-CLASSIFY-PLATFORM THRU 340-EXIT.
040900*        NEITHER RANKED PLATFORM - DROP THE POST.
041000     IF PLATFORM-NONE
041100*        NETWORK TEXT WAS NEITHER INSTAGRAM NOR FACEBOOK (E.G. A
041200*        FEED THAT NOW CARRIES TIKTOK OR X/TWITTER ROWS) - THIS
041300*        UNIT ONLY RANKS THE TWO PLATFORMS NAMED IN THE IS-0244
041400*        CHANGE ABOVE, SO THE POST IS DROPPED, NOT JUST UNRANKED.
041500         GO TO 300-EXIT.
041600     PERFORM 360-COMPUTE-ENGAGEMENT THRU 360-EXIT.
041700     PERFORM 380-INSERT-TOP-FOUR THRU 380-EXIT.
041800 300-EXIT.
041900     EXIT.
042000
042100* 02/11/1991 JLC - SCAN MADE CASE INSENSITIVE, SEE CHANGE LOG     IS-0390
042200*    LOOKS FOR THE LITERAL TEXT "CAMPUS " FOLLOWED SOMEWHERE LATER
042300*    BY A SPACE-BRACKET PAIR, AND EXTRACTS WHATEVER FALLS BETWEEN
042400*    THEM AS THE CAMPUS ID. THE ACCOUNT FIELD IS UPPERCASED FIRST
042500*    SO THE SCAN DOES NOT CARE WHETHER THE FEED SENT "Campus" OR
042600*    "campus" OR "CAMPUS".
042700 320-EXTRACT-CAMPUS-TAG.
042800*    WORK ON A COPY, NOT THE FD RECORD ITSELF - PUB-ACCOUNT IS
042900*    STILL NEEDED LATER IN ITS ORIGINAL MIXED CASE FOR 440-
043000*    STORE-SLOT AND THE OUTPUT RECORD.
043100     MOVE PUB-ACCOUNT TO WS-ACCOUNT-WORK.
043200     INSPECT WS-ACCOUNT-WORK CONVERTING
043300         "abcdefghijklmnopqrstuvwxyz" TO
043400         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
043500*    ASSUME NOT FOUND UNTIL THE SCAN BELOW PROVES OTHERWISE.
043600     SET TAG-NOT-FOUND TO TRUE.
043700*    CLEAR ANY LEFTOVER CAMPUS ID FROM THE PRIOR RECORD AND
043800*    START THE TAG SCAN FROM THE FIRST BYTE OF THE ACCOUNT FIELD.
043900     MOVE SPACES TO WS-EXTRACTED-ID.
044000     MOVE 1 TO WS-SCAN-POS.
044100*    SCAN FOR THE 7-BYTE LITERAL "CAMPUS " - STOPS AT POSITION 33
044200*    BECAUSE A 7-BYTE LITERAL STARTING ANY LATER THAN THAT CANNOT
044300*    FIT INSIDE THE 40-BYTE ACCOUNT FIELD.
044400 320-SCAN-LOOP.
044500     IF WS-SCAN-POS > 33
044600         GO TO 320-EXIT.
044700*        NOT A MATCH AT THIS POSITION - STEP FORWARD ONE BYTE
044800*        AND TRY AGAIN. A BYTE-AT-A-TIME SCAN IS SIMPLE AND FAST
044900*        ENOUGH FOR A 40-BYTE FIELD.
045000     IF WS-ACCOUNT-WORK (WS-SCAN-POS:7) NOT = "CAMPUS "
045100         ADD 1 TO WS-SCAN-POS
045200         GO TO 320-SCAN-LOOP.
045300*    FOUND THE TAG - THE CAMPUS ID TEXT STARTS RIGHT AFTER IT.
045400*    CAMPUS ID TEXT BEGINS RIGHT AFTER THE 7-BYTE "CAMPUS "
045500*    LITERAL JUST MATCHED.
045600     COMPUTE WS-WORD-START = WS-SCAN-POS + 7.
045700     MOVE WS-WORD-START TO WS-SCAN-POS.
045800*    NOW SCAN FORWARD FOR THE CLOSING " [" THAT MARKS THE END OF
045900*    THE CAMPUS ID TEXT - STOPS AT POSITION 39 SINCE THE BRACKET
046000*    PAIR ITSELF NEEDS TWO BYTES AND THE FIELD IS ONLY 40 WIDE.
046100 320-BRACKET-LOOP.
046200     IF WS-SCAN-POS > 39
046300         GO TO 320-EXIT.
046400*        NOT THE CLOSING BRACKET YET - KEEP STEPPING FORWARD.
046500     IF WS-ACCOUNT-WORK (WS-SCAN-POS:2) NOT = " ["
046600         ADD 1 TO WS-SCAN-POS
046700         GO TO 320-BRACKET-LOOP.
046800*    LENGTH OF THE CAMPUS ID TEXT IS SIMPLY THE DISTANCE FROM
046900*    WHERE IT STARTED TO WHERE THE CLOSING " [" WAS FOUND.
047000     COMPUTE WS-WORD-END = WS-SCAN-POS - WS-WORD-START.
047100*    A ZERO-LENGTH OR OVERSIZED CAMPUS ID MEANS THE "CAMPUS [" AND
047200*    THE " [" MATCHED SOMETHING UNRELATED FURTHER ALONG THE TEXT -
047300*    TREAT THAT AS NO TAG RATHER THAN TRUST A GARBAGE EXTRACT.
047400*        SANITY CHECK - A NEGATIVE OR OVERSIZED LENGTH MEANS
047500*        THE TWO SCANS MATCHED UNRELATED TEXT, NOT A REAL TAG.
047600     IF WS-WORD-END < 1 OR WS-WORD-END > 20
047700         GO TO 320-EXIT.
047800     MOVE WS-ACCOUNT-WORK (WS-WORD-START:WS-WORD-END)
047900                                TO WS-EXTRACTED-ID.
048000*    VALID CAMPUS ID EXTRACTED - THE CALLER CAN NOW TRUST
048100*    WS-EXTRACTED-ID.
048200     SET TAG-FOUND TO TRUE.
048300 320-EXIT.
048400     EXIT.
048500
048600*    CASE-INSENSITIVE SEARCH FOR "INSTAGRAM" OR "FACEBOOK" ANYWHERE
048700*    IN THE NETWORK FIELD - A SUBSTRING SEARCH RATHER THAN AN EQUAL
048800*    COMPARE BECAUSE SOME FEED VERSIONS SEND "Instagram Business"
048900*    OR SIMILAR QUALIFIED NETWORK NAMES.
049000 340-CLASSIFY-PLATFORM.
049100*    WORK ON A COPY HERE TOO, FOR THE SAME REASON AS
049200*    320-EXTRACT-CAMPUS-TAG - THE ORIGINAL FIELD IS STILL
049300*    NEEDED LATER IN ITS RAW FORM.
049400     MOVE PUB-SOCIAL-NETWORK TO WS-NETWORK-WORK.
049500     INSPECT WS-NETWORK-WORK CONVERTING
049600         "abcdefghijklmnopqrstuvwxyz" TO
049700         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
049800*    ASSUME NO RECOGNIZED PLATFORM UNTIL ONE OF THE TWO SCANS
049900*    BELOW PROVES OTHERWISE.
050000     SET PLATFORM-NONE TO TRUE.
050100     MOVE 1 TO WS-SCAN-POS.
050200*    9-BYTE WORD, 15-BYTE FIELD, SO THE LAST POSSIBLE START
050300*    POSITION IS 7 - ANYTHING PAST THAT CANNOT FIT.
050400 340-INSTA-LOOP.
050500     IF WS-SCAN-POS > 7
050600         GO TO 340-FACEBOOK-INIT.
050700*        MATCH - NO NEED TO KEEP SCANNING, THIS POST IS
050800*        INSTAGRAM REGARDLESS OF WHAT ELSE FOLLOWS IN THE FIELD.
050900     IF WS-NETWORK-WORK (WS-SCAN-POS:9) = "INSTAGRAM"
051000         SET PLATFORM-INSTAGRAM TO TRUE
051100         GO TO 340-EXIT.
051200     ADD 1 TO WS-SCAN-POS.
051300     GO TO 340-INSTA-LOOP.
051400*    NOT INSTAGRAM - RESTART THE SCAN POSITION AND LOOK FOR THE
051500*    8-BYTE WORD "FACEBOOK" INSTEAD (LAST POSSIBLE START IS 8).
051600 340-FACEBOOK-INIT.
051700     MOVE 1 TO WS-SCAN-POS.
051800 340-FACEBOOK-LOOP.
051900     IF WS-SCAN-POS > 8
052000         GO TO 340-EXIT.
052100*        MATCH - SAME REASONING AS THE INSTAGRAM CHECK ABOVE.
052200     IF WS-NETWORK-WORK (WS-SCAN-POS:8) = "FACEBOOK"
052300         SET PLATFORM-FACEBOOK TO TRUE
052400         GO TO 340-EXIT.
052500     ADD 1 TO WS-SCAN-POS.
052600     GO TO 340-FACEBOOK-LOOP.
052700 340-EXIT.
052800     EXIT.
052900
053000*    INTERACTIONS AND REACH MAY ARRIVE AS SPACES WHEN THE PLATFORM
053100*    DID NOT REPORT A COUNT FOR THIS POST - TREAT A NON-NUMERIC
053200*    COUNT AS ZERO RATHER THAN REJECTING THE WHOLE POST, SINCE A
053300*    ZERO-REACH POST STILL RANKS (JUST LOW) AGAINST ITS PEERS.
053400*    THE WEIGHTING OF INTERACTIONS 10X OVER REACH IS THE ORIGINAL
053500*    IS-0231 FORMULA AND HAS NEVER BEEN CHANGED.
053600 360-COMPUTE-ENGAGEMENT.
053700*    GUARD AGAINST A BLANK OR NON-NUMERIC COUNT - IS NUMERIC
053800*    FAILS ON SPACES OR ANY NON-DIGIT TEXT THE FEED MIGHT SEND.
053900     IF PUB-INTERACTIONS-TXT IS NUMERIC
054000         MOVE PUB-INTERACTIONS-NUM TO WS-INTERACTIONS-VALUE
054100     ELSE
054200         MOVE 0 TO WS-INTERACTIONS-VALUE.
054300*    SAME GUARD FOR THE REACH FIELD.
054400     IF PUB-REACH-TXT IS NUMERIC
054500         MOVE PUB-REACH-NUM TO WS-REACH-VALUE
054600     ELSE
054700         MOVE 0 TO WS-REACH-VALUE.
054800*    THE SCORING FORMULA ITSELF - SEE THE PARAGRAPH BANNER ABOVE
054900*    FOR WHY INTERACTIONS ARE WEIGHTED 10X OVER REACH.
055000     COMPUTE WS-ENGAGEMENT-SCORE =
055100         WS-INTERACTIONS-VALUE * 10 + WS-REACH-VALUE.
055200*    TRACE IS A NO-OP UNLESS UPSI-1 IS ON - SEE SPECIAL-NAMES AND
055300*    THE IS-0788 CHANGE LOG ENTRY ABOVE.
055400     PERFORM 900-TRACE-LINE THRU 900-EXIT.
055500 360-EXIT.
055600     EXIT.
055700
055800*    FIND (OR CREATE) THIS CAMPUS'S BUCKET, THEN HAND THE POST TO
055900*    THE INSERT-AND-BUBBLE LOGIC FOR WHICHEVER PLATFORM IT BELONGS
056000*    TO. A RETURNED WS-FIND-IX OF ZERO MEANS THE 40-CAMPUS TABLE IS
056100*    ALREADY FULL AND THIS IS A CAMPUS NOT YET SEEN THIS RUN - THAT
056200*    POST IS COUNTED AS OVERFLOW AND GOES NO FURTHER.
056300 380-INSERT-TOP-FOUR.
056400     PERFORM 400-FIND-OR-ADD-BUCKET THRU 400-EXIT.
056500*        SEE 400-MAYBE-ADD - THE 40-CAMPUS TABLE WAS ALREADY
056600*        FULL WHEN THIS CAMPUS FIRST TURNED UP.
056700     IF WS-FIND-IX = 0
056800         ADD 1 TO WS-OVERFLOW-COUNT
056900         GO TO 380-EXIT.
057000*    TRANSLATE THE PLATFORM 88-LEVEL BACK INTO THE 1/2 SUBSCRIPT
057100*    THAT INDEXES WS-BK-PLATFORM.
057200     IF PLATFORM-INSTAGRAM
057300         MOVE 1 TO WS-WRITE-PLAT-IX
057400     ELSE
057500         MOVE 2 TO WS-WRITE-PLAT-IX.
057600*    POSITION BOTH TABLE INDEXES ON THIS CAMPUS/PLATFORM PAIR
057700*    BEFORE HANDING OFF TO THE INSERT LOGIC.
057800     SET WS-BK-IX TO WS-FIND-IX.
057900     SET WS-PL-IX TO WS-WRITE-PLAT-IX.
058000     PERFORM 420-INSERT-INTO-BUCKET THRU 420-EXIT.
058100 380-EXIT.
058200     EXIT.
058300
058400*    LINEAR SCAN OF THE CAMPUSES SEEN SO FAR - A LINEAR SCAN IS
058500*    FINE HERE BECAUSE WS-CAMPUS-COUNT NEVER EXCEEDS 40, SO THE
058600*    WORST CASE IS 40 COMPARES PER INCOMING RECORD.
058700 400-FIND-OR-ADD-BUCKET.
058800     MOVE 1 TO WS-FIND-IX.
058900 400-SEARCH-LOOP.
059000     IF WS-FIND-IX > WS-CAMPUS-COUNT
059100         GO TO 400-MAYBE-ADD.
059200*    COMPARE ONLY THE FIRST 3 BYTES OF THE EXTRACTED TAG - THE
059300*    CAMPUS ID ITSELF IS ALWAYS EXACTLY 3 CHARACTERS EVEN THOUGH
059400*    WS-EXTRACTED-ID IS DECLARED WIDER TO CATCH A MIS-TAGGED FEED.
059500     SET WS-BK-IX TO WS-FIND-IX.
059600     IF WS-BK-CAMPUS-ID (WS-BK-IX) = WS-EXTRACTED-ID (1:3)
059700         GO TO 400-EXIT.
059800     ADD 1 TO WS-FIND-IX.
059900     GO TO 400-SEARCH-LOOP.
060000*    NOT FOUND - ADD A NEW BUCKET IF THERE IS ROOM, OTHERWISE
060100*    SIGNAL OVERFLOW TO THE CALLER BY RETURNING ZERO.
060200 400-MAYBE-ADD.
060300*        TABLE IS FULL - RETURN ZERO SO 380-INSERT-TOP-FOUR
060400*        KNOWS TO COUNT THIS AS OVERFLOW INSTEAD OF A HIT.
060500     IF WS-CAMPUS-COUNT NOT < 40
060600         MOVE 0 TO WS-FIND-IX
060700         GO TO 400-EXIT.
060800*    NEW CAMPUS - CLAIM THE NEXT FREE BUCKET SLOT AND RECORD
060900*    ITS 3-BYTE ID.
061000     ADD 1 TO WS-CAMPUS-COUNT.
061100     MOVE WS-CAMPUS-COUNT TO WS-FIND-IX.
061200     SET WS-BK-IX TO WS-FIND-IX.
061300*    ONLY THE FIRST 3 BYTES ARE STORED - SAME CONVENTION AS THE
061400*    COMPARE IN 400-SEARCH-LOOP.
061500     MOVE WS-EXTRACTED-ID (1:3) TO WS-BK-CAMPUS-ID (WS-BK-IX).
061600*    BOTH PLATFORM SLOT COUNTS START AT ZERO FOR A BRAND NEW
061700*    CAMPUS BUCKET - NEITHER PLATFORM HAS KEPT A POST YET.
061800     MOVE 0 TO WS-BK-SLOT-COUNT (WS-BK-IX 1).
061900     MOVE 0 TO WS-BK-SLOT-COUNT (WS-BK-IX 2).
062000 400-EXIT.
062100     EXIT.
062200
062300* 07/30/1996 MTR - REWORKED TO INSERT-AND-BUBBLE INSTEAD OF A     IS-0602
062400* FULL RE-SORT OF THE BUCKET ON EVERY RECORD.                     IS-0602
062500*    IF THE BUCKET HAS FEWER THAN 4 POSTS SO FAR, THE NEW POST
062600*    ALWAYS GETS A SLOT; OTHERWISE IT ONLY DISPLACES THE CURRENT
062700*    4TH-PLACE POST WHEN IT SCORES STRICTLY HIGHER. EITHER WAY THE
062800*    NEWLY STORED SLOT THEN BUBBLES UP PAST WEAKER NEIGHBOURS.
062900 420-INSERT-INTO-BUCKET.
063000*        BUCKET NOT YET FULL FOR THIS PLATFORM - ALWAYS ADD.
063100     IF WS-BK-SLOT-COUNT (WS-BK-IX WS-PL-IX) < 4
063200         ADD 1 TO WS-BK-SLOT-COUNT (WS-BK-IX WS-PL-IX)
063300*        NEW SLOT NUMBER IS THE NEW (POST-INCREMENT) COUNT -
063400*        IT GOES INTO THE NEXT OPEN SLOT, THE LAST ONE IN USE.
063500     MOVE WS-BK-SLOT-COUNT (WS-BK-IX WS-PL-IX) TO WS-SAVE-IX
063600         PERFORM 440-STORE-SLOT THRU 440-EXIT
063700     ELSE
063800*            BUCKET IS FULL (4 SLOTS) - ONLY REPLACE THE WEAKEST
063900*            (4TH) SLOT, AND ONLY IF THIS POST BEATS IT OUTRIGHT.
064000         IF WS-ENGAGEMENT-SCORE >
064100                 WS-BK-SCORE (WS-BK-IX WS-PL-IX 4)
064200             MOVE 4 TO WS-SAVE-IX
064300             PERFORM 440-STORE-SLOT THRU 440-EXIT
064400         ELSE
064500*            BUCKET IS FULL AND THIS POST DOES NOT OUTSCORE THE
064600*            WEAKEST SURVIVOR - NOTHING TO DO, POST IS DROPPED.
064700             GO TO 420-EXIT.
064800*    A SLOT WAS JUST STORED OR REPLACED - LET IT FIND ITS
064900*    CORRECT RANK AMONG THE OTHERS IN THIS CAMPUS/PLATFORM.
065000     PERFORM 460-BUBBLE-UP THRU 460-EXIT.
065100 420-EXIT.
065200     EXIT.
065300
065400*    COPIES THE CURRENT POST'S FIELDS INTO THE SCRATCH SLOT AND
065500*    THEN INTO THE TARGET BUCKET SLOT NAMED BY WS-SAVE-IX.
065600 440-STORE-SLOT.
065700*    COPY EVERY FIELD OF THE CURRENT POST INTO THE SCRATCH SLOT
065800*    ONE AT A TIME - THE INCOMING RECORD AND WS-SLOT-SCRATCH DO
065900*    NOT SHARE A COMMON REDEFINES, SO THIS CANNOT BE ONE MOVE.
066000     MOVE WS-ENGAGEMENT-SCORE  TO WS-SCR-SCORE.
066100*    TIMESTAMP PASSES THROUGH OPAQUE, PER THE Y2K-014 NOTE.
066200     MOVE PUB-PUBLISHEDTIME    TO WS-SCR-PUBLISHEDTIME.
066300*    STORE THE UPPERCASED NETWORK NAME SET BY 340-CLASSIFY-
066400*    PLATFORM, NOT THE RAW MIXED-CASE FEED TEXT.
066500     MOVE PUB-SOCIAL-NETWORK   TO WS-SCR-SOCIAL-NETWORK.
066600*    FULL RAW ACCOUNT TEXT, NOT JUST THE EXTRACTED CAMPUS ID.
066700     MOVE PUB-ACCOUNT          TO WS-SCR-ACCOUNT.
066800*    NUMERIC VALUE AS COMPUTED BY 360-COMPUTE-ENGAGEMENT.
066900     MOVE WS-INTERACTIONS-VALUE TO WS-SCR-INTERACTIONS.
067000*    SAME TREATMENT FOR REACH.
067100     MOVE WS-REACH-VALUE       TO WS-SCR-REACH.
067200*    POST TEXT ITSELF - THE LONGEST FIELD IN THE SLOT.
067300     MOVE PUB-OUTBOUND-POST    TO WS-SCR-OUTBOUND-POST.
067400     MOVE WS-SLOT-SCRATCH
067500                  TO WS-BK-SLOT (WS-BK-IX WS-PL-IX WS-SAVE-IX).
067600 440-EXIT.
067700     EXIT.
067800
067900 460-BUBBLE-UP.
068000*    MOVES THE JUST-STORED SLOT LEFT WHILE IT OUTRANKS ITS
068100*    LEFT NEIGHBOUR - AT MOST 3 COMPARES, NEVER A FULL SORT.
068200*    THIS IS THE IS-0602 REWORK REFERENCED ABOVE - THE EARLIER
068300*    VERSION OF THIS PROGRAM RE-SORTED ALL 4 SLOTS ON EVERY HIT,
068400*    WHICH WAS MEASURABLY SLOWER ON A FULL MONTH'S FEED.
068500 460-CHECK.
068600*        SLOT 1 HAS NO LEFT NEIGHBOUR TO COMPARE AGAINST -
068700*        IT IS ALREADY THE TOP OF THE RANKING.
068800     IF WS-SAVE-IX = 1
068900*        ALREADY AT THE TOP SLOT - NOTHING LEFT TO COMPARE AGAINST.
069000         GO TO 460-EXIT.
069100*    THE NEIGHBOUR ONE POSITION TO THE LEFT.
069200     COMPUTE WS-FIND-IX = WS-SAVE-IX - 1.
069300     IF WS-BK-SCORE (WS-BK-IX WS-PL-IX WS-SAVE-IX) NOT >
069400             WS-BK-SCORE (WS-BK-IX WS-PL-IX WS-FIND-IX)
069500*        NO LONGER OUTRANKS ITS NEIGHBOUR - THE SLOT HAS SETTLED.
069600         GO TO 460-EXIT.
069700*    SWAP THIS SLOT WITH ITS LEFT NEIGHBOUR THROUGH THE SCRATCH
069800*    AREA, THEN KEEP CHECKING ONE POSITION FURTHER LEFT.
069900     MOVE WS-BK-SLOT (WS-BK-IX WS-PL-IX WS-SAVE-IX)
070000                                          TO WS-SLOT-SCRATCH.
070100     MOVE WS-BK-SLOT (WS-BK-IX WS-PL-IX WS-FIND-IX)
070200              TO WS-BK-SLOT (WS-BK-IX WS-PL-IX WS-SAVE-IX).
070300     MOVE WS-SLOT-SCRATCH
070400              TO WS-BK-SLOT (WS-BK-IX WS-PL-IX WS-FIND-IX).
070500*    THE SLOT JUST MOVED IS NOW AT WS-FIND-IX'S OLD POSITION -
070600*    CONTINUE CHECKING FROM THERE.
070700     MOVE WS-FIND-IX TO WS-SAVE-IX.
070800     GO TO 460-CHECK.
070900 460-EXIT.
071000     EXIT.
071100
071200 600-BUILD-CAMPUS-ORDER.
071300*    SELECTION SORT OF THE CAMPUS-ID LIST, ASCENDING - AT MOST
071400*    40 ENTRIES, SO A STRAIGHT SELECTION SORT IS PLENTY FAST.
071500*    THE BUCKET TABLE ITSELF IS NEVER REORDERED - ONLY THE SMALL
071600*    WS-ORDER-IDX TABLE OF SUBSCRIPTS IS SORTED, SO THE BUCKET
071700*    TABLE'S OWN ARRIVAL ORDER IS UNDISTURBED FOR ANY FUTURE USE.
071800     MOVE 1 TO WS-SORT-I.
071900*    SEED THE ORDER TABLE WITH THE IDENTITY MAPPING (1,2,3...)
072000*    BEFORE THE SORT BEGINS.
072100 600-INIT-LOOP.
072200     IF WS-SORT-I > WS-CAMPUS-COUNT
072300         GO TO 600-SORT-INIT-DONE.
072400*    IDENTITY MAPPING: POSITION N STARTS OUT POINTING AT BUCKET
072500*    SUBSCRIPT N, BEFORE ANY SWAPS HAPPEN.
072600     MOVE WS-SORT-I TO WS-ORDER-IDX (WS-SORT-I).
072700     ADD 1 TO WS-SORT-I.
072800     GO TO 600-INIT-LOOP.
072900 600-SORT-INIT-DONE.
073000     IF WS-CAMPUS-COUNT < 2
073100*        ZERO OR ONE CAMPUS - ALREADY IN ORDER, NOTHING TO SORT.
073200         GO TO 600-EXIT.
073300     MOVE 1 TO WS-SORT-I.
073400*    OUTER LOOP OF THE SELECTION SORT - FOR EACH POSITION, FIND
073500*    THE SMALLEST REMAINING CAMPUS-ID AND SWAP IT INTO PLACE.
073600 600-OUTER-LOOP.
073700     IF WS-SORT-I NOT < WS-CAMPUS-COUNT
073800         GO TO 600-EXIT.
073900*    ASSUME THE CURRENT POSITION HOLDS THE SMALLEST UNTIL THE
074000*    INNER LOOP PROVES OTHERWISE.
074100     MOVE WS-SORT-I TO WS-SORT-MIN.
074200*    INNER SCAN ONLY EVER LOOKS TO THE RIGHT OF THE CURRENT
074300*    POSITION - EVERYTHING TO THE LEFT IS ALREADY SORTED.
074400     COMPUTE WS-SORT-J = WS-SORT-I + 1.
074500*    INNER LOOP - SCAN THE REST OF THE LIST FOR A SMALLER ID THAN
074600*    THE CURRENT CANDIDATE MINIMUM.
074700 600-INNER-LOOP.
074800     IF WS-SORT-J > WS-CAMPUS-COUNT
074900         GO TO 600-INNER-DONE.
075000*        FOUND A SMALLER CAMPUS-ID THAN THE CURRENT CANDIDATE -
075100*        REMEMBER ITS POSITION, KEEP SCANNING.
075200     IF WS-BK-CAMPUS-ID (WS-ORDER-IDX (WS-SORT-J)) <
075300             WS-BK-CAMPUS-ID (WS-ORDER-IDX (WS-SORT-MIN))
075400         MOVE WS-SORT-J TO WS-SORT-MIN.
075500     ADD 1 TO WS-SORT-J.
075600     GO TO 600-INNER-LOOP.
075700 600-INNER-DONE.
075800     IF WS-SORT-MIN = WS-SORT-I
075900*        CURRENT POSITION ALREADY HOLDS THE SMALLEST - NO SWAP.
076000         GO TO 600-NEXT-OUTER.
076100*    SWAP THE MINIMUM FOUND INTO THE CURRENT POSITION THROUGH
076200*    WS-SAVE-IX - THIS REORDERS WS-ORDER-IDX ONLY, NEVER THE
076300*    UNDERLYING BUCKET TABLE.
076400     MOVE WS-ORDER-IDX (WS-SORT-I)   TO WS-SAVE-IX.
076500     MOVE WS-ORDER-IDX (WS-SORT-MIN) TO WS-ORDER-IDX (WS-SORT-I).
076600     MOVE WS-SAVE-IX TO WS-ORDER-IDX (WS-SORT-MIN).
076700 600-NEXT-OUTER.
076800     ADD 1 TO WS-SORT-I.
076900     GO TO 600-OUTER-LOOP.
077000 600-EXIT.
077100     EXIT.
077200
077300*    WRITES ALL SURVIVING POSTS, CAMPUS BY CAMPUS IN THE SORTED
077400*    ORDER BUILT ABOVE, INSTAGRAM SLOTS BEFORE FACEBOOK SLOTS,
077500*    HIGHEST SCORE FIRST WITHIN EACH PLATFORM - THIS IS WHAT GIVES
077600*    THE DOWNSTREAM UNIT A FILE IT CAN READ STRAIGHT THROUGH BY
077700*    CAMPUS WITHOUT HAVING TO RE-SORT IT ITSELF.
077800 700-WRITE-GROUPED-OUTPUT.
077900     MOVE 1 TO WS-WRITE-CAMPUS-IX.
078000 700-CAMPUS-LOOP.
078100*    ALL CAMPUSES WRITTEN - DONE.
078200     IF WS-WRITE-CAMPUS-IX > WS-CAMPUS-COUNT
078300         GO TO 700-EXIT.
078400*    WS-ORDER-IDX TRANSLATES "N-TH CAMPUS IN SORTED ORDER" INTO
078500*    THE ACTUAL BUCKET SUBSCRIPT - THE BUCKET TABLE ITSELF WAS
078600*    NEVER REARRANGED.
078700     SET WS-BK-IX TO WS-ORDER-IDX (WS-WRITE-CAMPUS-IX).
078800     MOVE 1 TO WS-WRITE-PLAT-IX.
078900*    PLATFORM 1 (INSTAGRAM) THEN PLATFORM 2 (FACEBOOK) FOR THIS
079000*    CAMPUS, IN THAT FIXED ORDER.
079100 700-PLATFORM-LOOP.
079200*        BOTH PLATFORMS DONE FOR THIS CAMPUS - MOVE ON.
079300     IF WS-WRITE-PLAT-IX > 2
079400         GO TO 700-NEXT-CAMPUS.
079500     SET WS-PL-IX TO WS-WRITE-PLAT-IX.
079600     MOVE 1 TO WS-WRITE-SLOT-IX.
079700*    ONLY AS MANY SLOTS AS THIS CAMPUS/PLATFORM ACTUALLY FILLED -
079800*    A CAMPUS WITH JUST 2 INSTAGRAM POSTS ALL MONTH WRITES 2
079900*    RECORDS HERE, NOT 4 WITH TWO BLANK ONES.
080000 700-SLOT-LOOP.
080100*        NO MORE FILLED SLOTS FOR THIS CAMPUS/PLATFORM - MOVE
080200*        ON TO THE OTHER PLATFORM (OR THE NEXT CAMPUS).
080300     IF WS-WRITE-SLOT-IX > WS-BK-SLOT-COUNT (WS-BK-IX WS-PL-IX)
080400         GO TO 700-NEXT-PLATFORM.
080500*    POSITION THE SLOT INDEX BEFORE HANDING OFF TO THE WRITE
080600*    PARAGRAPH - WS-BK-IX AND WS-PL-IX ARE ALREADY SET.
080700     SET WS-SL-IX TO WS-WRITE-SLOT-IX.
080800*    HAND OFF THE CURRENT CAMPUS/PLATFORM/SLOT COMBINATION.
080900     PERFORM 720-WRITE-ONE-RECORD THRU 720-EXIT.
081000     ADD 1 TO WS-WRITE-SLOT-IX.
081100     GO TO 700-SLOT-LOOP.
081200 700-NEXT-PLATFORM.
081300*    MOVE FROM INSTAGRAM (1) TO FACEBOOK (2), OR OUT OF RANGE
081400*    ON THE NEXT CHECK IF FACEBOOK WAS ALREADY DONE.
081500     ADD 1 TO WS-WRITE-PLAT-IX.
081600     GO TO 700-PLATFORM-LOOP.
081700 700-NEXT-CAMPUS.
081800*    NEXT CAMPUS IN SORTED ORDER.
081900     ADD 1 TO WS-WRITE-CAMPUS-IX.
082000     GO TO 700-CAMPUS-LOOP.
082100 700-EXIT.
082200     EXIT.
082300
082400*    MOVES ONE KEPT POST OUT OF THE BUCKET TABLE AND INTO THE
082500*    OUTPUT RECORD LAYOUT, FIELD BY FIELD, THEN WRITES IT.
082600 720-WRITE-ONE-RECORD.
082700*    FIELD-BY-FIELD MOVE FROM THE WINNING SLOT TO THE OUTPUT
082800*    RECORD - OUT-CAMPUS-ID COMES FROM THE BUCKET HEADER, THE
082900*    REST FROM THE SLOT ITSELF.
083000     MOVE WS-BK-CAMPUS-ID (WS-BK-IX)          TO OUT-CAMPUS-ID.
083100*    TIMESTAMP AND NETWORK NAME FOR THIS SURVIVING SLOT.
083200     MOVE WS-BK-PUBLISHEDTIME (WS-BK-IX WS-PL-IX WS-SL-IX)
083300                                             TO OUT-PUBLISHEDTIME.
083400     MOVE WS-BK-SOCIAL-NETWORK (WS-BK-IX WS-PL-IX WS-SL-IX)
083500                                            TO OUT-SOCIAL-NETWORK.
083600*    FULL ACCOUNT TEXT FOR THIS SLOT.
083700     MOVE WS-BK-ACCOUNT (WS-BK-IX WS-PL-IX WS-SL-IX)
083800                                                  TO OUT-ACCOUNT.
083900*    NUMERIC COUNTS COME OUT OF THE SLOT READY TO MOVE INTO THE
084000*    ZONED NUMERIC OUTPUT FIELDS - NO RE-EDIT NEEDED.
084100     MOVE WS-BK-INTERACTIONS (WS-BK-IX WS-PL-IX WS-SL-IX)
084200                                             TO OUT-INTERACTIONS.
084300     MOVE WS-BK-REACH (WS-BK-IX WS-PL-IX WS-SL-IX) TO OUT-REACH.
084400*    POST TEXT FOR THIS SLOT.
084500     MOVE WS-BK-OUTBOUND-POST (WS-BK-IX WS-PL-IX WS-SL-IX)
084600                                            TO OUT-OUTBOUND-POST.
084700*    SCORE GOES OUT LAST, AFTER EVERY OTHER FIELD OF THE SLOT.
084800     MOVE WS-BK-SCORE (WS-BK-IX WS-PL-IX WS-SL-IX)
084900                                        TO OUT-ENGAGEMENT-SCORE.
085000*    ONE OUTPUT RECORD PER SURVIVING POST.
085100     WRITE PUB-OUT-REC.
085200*    ONE MORE SURVIVOR WRITTEN - FEEDS THE "PUBLICATIONS KEPT"
085300*    LINE IN THE RUN REPORT.
085400     ADD 1 TO WS-OUTPUT-COUNT.
085500 720-EXIT.
085600     EXIT.
085700
085800* 03/06/2001 SRV - REPORT NOW BREAKS KEPT COUNT OUT BY            IS-0711
085900* PLATFORM, SEE CHANGE LOG.                                       IS-0711
086000*    END-OF-JOB TALLY FOR THE OPERATOR LOG - READ/KEPT/CAMPUS
086100*    COUNT, AN OVERFLOW WARNING IF THE 40-CAMPUS TABLE EVER FILLED
086200*    UP, AND A PER-CAMPUS BREAKDOWN OF HOW MANY POSTS SURVIVED ON
086300*    EACH PLATFORM.
086400 800-WRITE-RUN-REPORT.
086500*    BANNER LINES FIRST, THEN THE READ/KEPT/CAMPUS TOTALS.
086600     DISPLAY "=======================================".
086700     DISPLAY "RUN REPORT - UNIT-PUB - PUBLICATION FILTER".
086800     DISPLAY "=======================================".
086900*    EDIT EACH COMP COUNTER INTO RPT-COUNT-FIELD BEFORE DISPLAY -
087000*    COMP ITEMS DO NOT DISPLAY READABLY ON THEIR OWN.
087100     MOVE WS-INPUT-COUNT  TO RPT-COUNT-FIELD.
087200     DISPLAY "PUBLICATIONS READ .......: " RPT-COUNT-FIELD.
087300*    RE-USE THE SAME EDIT FIELD FOR THE NEXT COUNT - ONE FIELD,
087400*    MOVED INTO AND DISPLAYED REPEATEDLY, RATHER THAN ONE EDIT
087500*    FIELD PER COUNTER.
087600     MOVE WS-OUTPUT-COUNT TO RPT-COUNT-FIELD.
087700     DISPLAY "PUBLICATIONS KEPT .......: " RPT-COUNT-FIELD.
087800*    THIRD AND LAST OF THE SUMMARY COUNTS.
087900     MOVE WS-CAMPUS-COUNT TO RPT-COUNT-FIELD.
088000     DISPLAY "CAMPUSES REPRESENTED ....: " RPT-COUNT-FIELD.
088100*    ONLY DISPLAYED WHEN THE TABLE ACTUALLY OVERFLOWED - DATA
088200*    SERVICES ASKED FOR A QUIET REPORT WHEN THERE IS NOTHING
088300*    WRONG, NOT A ZERO-COUNT LINE EVERY RUN.
088400     IF WS-OVERFLOW-COUNT > 0
088500         MOVE WS-OVERFLOW-COUNT TO RPT-COUNT-FIELD
088600         DISPLAY "*** CAMPUS TABLE FULL, POSTS DROPPED: "
088700                                               RPT-COUNT-FIELD.
088800*    COLUMN HEADER FOR THE PER-CAMPUS BREAKDOWN THAT FOLLOWS.
088900     DISPLAY "CAMPUS  KEPT  IG  FB".
089000     MOVE 1 TO WS-WRITE-CAMPUS-IX.
089100*    WALKS THE SAME SORTED CAMPUS ORDER USED TO WRITE THE OUTPUT
089200*    FILE, SO THE REPORT LISTS CAMPUSES IN THE SAME SEQUENCE A
089300*    READER OF PUBLICATIONS-OUT WOULD SEE THEM.
089400 800-REPORT-LOOP.
089500     IF WS-WRITE-CAMPUS-IX > WS-CAMPUS-COUNT
089600         GO TO 800-EXIT.
089700     SET WS-BK-IX TO WS-ORDER-IDX (WS-WRITE-CAMPUS-IX).
089800*    ONE REPORT LINE PER CAMPUS - TOTAL KEPT, THEN THE INSTAGRAM
089900*    AND FACEBOOK SLOT COUNTS THAT MAKE UP THAT TOTAL.
090000     MOVE WS-BK-CAMPUS-ID (WS-BK-IX) TO RPT-CAMPUS-ID.
090100*    TOTAL KEPT FOR THIS CAMPUS IS SIMPLY INSTAGRAM SLOTS USED
090200*    PLUS FACEBOOK SLOTS USED - AT MOST 4 + 4 = 8.
090300     COMPUTE RPT-KEPT-TOTAL = WS-BK-SLOT-COUNT (WS-BK-IX 1)
090400                            + WS-BK-SLOT-COUNT (WS-BK-IX 2).
090500*    PLATFORM 1 IS ALWAYS INSTAGRAM - SEE WS-PLATFORM-SWITCH 88S.
090600     MOVE WS-BK-SLOT-COUNT (WS-BK-IX 1) TO RPT-KEPT-IG.
090700*    PLATFORM 2 IS ALWAYS FACEBOOK.
090800     MOVE WS-BK-SLOT-COUNT (WS-BK-IX 2) TO RPT-KEPT-FB.
090900     DISPLAY RPT-CAMPUS-ID "     " RPT-KEPT-TOTAL
091000              "    " RPT-KEPT-IG "   " RPT-KEPT-FB.
091100     ADD 1 TO WS-WRITE-CAMPUS-IX.
091200     GO TO 800-REPORT-LOOP.
091300 800-EXIT.
091400     EXIT.
091500
091600* 11/14/2003 SRV - ADDED FOR A CAMPUS-OFFICE SCORING COMPLAINT,    IS-0788
091700* SEE CHANGE LOG. A NO-OP UNLESS UPSI-1 IS SET ON AT RUN TIME.     IS-0788
091800*    BUILDS AND DISPLAYS ONE TRACE LINE SHOWING THE PLATFORM CODE
091900*    AND THE ENGAGEMENT SCORE JUST COMPUTED FOR THE CURRENT POST -
092000*    USED TO WALK A SINGLE CAMPUS'S SCORING BY HAND WHEN A
092100*    CAMPUS OFFICE QUESTIONS WHY A POST DID OR DID NOT MAKE THE
092200*    TOP 4. LEFT OFF FOR NORMAL PRODUCTION RUNS, SEE FILE-CONTROL.
092300 900-TRACE-LINE.
092400     IF TRACE-RUN-REQUESTED
092500         MOVE SPACES TO WS-TRACE-LINE-TEXT
092600         STRING "TRACE PLAT=" WS-PLATFORM-CODE-ALPHA
092700                " SCORE=" WS-ENGAGEMENT-SCORE-ALPHA
092800                DELIMITED BY SIZE INTO WS-TRACE-LINE-TEXT
092900         DISPLAY WS-TRACE-LINE-TEXT.
093000 900-EXIT.
093100     EXIT.
